                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * ORDER VERSION INDEX RECORD -- LIGHTWEIGHT MIRROR OF           * 00050000
      * ORDER-VERSION-RECORD (VORDVSN), SANS ORDER DATA, PLUS THE      *00060000
      * DOCUMENT SIZE ESTIMATE.  DRIVES THE NIGHTLY PURGE RUN.         *00070000
      ***************************************************************** 00080000
      *                                                                 00090000
       01  ORDER-VERSION-INDEX-RECORD.                                  00100000
           05  OX-ORDER-KEY.                                            00110000
               10  OX-ORDER-ID              PIC X(20).                  00120000
               10  OX-ORDER-VERSION-NUMBER  PIC S9(09)  COMP-3.         00130000
           05  OX-FORM-VERSION-ID           PIC X(20).                  00140000
           05  OX-ORDER-STATUS              PIC X(10).                  00150000
               88  OX-STATUS-WIP                       VALUE 'WIP'.     00160000
               88  OX-STATUS-COMMITTED                 VALUE 'COMMITTED'00170000
               88  OX-STATUS-DRAFT                     VALUE 'DRAFT'.   00180000
               88  OX-STATUS-SUBMITTED                 VALUE 'SUBMITTED'00190000
               88  OX-STATUS-APPROVED                  VALUE 'APPROVED'.00200000
               88  OX-STATUS-CANCELLED                 VALUE 'CANCELLED'00210000
           05  OX-USER-NAME                 PIC X(100).                 00220000
           05  OX-TIMESTAMP                 PIC X(26).                  00230000
           05  OX-IS-LATEST-VERSION         PIC X(01).                  00240000
               88  OX-LATEST                           VALUE 'Y'.       00250000
               88  OX-NOT-LATEST                       VALUE 'N'.       00260000
           05  OX-PREVIOUS-VERSION-NUMBER   PIC S9(09)  COMP-3.         00270000
           05  OX-HAS-PREVIOUS-VERSION-SW   PIC X(01)   VALUE 'N'.      00280000
               88  OX-HAS-PREVIOUS-VERSION             VALUE 'Y'.       00290000
           05  OX-CHANGE-DESCRIPTION        PIC X(500).                 00300000
           05  OX-DOCUMENT-SIZE             PIC S9(09)  COMP-3.         00310000
           05  OX-DELETED-SW                PIC X(01)   VALUE 'N'.      00320000
               88  OX-MARKED-DELETED                   VALUE 'Y'.       00330000
      *                                                                 00340000
           05  FILLER                       PIC X(30).                  00350000
