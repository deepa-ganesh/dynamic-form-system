                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * ERROR WORK AREA DEFINITIONS FOR: FILE, VALIDATION, INTERNAL   * 00050000
      *                                                                *00060000
      ***************************************************************** 00070000
      *                                                                 00080000
       77  WS-DFO-ERROR-LENGTH          PIC S9(04)      COMP  VALUE +80000090000
      *                                                                 00100000
       01  WS-DFO-ERROR-GENERAL.                                        00110000
      *                                                                 00120000
           05  WS-DFO-ERROR-TYPE        PIC X(04)       VALUE SPACES.   00130000
               88  DFO-FILE-ERROR                       VALUE 'FILE'.   00140000
               88  DFO-VALID-ERROR                      VALUE 'VALD'.   00150000
               88  DFO-INTERNL-ERROR                    VALUE 'INTL'.   00160000
      *                                                                 00170000
      ***************************************************************** 00180000
      *    DFO FORMATTED ERROR LINES                                  * 00190000
      ***************************************************************** 00200000
      *                                                                 00210000
       01  WS-DFO-ERROR-AREA.                                           00220000
           05  WDEA-ERROR-01            PIC X(80)       VALUE ALL '*'.  00230000
           05  WDEA-ERROR-02.                                           00240000
               10 FILLER                PIC X(01)       VALUE '*'.      00250000
               10 FILLER                PIC X(78)       VALUE SPACES.   00260000
               10 FILLER                PIC X(01)       VALUE '*'.      00270000
           05  WDEA-ERROR-03.                                           00280000
               10 FILLER                PIC X(01)       VALUE '*'.      00290000
               10 FILLER                PIC X(78)       VALUE           00300000
               '   DYNAMIC FORM ORDER SYSTEM (DFO) ERROR '.             00310000
               10 FILLER                PIC X(01)       VALUE '*'.      00320000
           05  WDEA-ERROR-04.                                           00330000
               10 FILLER                PIC X(01)       VALUE '*'.      00340000
               10 FILLER                PIC X(78)       VALUE SPACES.   00350000
               10 FILLER                PIC X(01)       VALUE '*'.      00360000
           05  WDEA-ERROR-05            PIC X(80)       VALUE ALL '*'.  00370000
           05  WDEA-ERROR-06.                                           00380000
               10 FILLER                PIC X(01)       VALUE '*'.      00390000
               10 WDEA-ERROR-06-TEXT    PIC X(78)       VALUE SPACES.   00400000
               10 FILLER                PIC X(01)       VALUE '*'.      00410000
           05  WDEA-ERROR-07.                                           00420000
               10 FILLER                PIC X(01)       VALUE '*'.      00430000
               10 WDEA-ERROR-07-TEXT    PIC X(78)       VALUE SPACES.   00440000
               10 FILLER                PIC X(01)       VALUE '*'.      00450000
           05  WDEA-ERROR-08           PIC X(80)       VALUE ALL '*'.   00460000
      *                                                                 00470000
      ***************************************************************** 00480000
      *    DFO FILE ERROR LINE                                        * 00490000
      ***************************************************************** 00500000
      *                                                                 00510000
       01  WS-DFO-FILE-ERROR-01.                                        00520000
           05  FILLER                   PIC X(01)       VALUE SPACES.   00530000
           05  FILLER                   PIC X(12)       VALUE           00540000
               'FILE ERROR: '.                                          00550000
           05  FILLER                   PIC X(10)       VALUE           00560000
               'PROGRAM = '.                                            00570000
           05  WDFE-PROGRAM-ID          PIC X(08)       VALUE SPACES.   00580000
           05  FILLER                   PIC X(10)       VALUE           00590000
               ', FILE = '.                                             00600000
           05  WDFE-FILE-NAME           PIC X(08)       VALUE SPACES.   00610000
           05  FILLER                   PIC X(14)       VALUE           00620000
               ', FILE-STAT = '.                                        00630000
           05  WDFE-FILE-STATUS         PIC X(02)       VALUE SPACES.   00640000
           05  FILLER                   PIC X(15)       VALUE SPACES.   00650000
      *                                                                 00660000
      ***************************************************************** 00670000
      *    DFO VALIDATION ERROR LINE                                  * 00680000
      ***************************************************************** 00690000
      *                                                                 00700000
       01  WS-DFO-VALID-ERROR-01.                                       00710000
           05  FILLER                   PIC X(01)       VALUE SPACES.   00720000
           05  FILLER                   PIC X(16)       VALUE           00730000
               'VALIDATION ERR: '.                                      00740000
           05  WDVE-FIELD-PATH          PIC X(61)       VALUE SPACES.   00750000
      *                                                                 00760000
       01  WS-DFO-VALID-ERROR-02.                                       00770000
           05  FILLER                   PIC X(01)       VALUE SPACES.   00780000
           05  FILLER                   PIC X(9)        VALUE           00790000
               'REASON = '.                                             00800000
           05  WDVE-REASON              PIC X(68)       VALUE SPACES.   00810000
      *                                                                 00820000
      ***************************************************************** 00830000
      *    DFO INTERNAL ERROR LINE                                    * 00840000
      ***************************************************************** 00850000
      *                                                                 00860000
       01  WS-DFO-INTERNL-ERROR-01.                                     00870000
           05  FILLER                   PIC X(01)       VALUE SPACES.   00880000
           05  FILLER                   PIC X(16)       VALUE           00890000
               'INTERNAL ERROR: '.                                      00900000
           05  FILLER                   PIC X(10)       VALUE           00910000
               'PROGRAM = '.                                            00920000
           05  WDIE-PROGRAM-ID          PIC X(08)       VALUE SPACES.   00930000
           05  FILLER                   PIC X(14)       VALUE           00940000
               ', PARAGRAPH = '.                                        00950000
           05  WDIE-PARAGRAPH           PIC X(06)       VALUE SPACES.   00960000
           05  FILLER                   PIC X(16)       VALUE SPACES.   00970000
