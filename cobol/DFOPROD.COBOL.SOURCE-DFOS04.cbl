                                                                        00010000
       IDENTIFICATION DIVISION.                                         00020000
       PROGRAM-ID. DFOS04.                                              00030000
       AUTHOR. R MAULDIN.                                               00040000
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00050000
       DATE-WRITTEN. 03/05/91.                                          00060000
       DATE-COMPILED.                                                   00070000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00080000
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00090000
      *            PROHIBITED.                                          00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00130000
      *                                                               * 00140000
      * PROGRAM :   DFOS04                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM DFOS04 IS A CALLED SUBROUTINE THAT        * 00170000
      *             IMPLEMENTS FIELDMAPPINGMANAGEMENTSERVICE.  GIVEN  * 00180000
      *             A FUNCTION CODE IN DFOS04-PARMS IT WILL CREATE,   * 00190000
      *             UPDATE OR DELETE A FIELD-MAPPING ROW THAT TELLS   * 00200000
      *             DFOS05 WHICH DIMENSIONAL SOURCE COLUMN FEEDS      * 00210000
      *             WHICH TARGET FIELD PATH FOR A GIVEN FORM SCHEMA.  * 00220000
      *                                                               * 00230000
      *             A MAPPING MAY ONLY BE FILED AGAINST A FORM        * 00240000
      *             VERSION THAT ACTUALLY EXISTS, AND NO TWO MAPPINGS * 00250000
      *             MAY SHARE A (FORM-VERSION-ID, SOURCE-TABLE,       * 00260000
      *             SOURCE-COLUMN, TARGET-FIELD-PATH) TUPLE.          * 00270000
      *                                                               * 00280000
      * FILES   :   SCHEMA-FILE            -  SEQUENTIAL     (INPUT)  * 00290000
      *             FLDMAP-FILE            -  SEQUENTIAL     (I-O)    * 00300000
      *                                                               * 00310000
      * CALLED BY:  ON-LINE CALLERS NOT IN THIS LIBRARY               * 00320000
      *                                                               * 00330000
      ***************************************************************** 00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                               * 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  03/05/91   R MAULDIN             ORIGINAL PROGRAM.           * 00400000
      *  08/11/95   R MAULDIN             ADDED THE UNIQUENESS-TUPLE  * 00410000
      *                                   CHECK ON UPDATE AS WELL AS  * 00420000
      *                                   CREATE -- A DATA-FIX HAD    * 00430000
      *                                   RE-POINTED TWO MAPPINGS AT  * 00440000
      *                                   THE SAME TARGET PATH AND    * 00450000
      *                                   DFOS05 SILENTLY DROPPED ONE * 00460000
      *                                   OF THEM.  REQUEST DFO-0131. * 00470000
      *  12/02/98   C PELLETIER           Y2K -- CREATED-DATE FIELD   * 00480000
      *                                   IS ALREADY FULL 4-DIGIT     * 00490000
      *                                   YEAR (X(26) ISO FORM), NO   * 00500000
      *                                   DATE WINDOWING LOGIC        * 00510000
      *                                   REQUIRED.  REQUEST DFO-0201.* 00520000
      *  02/27/07   D OKAFOR              DEFAULT PROCESSING-ORDER TO * 00530000
      *                                   100 AND IS-ACTIVE TO Y ON   * 00540000
      *                                   CREATE WHEN THE CALLER      * 00550000
      *                                   LEAVES THEM BLANK/ZERO, SO  * 00560000
      *                                   ON-LINE CALLERS NO LONGER   * 00570000
      *                                   HAVE TO KNOW THE HOUSE      * 00580000
      *                                   DEFAULTS.  REQUEST DFO-0402.* 00590000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00600000
      *                                                               * 00610000
      ***************************************************************** 00620000
           EJECT                                                        00630000
       ENVIRONMENT DIVISION.                                            00640000
       CONFIGURATION SECTION.                                           00650000
       SPECIAL-NAMES.                                                   00660000
           C01 IS TOP-OF-FORM.                                          00670000
       INPUT-OUTPUT SECTION.                                            00680000
       FILE-CONTROL.                                                    00690000
      *                                                                 00700000
           SELECT SCHEMA-FILE          ASSIGN TO SCHMFILE               00710000
                                       ORGANIZATION IS SEQUENTIAL       00720000
                                       FILE STATUS IS WS-SCHEMA-STATUS. 00730000
      *                                                                 00740000
           SELECT FLDMAP-FILE          ASSIGN TO FMAPFILE               00750000
                                       ORGANIZATION IS SEQUENTIAL       00760000
                                       FILE STATUS IS WS-FLDMAP-STATUS. 00770000
           EJECT                                                        00780000
       DATA DIVISION.                                                   00790000
       FILE SECTION.                                                    00800000
      *                                                                 00810000
       FD  SCHEMA-FILE                                                  00820000
           LABEL RECORDS ARE STANDARD                                   00830000
           RECORD CONTAINS 38426 CHARACTERS.                            00840000
           COPY VFRMSCH.                                                00850000
      *                                                                 00860000
       FD  FLDMAP-FILE                                                  00870000
           LABEL RECORDS ARE STANDARD                                   00880000
           RECORD CONTAINS 982 CHARACTERS.                              00890000
           COPY VFLDMAP.                                                00900000
           EJECT                                                        00910000
       WORKING-STORAGE SECTION.                                         00920000
      *                                                                 00930000
      ***************************************************************** 00940000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00950000
      ***************************************************************** 00960000
       77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00970000
       77  WS-FLDMAP-SUB               PIC S9(4)  COMP  VALUE +0.       00980000
       77  WS-FOUND-MAP-IDX            PIC S9(4)  COMP  VALUE +0.       00990000
       77  WS-MAX-MAPPING-ID           PIC S9(9)  COMP-3 VALUE +0.      01000000
       77  WS-NEW-MAPPING-ID           PIC S9(9)  COMP-3 VALUE +0.      01010000
      *                                                                 01020000
      ***************************************************************** 01030000
      *    SWITCHES                                                  *  01040000
      ***************************************************************** 01050000
       01  WS-SWITCHES.                                                 01060000
           05  WS-SCHEMA-STATUS         PIC XX    VALUE SPACES.         01070000
               88  SCHEMA-OK                      VALUE '00'.           01080000
               88  SCHEMA-END                     VALUE '10'.           01090000
           05  WS-FLDMAP-STATUS         PIC XX    VALUE SPACES.         01100000
               88  FLDMAP-OK                      VALUE '00'.           01110000
               88  FLDMAP-END                     VALUE '10'.           01120000
           05  WS-SCHEMA-FOUND-SW       PIC X     VALUE 'N'.            01130000
               88  WS-SCHEMA-EXISTS                VALUE 'Y'.           01140000
           05  WS-MAP-FOUND-SW          PIC X     VALUE 'N'.            01150000
               88  WS-MAP-WAS-FOUND                VALUE 'Y'.           01160000
           05  WS-TUPLE-CLASH-SW        PIC X     VALUE 'N'.            01170000
               88  WS-TUPLE-CLASHES                VALUE 'Y'.           01180000
           05  WS-TABLE-MUTATED-SW      PIC X     VALUE 'N'.            01190000
               88  WS-TABLE-WAS-MUTATED             VALUE 'Y'.          01200000
      *                                                                 01210000
      ***************************************************************** 01220000
      *    IN-MEMORY MASTER TABLES -- SUBSTITUTE FOR INDEXED ACCESS   * 01230000
      *    BY A LINEAR PERFORM VARYING SEARCH; LOADED WHOLE AT ENTRY, * 01240000
      *    RE-WRITTEN WHOLE AT EXIT WHEN THE CALL MUTATED THE MAPPING * 01250000
      *    TABLE.  THE SCHEMA TABLE IS READ-ONLY HERE -- IT IS ONLY   * 01260000
      *    USED TO CONFIRM THE OWNING FORM-VERSION-ID EXISTS.         * 01270000
      *                                                               * 01280000
      *    NOTE -- THESE FIELDS ARE HAND-CARRIED FROM VFRMSCH AND     * 01290000
      *    VFLDMAP RATHER THAN COPYBOOK'D IN, SINCE THE TABLE ENTRY   * 01300000
      *    NAMES (SA-/MA-) MUST DIFFER FROM THE FD RECORD NAMES       * 01310000
      *    (FS-/FM-) THEY ARE LOADED FROM.                            * 01320000
      ***************************************************************** 01330000
      *                                                                 01340000
       01  WS-SCHEMA-TABLE.                                             01350000
           05  WS-SCHEMA-COUNT          PIC 9(5) COMP-3 VALUE 0.        01360000
           05  WS-SCHEMA-ENTRY OCCURS 50 TIMES                          01370000
                   INDEXED BY WS-SCH-IDX.                               01380000
               10  SA-FORM-VERSION-ID   PIC X(20).                      01390000
      *                                                                 01400000
           05  FILLER                   PIC X(20).                      01410000
      *                                                                 01420000
       01  WS-FLDMAP-TABLE.                                             01430000
           05  WS-FLDMAP-COUNT          PIC 9(5) COMP-3 VALUE 0.        01440000
           05  WS-FLDMAP-ENTRY OCCURS 500 TIMES                         01450000
                   INDEXED BY WS-MAP-IDX.                               01460000
               10  MA-MAPPING-ID          PIC S9(09) COMP-3.            01470000
               10  MA-FORM-VERSION-ID     PIC X(20).                    01480000
               10  MA-SOURCE-TABLE        PIC X(100).                   01490000
               10  MA-SOURCE-COLUMN       PIC X(100).                   01500000
               10  MA-TARGET-FIELD-PATH   PIC X(200).                   01510000
               10  MA-DATA-TYPE           PIC X(50).                    01520000
               10  MA-TRANSFORMATION-FUNCTION                           01530000
                                          PIC X(100).                   01540000
               10  MA-IS-REQUIRED         PIC X(01).                    01550000
               10  MA-DEFAULT-VALUE       PIC X(255).                   01560000
               10  MA-PROCESSING-ORDER    PIC 9(05) COMP-3.             01570000
               10  MA-IS-ACTIVE           PIC X(01).                    01580000
               10  MA-CREATED-DATE        PIC X(26).                    01590000
               10  MA-CREATED-BY          PIC X(100).                   01600000
      *                                                                 01610000
           05  FILLER                   PIC X(20).                      01620000
           EJECT                                                        01630000
      ***************************************************************** 01640000
      *    MISCELLANEOUS WORK FIELDS                                  * 01650000
      ***************************************************************** 01660000
       01  WS-MISCELLANEOUS-FIELDS.                                     01670000
           05  WMF-DATE-TIME            PIC X(26) VALUE SPACES.         01680000
           05  FILLER REDEFINES WMF-DATE-TIME.                          01690000
               07  WMF-DT-YEAR          PIC X(04).                      01700000
               07  FILLER               PIC X(01).                      01710000
               07  WMF-DT-MONTH         PIC X(02).                      01720000
               07  FILLER               PIC X(01).                      01730000
               07  WMF-DT-DAY           PIC X(02).                      01740000
               07  FILLER               PIC X(16).                      01750000
      *                                                                 01760000
      ***************************************************************** 01770000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 01780000
      ***************************************************************** 01790000
       01  WS-CURRENT-DATE-TIME.                                        01800000
           03  WS-CDT-DATE.                                             01810000
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         01820000
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         01830000
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         01840000
           03  FILLER                   REDEFINES WS-CDT-DATE.          01850000
               05  WS-CDT-D-ALL         PIC 9(8).                       01860000
           03  WS-CDT-TIME.                                             01870000
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         01880000
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         01890000
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         01900000
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         01910000
           03  FILLER                   REDEFINES WS-CDT-TIME.          01920000
               05  WS-CDT-T-ALL         PIC 9(8).                       01930000
      *                                                                 01940000
      ***************************************************************** 01950000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01960000
      ***************************************************************** 01970000
           COPY DFOS04CY.                                               01980000
           EJECT                                                        01990000
      ***************************************************************** 02000000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 02010000
      ***************************************************************** 02020000
           COPY DFOERRWS.                                               02030000
           EJECT                                                        02040000
      ***************************************************************** 02050000
      *    L I N K A G E     S E C T I O N                            * 02060000
      ***************************************************************** 02070000
       LINKAGE SECTION.                                                 02080000
      *                                                                 02090000
       01  LS-DFOS04-PARMS              PIC X(973).                     02100000
      *                                                                 02110000
      ***************************************************************** 02120000
      *    P R O C E D U R E    D I V I S I O N                       * 02130000
      ***************************************************************** 02140000
       PROCEDURE DIVISION USING LS-DFOS04-PARMS.                        02150000
      *                                                                 02160000
       P00000-MAINLINE.                                                 02170000
      *                                                                 02180000
           MOVE LS-DFOS04-PARMS        TO DFOS04-PARMS.                 02190000
           MOVE 'N' TO WS-TABLE-MUTATED-SW.                             02200000
           MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-TIME.         02210000
           STRING WS-CDT-D-YEAR  '-' WS-CDT-D-MONTH  '-'                02220000
                  WS-CDT-D-DAY   '-' WS-CDT-T-HOURS   '.'               02230000
                  WS-CDT-T-MINUTES '.' WS-CDT-T-SECONDS '.'             02240000
                  WS-CDT-T-HUNDRETHS '0000'                             02250000
               DELIMITED BY SIZE INTO WMF-DATE-TIME.                    02260000
           PERFORM P01000-LOAD-TABLES  THRU P01000-EXIT.                02270000
      *                                                                 02280000
           EVALUATE TRUE                                                02290000
               WHEN DFOS04-FUNC-CREATE                                  02300000
                   PERFORM P02000-CREATE-MAPPING THRU P02000-EXIT       02310000
               WHEN DFOS04-FUNC-UPDATE                                  02320000
                   PERFORM P03000-UPDATE-MAPPING THRU P03000-EXIT       02330000
               WHEN DFOS04-FUNC-DELETE                                  02340000
                   PERFORM P04000-DELETE-MAPPING THRU P04000-EXIT       02350000
               WHEN OTHER                                               02360000
                   MOVE 99 TO DFOS04-RETURN-CODE                        02370000
           END-EVALUATE.                                                02380000
      *                                                                 02390000
           IF WS-TABLE-WAS-MUTATED                                      02400000
               PERFORM P01600-REWRITE-FLDMAP-TABLE THRU P01600-EXIT.    02410000
      *                                                                 02420000
           MOVE DFOS04-PARMS           TO LS-DFOS04-PARMS.              02430000
           GOBACK.                                                      02440000
      *                                                                 02450000
       P00000-EXIT.                                                     02460000
           EXIT.                                                        02470000
           EJECT                                                        02480000
      ***************************************************************** 02490000
      *                                                               * 02500000
      *    PARAGRAPH:  P01000-LOAD-TABLES                            *  02510000
      *                                                               * 02520000
      *    FUNCTION :  OPEN AND LOAD THE SCHEMA AND FIELD-MAPPING     * 02530000
      *                FILES INTO THEIR WS TABLES.                    * 02540000
      *                                                               * 02550000
      *    CALLED BY:  P00000-MAINLINE                                * 02560000
      *                                                               * 02570000
      ***************************************************************** 02580000
       P01000-LOAD-TABLES.                                              02590000
      *                                                                 02600000
           MOVE 0 TO WS-SCHEMA-COUNT.                                   02610000
           MOVE '00' TO WS-SCHEMA-STATUS.                               02620000
           OPEN INPUT SCHEMA-FILE.                                      02630000
           PERFORM P01010-SCHEMA-READ-LOOP THRU P01010-EXIT             02640000
               UNTIL SCHEMA-END.                                        02650000
           CLOSE SCHEMA-FILE.                                           02660000
      *                                                                 02670000
           MOVE 0 TO WS-FLDMAP-COUNT.                                   02680000
           MOVE '00' TO WS-FLDMAP-STATUS.                               02690000
           OPEN INPUT FLDMAP-FILE.                                      02700000
           PERFORM P01100-FLDMAP-READ-LOOP THRU P01100-EXIT             02710000
               UNTIL FLDMAP-END.                                        02720000
           CLOSE FLDMAP-FILE.                                           02730000
      *                                                                 02740000
       P01000-EXIT.                                                     02750000
           EXIT.                                                        02760000
      ***************************************************************** 02770000
      *    PARAGRAPH:  P01010-SCHEMA-READ-LOOP                       *  02780000
      ***************************************************************** 02790000
       P01010-SCHEMA-READ-LOOP.                                         02800000
      *                                                                 02810000
           READ SCHEMA-FILE.                                            02820000
           IF SCHEMA-END                                                02830000
               GO TO P01010-EXIT.                                       02840000
           ADD 1 TO WS-SCHEMA-COUNT.                                    02850000
           SET WS-SCH-IDX TO WS-SCHEMA-COUNT.                           02860000
           MOVE FS-FORM-VERSION-ID                                      02870000
               TO SA-FORM-VERSION-ID(WS-SCH-IDX).                       02880000
      *                                                                 02890000
       P01010-EXIT.                                                     02900000
           EXIT.                                                        02910000
      ***************************************************************** 02920000
      *    PARAGRAPH:  P01100-FLDMAP-READ-LOOP                       *  02930000
      ***************************************************************** 02940000
       P01100-FLDMAP-READ-LOOP.                                         02950000
      *                                                                 02960000
           READ FLDMAP-FILE.                                            02970000
           IF FLDMAP-END                                                02980000
               GO TO P01100-EXIT.                                       02990000
           ADD 1 TO WS-FLDMAP-COUNT.                                    03000000
           SET WS-MAP-IDX TO WS-FLDMAP-COUNT.                           03010000
           PERFORM P01110-LOAD-FLDMAP-ENTRY THRU P01110-EXIT.           03020000
      *                                                                 03030000
       P01100-EXIT.                                                     03040000
           EXIT.                                                        03050000
      ***************************************************************** 03060000
      *    PARAGRAPH:  P01110-LOAD-FLDMAP-ENTRY                      *  03070000
      ***************************************************************** 03080000
       P01110-LOAD-FLDMAP-ENTRY.                                        03090000
      *                                                                 03100000
           MOVE FM-MAPPING-ID       TO MA-MAPPING-ID(WS-MAP-IDX).       03110000
           MOVE FM-FORM-VERSION-ID  TO MA-FORM-VERSION-ID(WS-MAP-IDX).  03120000
           MOVE FM-SOURCE-TABLE     TO MA-SOURCE-TABLE(WS-MAP-IDX).     03130000
           MOVE FM-SOURCE-COLUMN    TO MA-SOURCE-COLUMN(WS-MAP-IDX).    03140000
           MOVE FM-TARGET-FIELD-PATH                                    03150000
                                   TO MA-TARGET-FIELD-PATH(WS-MAP-IDX). 03160000
           MOVE FM-DATA-TYPE        TO MA-DATA-TYPE(WS-MAP-IDX).        03170000
           MOVE FM-TRANSFORMATION-FUNCTION                              03180000
                           TO MA-TRANSFORMATION-FUNCTION(WS-MAP-IDX).   03190000
           MOVE FM-IS-REQUIRED      TO MA-IS-REQUIRED(WS-MAP-IDX).      03200000
           MOVE FM-DEFAULT-VALUE    TO MA-DEFAULT-VALUE(WS-MAP-IDX).    03210000
           MOVE FM-PROCESSING-ORDER TO MA-PROCESSING-ORDER(WS-MAP-IDX). 03220000
           MOVE FM-IS-ACTIVE        TO MA-IS-ACTIVE(WS-MAP-IDX).        03230000
           MOVE FM-CREATED-DATE     TO MA-CREATED-DATE(WS-MAP-IDX).     03240000
           MOVE FM-CREATED-BY       TO MA-CREATED-BY(WS-MAP-IDX).       03250000
      *                                                                 03260000
       P01110-EXIT.                                                     03270000
           EXIT.                                                        03280000
           EJECT                                                        03290000
      ***************************************************************** 03300000
      *                                                               * 03310000
      *    PARAGRAPH:  P01600-REWRITE-FLDMAP-TABLE                   *  03320000
      *                                                               * 03330000
      *    FUNCTION :  REWRITE THE FIELD-MAPPING SEQUENTIAL FILE IN   * 03340000
      *                FULL FROM THE UPDATED WS TABLE.                * 03350000
      *                                                               * 03360000
      *    CALLED BY:  P00000-MAINLINE                                * 03370000
      *                                                               * 03380000
      ***************************************************************** 03390000
       P01600-REWRITE-FLDMAP-TABLE.                                     03400000
      *                                                                 03410000
           OPEN OUTPUT FLDMAP-FILE.                                     03420000
           PERFORM P01610-REWRITE-FLDMAP-ENTRY THRU P01610-EXIT         03430000
               VARYING WS-SUB1 FROM 1 BY 1                              03440000
               UNTIL WS-SUB1 > WS-FLDMAP-COUNT.                         03450000
           CLOSE FLDMAP-FILE.                                           03460000
      *                                                                 03470000
       P01600-EXIT.                                                     03480000
           EXIT.                                                        03490000
      ***************************************************************** 03500000
      *    PARAGRAPH:  P01610-REWRITE-FLDMAP-ENTRY                   *  03510000
      ***************************************************************** 03520000
       P01610-REWRITE-FLDMAP-ENTRY.                                     03530000
      *                                                                 03540000
           MOVE MA-MAPPING-ID(WS-SUB1)       TO FM-MAPPING-ID.          03550000
           MOVE MA-FORM-VERSION-ID(WS-SUB1)  TO FM-FORM-VERSION-ID.     03560000
           MOVE MA-SOURCE-TABLE(WS-SUB1)     TO FM-SOURCE-TABLE.        03570000
           MOVE MA-SOURCE-COLUMN(WS-SUB1)    TO FM-SOURCE-COLUMN.       03580000
           MOVE MA-TARGET-FIELD-PATH(WS-SUB1)                           03590000
                                           TO FM-TARGET-FIELD-PATH.     03600000
           MOVE MA-DATA-TYPE(WS-SUB1)        TO FM-DATA-TYPE.           03610000
           MOVE MA-TRANSFORMATION-FUNCTION(WS-SUB1)                     03620000
                                   TO FM-TRANSFORMATION-FUNCTION.       03630000
           MOVE MA-IS-REQUIRED(WS-SUB1)      TO FM-IS-REQUIRED.         03640000
           MOVE MA-DEFAULT-VALUE(WS-SUB1)    TO FM-DEFAULT-VALUE.       03650000
           MOVE MA-PROCESSING-ORDER(WS-SUB1) TO FM-PROCESSING-ORDER.    03660000
           MOVE MA-IS-ACTIVE(WS-SUB1)        TO FM-IS-ACTIVE.           03670000
           MOVE MA-CREATED-DATE(WS-SUB1)     TO FM-CREATED-DATE.        03680000
           MOVE MA-CREATED-BY(WS-SUB1)       TO FM-CREATED-BY.          03690000
           WRITE FIELD-MAPPING-RECORD.                                  03700000
      *                                                                 03710000
       P01610-EXIT.                                                     03720000
           EXIT.                                                        03730000
           EJECT                                                        03740000
      ***************************************************************** 03750000
      *                                                               * 03760000
      *    PARAGRAPH:  P02000-CREATE-MAPPING                         *  03770000
      *                                                               * 03780000
      *    FUNCTION :  REJECT IF THE OWNING SCHEMA DOESN'T EXIST OR   * 03790000
      *                THE TUPLE ALREADY EXISTS, OTHERWISE APPEND A   * 03800000
      *                NEW ROW WITH A FRESH SURROGATE MAPPING-ID AND  * 03810000
      *                THE HOUSE DEFAULTS APPLIED.                    * 03820000
      *                                                               * 03830000
      *    CALLED BY:  P00000-MAINLINE                                * 03840000
      *                                                               * 03850000
      ***************************************************************** 03860000
       P02000-CREATE-MAPPING.                                           03870000
      *                                                                 03880000
           PERFORM P09000-CHECK-SCHEMA-EXISTS THRU P09000-EXIT.         03890000
           IF NOT WS-SCHEMA-EXISTS                                      03900000
               MOVE 10 TO DFOS04-RETURN-CODE                            03910000
               GO TO P02000-EXIT.                                       03920000
      *                                                                 03930000
           MOVE 0 TO WS-FOUND-MAP-IDX.                                  03940000
           PERFORM P09100-CHECK-TUPLE-CLASH THRU P09100-EXIT.           03950000
           IF WS-TUPLE-CLASHES                                          03960000
               MOVE 20 TO DFOS04-RETURN-CODE                            03970000
               GO TO P02000-EXIT.                                       03980000
      *                                                                 03990000
           PERFORM P09200-NEXT-MAPPING-ID THRU P09200-EXIT.             04000000
      *                                                                 04010000
           IF DFOS04-PROCESSING-ORDER = 0                               04020000
               MOVE 100 TO DFOS04-PROCESSING-ORDER.                     04030000
           IF DFOS04-IS-ACTIVE = SPACE                                  04040000
               MOVE 'Y' TO DFOS04-IS-ACTIVE.                            04050000
      *                                                                 04060000
           ADD 1 TO WS-FLDMAP-COUNT.                                    04070000
           SET WS-MAP-IDX TO WS-FLDMAP-COUNT.                           04080000
           MOVE WS-NEW-MAPPING-ID      TO MA-MAPPING-ID(WS-MAP-IDX).    04090000
           PERFORM P09300-COPY-PARMS-TO-TABLE THRU P09300-EXIT.         04100000
           MOVE WMF-DATE-TIME          TO MA-CREATED-DATE(WS-MAP-IDX).  04110000
      *                                                                 04120000
           MOVE WS-NEW-MAPPING-ID      TO DFOS04-MAPPING-ID.            04130000
           MOVE WMF-DATE-TIME          TO DFOS04-CREATED-DATE.          04140000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             04150000
           MOVE 0   TO DFOS04-RETURN-CODE.                              04160000
      *                                                                 04170000
       P02000-EXIT.                                                     04180000
           EXIT.                                                        04190000
           EJECT                                                        04200000
      ***************************************************************** 04210000
      *                                                               * 04220000
      *    PARAGRAPH:  P03000-UPDATE-MAPPING                         *  04230000
      *                                                               * 04240000
      *    FUNCTION :  REJECT IF THE OWNING SCHEMA OR THE MAPPING     * 04250000
      *                DOESN'T EXIST, OR IF THE TUPLE NOW CLASHES     * 04260000
      *                WITH A DIFFERENT MAPPING-ID, OTHERWISE         * 04270000
      *                OVERLAY THE EXISTING ROW.                      * 04280000
      *                                                               * 04290000
      *    CALLED BY:  P00000-MAINLINE                                * 04300000
      *                                                               * 04310000
      ***************************************************************** 04320000
       P03000-UPDATE-MAPPING.                                           04330000
      *                                                                 04340000
           PERFORM P09000-CHECK-SCHEMA-EXISTS THRU P09000-EXIT.         04350000
           IF NOT WS-SCHEMA-EXISTS                                      04360000
               MOVE 10 TO DFOS04-RETURN-CODE                            04370000
               GO TO P03000-EXIT.                                       04380000
      *                                                                 04390000
           PERFORM P09400-FIND-BY-MAPPING-ID THRU P09400-EXIT.          04400000
           IF NOT WS-MAP-WAS-FOUND                                      04410000
               MOVE 30 TO DFOS04-RETURN-CODE                            04420000
               GO TO P03000-EXIT.                                       04430000
      *                                                                 04440000
           PERFORM P09100-CHECK-TUPLE-CLASH THRU P09100-EXIT.           04450000
           IF WS-TUPLE-CLASHES                                          04460000
               MOVE 20 TO DFOS04-RETURN-CODE                            04470000
               GO TO P03000-EXIT.                                       04480000
      *                                                                 04490000
           IF DFOS04-PROCESSING-ORDER = 0                               04500000
               MOVE 100 TO DFOS04-PROCESSING-ORDER.                     04510000
           IF DFOS04-IS-ACTIVE = SPACE                                  04520000
               MOVE 'Y' TO DFOS04-IS-ACTIVE.                            04530000
      *                                                                 04540000
           SET WS-MAP-IDX TO WS-FOUND-MAP-IDX.                          04550000
           PERFORM P09300-COPY-PARMS-TO-TABLE THRU P09300-EXIT.         04560000
      *                                                                 04570000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             04580000
           MOVE 0   TO DFOS04-RETURN-CODE.                              04590000
      *                                                                 04600000
       P03000-EXIT.                                                     04610000
           EXIT.                                                        04620000
           EJECT                                                        04630000
      ***************************************************************** 04640000
      *                                                               * 04650000
      *    PARAGRAPH:  P04000-DELETE-MAPPING                         *  04660000
      *                                                               * 04670000
      *    FUNCTION :  REJECT IF THE OWNING SCHEMA OR THE MAPPING     * 04680000
      *                DOESN'T EXIST, OTHERWISE REMOVE THE ROW FROM   * 04690000
      *                THE WS TABLE BY SHIFTING EVERY ENTRY BEHIND    * 04700000
      *                IT UP ONE SLOT.                                * 04710000
      *                                                               * 04720000
      *    CALLED BY:  P00000-MAINLINE                                * 04730000
      *                                                               * 04740000
      ***************************************************************** 04750000
       P04000-DELETE-MAPPING.                                           04760000
      *                                                                 04770000
           PERFORM P09000-CHECK-SCHEMA-EXISTS THRU P09000-EXIT.         04780000
           IF NOT WS-SCHEMA-EXISTS                                      04790000
               MOVE 10 TO DFOS04-RETURN-CODE                            04800000
               GO TO P04000-EXIT.                                       04810000
      *                                                                 04820000
           PERFORM P09400-FIND-BY-MAPPING-ID THRU P09400-EXIT.          04830000
           IF NOT WS-MAP-WAS-FOUND                                      04840000
               MOVE 30 TO DFOS04-RETURN-CODE                            04850000
               GO TO P04000-EXIT.                                       04860000
      *                                                                 04870000
           PERFORM P04010-SHIFT-ENTRIES-UP THRU P04010-EXIT             04880000
               VARYING WS-SUB1 FROM WS-FOUND-MAP-IDX BY 1               04890000
               UNTIL WS-SUB1 > WS-FLDMAP-COUNT - 1.                     04900000
           SUBTRACT 1 FROM WS-FLDMAP-COUNT.                             04910000
      *                                                                 04920000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             04930000
           MOVE 0   TO DFOS04-RETURN-CODE.                              04940000
      *                                                                 04950000
       P04000-EXIT.                                                     04960000
           EXIT.                                                        04970000
      ***************************************************************** 04980000
      *    PARAGRAPH:  P04010-SHIFT-ENTRIES-UP                       *  04990000
      ***************************************************************** 05000000
       P04010-SHIFT-ENTRIES-UP.                                         05010000
      *                                                                 05020000
           MOVE WS-FLDMAP-ENTRY(WS-SUB1 + 1) TO WS-FLDMAP-ENTRY         05030000
                                                     (WS-SUB1).         05040000
      *                                                                 05050000
       P04010-EXIT.                                                     05060000
           EXIT.                                                        05070000
           EJECT                                                        05080000
      ***************************************************************** 05090000
      *                                                               * 05100000
      *    PARAGRAPH:  P09000-CHECK-SCHEMA-EXISTS                    *  05110000
      *                                                               * 05120000
      *    FUNCTION :  COMMON LOOKUP -- CONFIRM DFOS04-FORM-VERSION-  * 05130000
      *                ID APPEARS IN WS-SCHEMA-TABLE.                 * 05140000
      *                                                               * 05150000
      *    CALLED BY:  P02000-CREATE-MAPPING, P03000-UPDATE-MAPPING,  * 05160000
      *                P04000-DELETE-MAPPING                          * 05170000
      *                                                               * 05180000
      ***************************************************************** 05190000
       P09000-CHECK-SCHEMA-EXISTS.                                      05200000
      *                                                                 05210000
           MOVE 'N' TO WS-SCHEMA-FOUND-SW.                              05220000
           PERFORM P09010-SCAN-SCHEMA-TABLE THRU P09010-EXIT            05230000
               VARYING WS-SUB1 FROM 1 BY 1                              05240000
               UNTIL WS-SUB1 > WS-SCHEMA-COUNT.                         05250000
      *                                                                 05260000
       P09000-EXIT.                                                     05270000
           EXIT.                                                        05280000
      ***************************************************************** 05290000
      *    PARAGRAPH:  P09010-SCAN-SCHEMA-TABLE                      *  05300000
      ***************************************************************** 05310000
       P09010-SCAN-SCHEMA-TABLE.                                        05320000
      *                                                                 05330000
           IF SA-FORM-VERSION-ID(WS-SUB1) = DFOS04-FORM-VERSION-ID      05340000
               MOVE 'Y' TO WS-SCHEMA-FOUND-SW                           05350000
           END-IF.                                                      05360000
      *                                                                 05370000
       P09010-EXIT.                                                     05380000
           EXIT.                                                        05390000
           EJECT                                                        05400000
      ***************************************************************** 05410000
      *                                                               * 05420000
      *    PARAGRAPH:  P09100-CHECK-TUPLE-CLASH                      *  05430000
      *                                                               * 05440000
      *    FUNCTION :  COMMON LOOKUP -- SCAN WS-FLDMAP-TABLE FOR A    * 05450000
      *                ROW MATCHING (FORM-VERSION-ID, SOURCE-TABLE,   * 05460000
      *                SOURCE-COLUMN, TARGET-FIELD-PATH) THAT IS NOT  * 05470000
      *                WS-FOUND-MAP-IDX ITSELF (ZERO ON CREATE, SO    * 05480000
      *                EVERY MATCH COUNTS AS A CLASH THERE).          * 05490000
      *                                                               * 05500000
      *    CALLED BY:  P02000-CREATE-MAPPING, P03000-UPDATE-MAPPING   * 05510000
      *                                                               * 05520000
      ***************************************************************** 05530000
       P09100-CHECK-TUPLE-CLASH.                                        05540000
      *                                                                 05550000
           MOVE 'N' TO WS-TUPLE-CLASH-SW.                               05560000
           PERFORM P09110-SCAN-FOR-TUPLE THRU P09110-EXIT               05570000
               VARYING WS-SUB1 FROM 1 BY 1                              05580000
               UNTIL WS-SUB1 > WS-FLDMAP-COUNT.                         05590000
      *                                                                 05600000
       P09100-EXIT.                                                     05610000
           EXIT.                                                        05620000
      ***************************************************************** 05630000
      *    PARAGRAPH:  P09110-SCAN-FOR-TUPLE                         *  05640000
      ***************************************************************** 05650000
       P09110-SCAN-FOR-TUPLE.                                           05660000
      *                                                                 05670000
           IF MA-FORM-VERSION-ID(WS-SUB1) = DFOS04-FORM-VERSION-ID      05680000
              AND MA-SOURCE-TABLE(WS-SUB1) = DFOS04-SOURCE-TABLE        05690000
              AND MA-SOURCE-COLUMN(WS-SUB1) = DFOS04-SOURCE-COLUMN      05700000
              AND MA-TARGET-FIELD-PATH(WS-SUB1) =                       05710000
                  DFOS04-TARGET-FIELD-PATH                              05720000
              AND WS-SUB1 NOT = WS-FOUND-MAP-IDX                        05730000
               MOVE 'Y' TO WS-TUPLE-CLASH-SW                            05740000
           END-IF.                                                      05750000
      *                                                                 05760000
       P09110-EXIT.                                                     05770000
           EXIT.                                                        05780000
           EJECT                                                        05790000
      ***************************************************************** 05800000
      *    PARAGRAPH:  P09200-NEXT-MAPPING-ID                        *  05810000
      *    FUNCTION :  NEW MAPPING-ID IS ONE MORE THAN THE HIGHEST    * 05820000
      *                MAPPING-ID ON FILE, OR 1 IF THE TABLE IS       * 05830000
      *                EMPTY.                                        *  05840000
      ***************************************************************** 05850000
       P09200-NEXT-MAPPING-ID.                                          05860000
      *                                                                 05870000
           MOVE 0 TO WS-MAX-MAPPING-ID.                                 05880000
           PERFORM P09210-FIND-MAX-ID THRU P09210-EXIT                  05890000
               VARYING WS-SUB1 FROM 1 BY 1                              05900000
               UNTIL WS-SUB1 > WS-FLDMAP-COUNT.                         05910000
           COMPUTE WS-NEW-MAPPING-ID = WS-MAX-MAPPING-ID + 1.           05920000
      *                                                                 05930000
       P09200-EXIT.                                                     05940000
           EXIT.                                                        05950000
      ***************************************************************** 05960000
      *    PARAGRAPH:  P09210-FIND-MAX-ID                            *  05970000
      ***************************************************************** 05980000
       P09210-FIND-MAX-ID.                                              05990000
      *                                                                 06000000
           IF MA-MAPPING-ID(WS-SUB1) > WS-MAX-MAPPING-ID                06010000
               MOVE MA-MAPPING-ID(WS-SUB1) TO WS-MAX-MAPPING-ID         06020000
           END-IF.                                                      06030000
      *                                                                 06040000
       P09210-EXIT.                                                     06050000
           EXIT.                                                        06060000
           EJECT                                                        06070000
      ***************************************************************** 06080000
      *                                                               * 06090000
      *    PARAGRAPH:  P09300-COPY-PARMS-TO-TABLE                    *  06100000
      *                                                               * 06110000
      *    FUNCTION :  COMMON MOVE -- LAY THE CALLER'S PARM FIELDS    * 06120000
      *                (EXCEPT MAPPING-ID AND CREATED-DATE) INTO THE  * 06130000
      *                TABLE ENTRY AT WS-MAP-IDX.                     * 06140000
      *                                                               * 06150000
      *    CALLED BY:  P02000-CREATE-MAPPING, P03000-UPDATE-MAPPING   * 06160000
      *                                                               * 06170000
      ***************************************************************** 06180000
       P09300-COPY-PARMS-TO-TABLE.                                      06190000
      *                                                                 06200000
           MOVE DFOS04-FORM-VERSION-ID TO MA-FORM-VERSION-ID            06210000
                                           (WS-MAP-IDX).                06220000
           MOVE DFOS04-SOURCE-TABLE    TO MA-SOURCE-TABLE(WS-MAP-IDX).  06230000
           MOVE DFOS04-SOURCE-COLUMN   TO MA-SOURCE-COLUMN(WS-MAP-IDX). 06240000
           MOVE DFOS04-TARGET-FIELD-PATH                                06250000
                                       TO MA-TARGET-FIELD-PATH          06260000
                                           (WS-MAP-IDX).                06270000
           MOVE DFOS04-DATA-TYPE       TO MA-DATA-TYPE(WS-MAP-IDX).     06280000
           MOVE DFOS04-TRANSFORMATION-FUNCTION                          06290000
                               TO MA-TRANSFORMATION-FUNCTION            06300000
                                   (WS-MAP-IDX).                        06310000
           MOVE DFOS04-IS-REQUIRED     TO MA-IS-REQUIRED(WS-MAP-IDX).   06320000
           MOVE DFOS04-DEFAULT-VALUE   TO MA-DEFAULT-VALUE(WS-MAP-IDX). 06330000
           MOVE DFOS04-PROCESSING-ORDER                                 06340000
                                   TO MA-PROCESSING-ORDER(WS-MAP-IDX).  06350000
           MOVE DFOS04-IS-ACTIVE       TO MA-IS-ACTIVE(WS-MAP-IDX).     06360000
           MOVE DFOS04-CREATED-BY      TO MA-CREATED-BY(WS-MAP-IDX).    06370000
      *                                                                 06380000
       P09300-EXIT.                                                     06390000
           EXIT.                                                        06400000
           EJECT                                                        06410000
      ***************************************************************** 06420000
      *                                                               * 06430000
      *    PARAGRAPH:  P09400-FIND-BY-MAPPING-ID                     *  06440000
      *                                                               * 06450000
      *    FUNCTION :  COMMON LOOKUP -- SCAN WS-FLDMAP-TABLE FOR      * 06460000
      *                DFOS04-MAPPING-ID.  SETS WS-MAP-FOUND-SW AND   * 06470000
      *                WS-FOUND-MAP-IDX.                              * 06480000
      *                                                               * 06490000
      *    CALLED BY:  P03000-UPDATE-MAPPING, P04000-DELETE-MAPPING   * 06500000
      *                                                               * 06510000
      ***************************************************************** 06520000
       P09400-FIND-BY-MAPPING-ID.                                       06530000
      *                                                                 06540000
           MOVE 'N' TO WS-MAP-FOUND-SW.                                 06550000
           MOVE 0   TO WS-FOUND-MAP-IDX.                                06560000
           PERFORM P09410-SCAN-FOR-MAPPING-ID THRU P09410-EXIT          06570000
               VARYING WS-SUB1 FROM 1 BY 1                              06580000
               UNTIL WS-SUB1 > WS-FLDMAP-COUNT.                         06590000
      *                                                                 06600000
       P09400-EXIT.                                                     06610000
           EXIT.                                                        06620000
      ***************************************************************** 06630000
      *    PARAGRAPH:  P09410-SCAN-FOR-MAPPING-ID                    *  06640000
      ***************************************************************** 06650000
       P09410-SCAN-FOR-MAPPING-ID.                                      06660000
      *                                                                 06670000
           IF MA-MAPPING-ID(WS-SUB1) = DFOS04-MAPPING-ID                06680000
               MOVE 'Y' TO WS-MAP-FOUND-SW                              06690000
               MOVE WS-SUB1 TO WS-FOUND-MAP-IDX                         06700000
           END-IF.                                                      06710000
      *                                                                 06720000
       P09410-EXIT.                                                     06730000
           EXIT.                                                        06740000
