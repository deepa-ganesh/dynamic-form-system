                                                                        00010000
      ***************************************************************** 00020000
      *    DFOS05 PARAMETER PASS AREA                                 * 00030000
      ***************************************************************** 00040000
      *                                                                 00050000
       01  DFOS05-PARMS.                                                00060000
           03  DFOS05-FUNCTION-CODE    PIC X(4)    VALUE SPACES.        00070000
               88  DFOS05-FUNC-TRANSFORM              VALUE 'XFRM'.     00080000
           03  DFOS05-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00090000
               88  DFOS05-RC-OK                        VALUE 0.         00100000
               88  DFOS05-RC-NO-MAPPINGS               VALUE 10.        00110000
               88  DFOS05-RC-NO-SOURCE-ROW             VALUE 20.        00120000
           03  DFOS05-FORM-VERSION-ID  PIC X(20)   VALUE SPACES.        00130000
           03  DFOS05-SOURCE-TABLE     PIC X(100)  VALUE SPACES.        00140000
           03  DFOS05-SOURCE-KEY-COLUMN                                 00150000
                                       PIC X(100)  VALUE SPACES.        00160000
           03  DFOS05-SOURCE-KEY-VALUE PIC X(200)  VALUE SPACES.        00170000
