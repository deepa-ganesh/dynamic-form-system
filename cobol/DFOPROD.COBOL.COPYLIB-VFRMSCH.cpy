                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * FORM SCHEMA RECORD -- SEQUENTIAL, SUBSTITUTES VSAM KSDS        *00050000
      * (DFOS01/DFOS03 LOAD THE FILE WHOLE INTO A WS TABLE AND LOCATE  *00060000
      *  ENTRIES WITH A PERFORM VARYING SCAN;  DFOS02 READS ONE        *00061000
      *  MATCHING RECORD STRAIGHT OFF THIS FD -- SEE THE CALLING       *00062000
      *  PROGRAM'S OWN BANNER COMMENTS FOR WHICH SHAPE IT USES)        *00070000
      ***************************************************************** 00080000
      *                                                                 00090000
       01  FORM-SCHEMA-RECORD.                                          00100000
           05  FS-FORM-VERSION-ID          PIC X(20).                   00110000
           05  FS-FORM-NAME                PIC X(100).                  00120000
           05  FS-DESCRIPTION              PIC X(500).                  00130000
           05  FS-IS-ACTIVE                PIC X(01)   VALUE 'N'.       00140000
               88  FS-ACTIVE                           VALUE 'Y'.       00150000
               88  FS-NOT-ACTIVE                        VALUE 'N'.      00160000
           05  FS-CREATED-DATE             PIC X(26).                   00170000
           05  FS-DEPRECATED-DATE          PIC X(26).                   00180000
           05  FS-CREATED-BY               PIC X(100).                  00190000
      *                                                                 00200000
      ***************************************************************** 00210000
      *    FLATTENED FIELD-DEFINITION TREE                            * 00220000
      *    (SUB-FIELDS AND COLUMNS LISTS ARE LAID FLAT -- EACH ENTRY  * 00230000
      *     POINTS BACK TO ITS OWNING SUBFORM/TABLE ENTRY VIA         * 00240000
      *     FD-PARENT-INDEX;  FD-PARENT-INDEX OF ZERO MEANS A         * 00250000
      *     ROOT-LEVEL FIELD.  FD-CHILD-LIST-CODE TELLS WHICH LIST    * 00260000
      *     OF THE PARENT THE ENTRY CAME FROM.)                       * 00270000
      ***************************************************************** 00280000
      *                                                                 00290000
           05  FS-FIELD-DEF-COUNT          PIC 9(05)   COMP-3 VALUE 0.  00300000
           05  FS-FIELD-DEF-TABLE OCCURS 100 TIMES                      00310000
                                   INDEXED BY FS-FD-IDX.                00320000
               10  FD-PARENT-INDEX         PIC 9(05)   COMP-3.          00330000
               10  FD-CHILD-LIST-CODE      PIC X(01).                   00340000
                   88  FD-IS-ROOT-FIELD                VALUE ' '.       00350000
                   88  FD-IS-SUB-FIELD                 VALUE 'S'.       00360000
                   88  FD-IS-COLUMN-FIELD              VALUE 'C'.       00370000
               10  FD-FIELD-NAME           PIC X(100).                  00380000
               10  FD-FIELD-TYPE           PIC X(20).                   00390000
                   88  FD-TYPE-TEXT                    VALUE 'TEXT'.    00400000
                   88  FD-TYPE-MULTIVALUE               VALUE 'MULTIVALU00410000
                   88  FD-TYPE-SUBFORM                  VALUE 'SUBFORM'.00420000
                   88  FD-TYPE-TABLE                    VALUE 'TABLE'.  00430000
                   88  FD-TYPE-LOOKUP                   VALUE 'LOOKUP'. 00440000
                   88  FD-TYPE-NUMBER                   VALUE 'NUMBER'. 00450000
                   88  FD-TYPE-DATE                     VALUE 'DATE'.   00460000
                   88  FD-TYPE-DROPDOWN                 VALUE 'DROPDOWN'00470000
                   88  FD-TYPE-CHECKBOX                 VALUE 'CHECKBOX'00480000
                   88  FD-TYPE-CALCULATED               VALUE 'CALCULATE00490000
               10  FD-REQUIRED-FLAG         PIC X(01).                  00500000
                   88  FD-IS-REQUIRED                  VALUE 'Y'.       00510000
               10  FD-VALIDATION-PATTERN    PIC X(200).                 00520000
               10  FD-PATTERN-SUPPLIED-SW   PIC X(01)   VALUE 'N'.      00530000
                   88  FD-PATTERN-SUPPLIED             VALUE 'Y'.       00540000
               10  FD-VALIDATION-MIN-LENGTH PIC 9(05).                  00550000
               10  FD-MIN-LENGTH-SUPP-SW    PIC X(01)   VALUE 'N'.      00560000
                   88  FD-MIN-LENGTH-SUPPLIED          VALUE 'Y'.       00570000
               10  FD-VALIDATION-MAX-LENGTH PIC 9(05).                  00580000
               10  FD-MAX-LENGTH-SUPP-SW    PIC X(01)   VALUE 'N'.      00590000
                   88  FD-MAX-LENGTH-SUPPLIED          VALUE 'Y'.       00600000
               10  FD-VALIDATION-MIN        PIC S9(09)V9(4) COMP-3.     00610000
               10  FD-MIN-SUPPLIED-SW       PIC X(01)   VALUE 'N'.      00620000
                   88  FD-MIN-SUPPLIED                 VALUE 'Y'.       00630000
               10  FD-VALIDATION-MAX        PIC S9(09)V9(4) COMP-3.     00640000
               10  FD-MAX-SUPPLIED-SW       PIC X(01)   VALUE 'N'.      00650000
                   88  FD-MAX-SUPPLIED                 VALUE 'Y'.       00660000
               10  FD-MIN-VALUES            PIC 9(05).                  00670000
               10  FD-MIN-VALUES-SUPP-SW    PIC X(01)   VALUE 'N'.      00680000
                   88  FD-MIN-VALUES-SUPPLIED          VALUE 'Y'.       00690000
               10  FD-MAX-VALUES            PIC 9(05).                  00700000
               10  FD-MAX-VALUES-SUPP-SW    PIC X(01)   VALUE 'N'.      00710000
                   88  FD-MAX-VALUES-SUPPLIED          VALUE 'Y'.       00720000
               10  FILLER                   PIC X(10).                  00730000
      *                                                                 00740000
           05  FILLER                       PIC X(50).                  00750000
