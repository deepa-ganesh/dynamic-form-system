                                                                        00010000
       IDENTIFICATION DIVISION.                                         00020000
       PROGRAM-ID. DFOS05.                                              00030000
       AUTHOR. R MAULDIN.                                               00040000
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00050000
       DATE-WRITTEN. 06/12/93.                                          00060000
       DATE-COMPILED.                                                   00070000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00080000
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00090000
      *            PROHIBITED.                                          00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00130000
      *                                                               * 00140000
      * PROGRAM :   DFOS05                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM DFOS05 IS A CALLED SUBROUTINE THAT        * 00170000
      *             IMPLEMENTS DATATRANSFORMATIONSERVICE.  GIVEN A    * 00180000
      *             FORM VERSION, A SOURCE TABLE AND A SOURCE ROW     * 00190000
      *             KEY, IT READS THE ACTIVE FIELD MAPPINGS FOR THAT  * 00200000
      *             VERSION/TABLE PAIR, APPLIES EACH MAPPING'S        * 00210000
      *             TRANSFORMATION FUNCTION AGAINST THE ONE MATCHING  * 00220000
      *             SOURCE-DIMENSIONAL ROW, AND HANDS BACK A FLAT     * 00230000
      *             FIELD-VALUE-TABLE (ONE ENTRY PER TARGET PATH)     * 00240000
      *             STANDING IN FOR THE ASSEMBLED TARGET DOCUMENT.    * 00250000
      *                                                               * 00260000
      *             MAPPINGS ARE APPLIED IN ASCENDING PROCESSING      * 00270000
      *             ORDER, TIES BROKEN BY MAPPING-ID, SO THAT A       * 00280000
      *             LATER MAPPING NEVER CLOBBERS AN EARLIER ONE OUT   * 00290000
      *             OF SEQUENCE.                                      * 00300000
      *                                                               * 00310000
      * FILES   :   FLDMAP-FILE            -  SEQUENTIAL     (INPUT)  * 00320000
      *             SRCDIM-FILE            -  SEQUENTIAL     (INPUT)  * 00330000
      *                                                               * 00340000
      * CALLED BY:  ON-LINE CALLERS NOT IN THIS LIBRARY               * 00350000
      *                                                               * 00360000
      ***************************************************************** 00370000
      *             PROGRAM CHANGE LOG                                * 00380000
      *             -------------------                               * 00390000
      *                                                               * 00400000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00410000
      *  --------   --------------------  --------------------------  * 00420000
      *  06/12/93   R MAULDIN             ORIGINAL PROGRAM.           * 00430000
      *  04/19/96   R MAULDIN             ADDED THE UNRECOGNIZED-     * 00440000
      *                                   FUNCTION-NAME WARNING PATH  * 00450000
      *                                   -- TRANSFORMATION-FUNCTION  * 00460000
      *                                   WAS BEING SILENTLY TREATED  * 00470000
      *                                   AS UPPERCASE INSTEAD OF A   * 00480000
      *                                   PASS-THROUGH.  DFO-0158.    * 00490000
      *  11/23/98   C PELLETIER           Y2K -- NO DATE FIELDS ARE   * 00500000
      *                                   MANIPULATED IN THIS MODULE, * 00510000
      *                                   REVIEWED AND CLEARED.       * 00520000
      *                                   REQUEST DFO-0201.           * 00530000
      *  09/14/02   J FEALY                CORRECTED THE TRIM         * 00540000
      *                                   FUNCTION TO STRIP BOTH      * 00550000
      *                                   LEADING AND TRAILING        * 00560000
      *                                   SPACES -- IT ONLY TRIMMED   * 00570000
      *                                   TRAILING BEFORE.  PROBLEM   * 00580000
      *                                   TICKET DFO-0318.            * 00590000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00600000
      *                                                               * 00610000
      ***************************************************************** 00620000
           EJECT                                                        00630000
       ENVIRONMENT DIVISION.                                            00640000
       CONFIGURATION SECTION.                                           00650000
       SPECIAL-NAMES.                                                   00660000
           C01 IS TOP-OF-FORM.                                          00670000
       INPUT-OUTPUT SECTION.                                            00680000
       FILE-CONTROL.                                                    00690000
      *                                                                 00700000
           SELECT FLDMAP-FILE          ASSIGN TO FMAPFILE               00710000
                                       ORGANIZATION IS SEQUENTIAL       00720000
                                       FILE STATUS IS WS-FLDMAP-STATUS. 00730000
      *                                                                 00740000
           SELECT SRCDIM-FILE          ASSIGN TO SRCDFILE               00750000
                                       ORGANIZATION IS SEQUENTIAL       00760000
                                       FILE STATUS IS WS-SRCDIM-STATUS. 00770000
           EJECT                                                        00780000
       DATA DIVISION.                                                   00790000
       FILE SECTION.                                                    00800000
      *                                                                 00810000
       FD  FLDMAP-FILE                                                  00820000
           LABEL RECORDS ARE STANDARD                                   00830000
           RECORD CONTAINS 982 CHARACTERS.                              00840000
           COPY VFLDMAP.                                                00850000
      *                                                                 00860000
       FD  SRCDIM-FILE                                                  00870000
           LABEL RECORDS ARE STANDARD                                   00880000
           RECORD CONTAINS 18233 CHARACTERS.                            00890000
           COPY VDIMROW.                                                00900000
           EJECT                                                        00910000
       WORKING-STORAGE SECTION.                                         00920000
      *                                                                 00930000
      ***************************************************************** 00940000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00950000
      ***************************************************************** 00960000
       77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00970000
       77  WS-SUB2                     PIC S9(4)  COMP  VALUE +0.       00980000
       77  WS-SUB3                     PIC S9(4)  COMP  VALUE +0.       00990000
       77  WS-SUB4                     PIC S9(4)  COMP  VALUE +0.       01000000
       77  WS-SUB5                     PIC S9(4)  COMP  VALUE +0.       01010000
       77  WS-SUB6                     PIC S9(4)  COMP  VALUE +0.       01020000
       77  WS-CUR-MAP-IDX               PIC S9(4) COMP  VALUE +0.       01030000
       77  WS-CUR-SRC-ROW-IDX           PIC S9(4) COMP  VALUE +0.       01040000
       77  WS-INS-POS                   PIC S9(4) COMP  VALUE +0.       01050000
       77  WS-INSERT-SRC-IDX            PIC S9(4) COMP  VALUE +0.       01060000
       77  WS-SORT-COUNT                PIC S9(4) COMP  VALUE +0.       01070000
       77  WS-TRIM-START                PIC S9(4) COMP  VALUE +0.       01080000
       77  WS-TRIM-END                  PIC S9(4) COMP  VALUE +0.       01090000
       77  WS-TRIM-LEN                  PIC S9(4) COMP  VALUE +0.       01100000
      *                                                                 01110000
      ***************************************************************** 01120000
      *    SWITCHES                                                  *  01130000
      ***************************************************************** 01140000
       01  WS-SWITCHES.                                                 01150000
           05  WS-FLDMAP-STATUS         PIC XX    VALUE SPACES.         01160000
               88  FLDMAP-OK                      VALUE '00'.           01170000
               88  FLDMAP-END                     VALUE '10'.           01180000
           05  WS-SRCDIM-STATUS         PIC XX    VALUE SPACES.         01190000
               88  SRCDIM-OK                      VALUE '00'.           01200000
               88  SRCDIM-END                     VALUE '10'.           01210000
           05  WS-SRC-ROW-FOUND-SW      PIC X     VALUE 'N'.            01220000
               88  WS-SRC-ROW-WAS-FOUND            VALUE 'Y'.           01230000
           05  WS-VALUE-NULL-SW         PIC X     VALUE 'N'.            01240000
               88  WS-VALUE-IS-NULL                VALUE 'Y'.           01250000
           05  WS-INS-FOUND-SW          PIC X     VALUE 'N'.            01260000
               88  WS-INS-POS-FOUND                VALUE 'Y'.           01270000
      *                                                                 01280000
      ***************************************************************** 01290000
      *    IN-MEMORY MASTER TABLES -- SUBSTITUTE FOR INDEXED ACCESS   * 01300000
      *    BY A LINEAR PERFORM VARYING SEARCH.  READ-ONLY -- THIS     * 01310000
      *    MODULE NEVER RE-WRITES EITHER FILE.                        * 01320000
      *                                                               * 01330000
      *    NOTE -- THESE FIELDS ARE HAND-CARRIED FROM VFLDMAP AND     * 01340000
      *    VDIMROW RATHER THAN COPYBOOK'D IN, SINCE THE TABLE ENTRY   * 01350000
      *    NAMES (MA-/SR-) MUST DIFFER FROM THE FD RECORD NAMES       * 01360000
      *    (FM-/SD-) THEY ARE LOADED FROM.                            * 01370000
      ***************************************************************** 01380000
      *                                                                 01390000
       01  WS-MAPPING-TABLE.                                            01400000
           05  WS-MAPPING-COUNT         PIC 9(5) COMP-3 VALUE 0.        01410000
           05  WS-MAPPING-ENTRY OCCURS 500 TIMES                        01420000
                   INDEXED BY WS-MAP-IDX.                               01430000
               10  MA-MAPPING-ID          PIC S9(09) COMP-3.            01440000
               10  MA-FORM-VERSION-ID     PIC X(20).                    01450000
               10  MA-SOURCE-TABLE        PIC X(100).                   01460000
               10  MA-SOURCE-COLUMN       PIC X(100).                   01470000
               10  MA-TARGET-FIELD-PATH   PIC X(200).                   01480000
               10  MA-DATA-TYPE           PIC X(50).                    01490000
               10  MA-TRANSFORMATION-FUNCTION                           01500000
                                          PIC X(100).                   01510000
               10  MA-IS-REQUIRED         PIC X(01).                    01520000
               10  MA-DEFAULT-VALUE       PIC X(255).                   01530000
               10  MA-PROCESSING-ORDER    PIC 9(05) COMP-3.             01540000
               10  MA-IS-ACTIVE           PIC X(01).                    01550000
               10  MA-CREATED-DATE        PIC X(26).                    01560000
               10  MA-CREATED-BY          PIC X(100).                   01570000
      *                                                                 01580000
           05  FILLER                   PIC X(20).                      01590000
      *                                                                 01600000
       01  WS-SORT-TABLE.                                               01610000
           05  WS-SORT-IDX OCCURS 500 TIMES PIC S9(4) COMP.             01620000
           05  FILLER                   PIC X(20).                      01630000
      *                                                                 01640000
       01  WS-SOURCE-ROW-TABLE.                                         01650000
           05  WS-SOURCE-ROW-COUNT      PIC 9(5) COMP-3 VALUE 0.        01660000
           05  WS-SOURCE-ROW-ENTRY OCCURS 50 TIMES                      01670000
                   INDEXED BY WS-SRR-IDX.                               01680000
               10  SR-SOURCE-TABLE        PIC X(100).                   01690000
               10  SR-SOURCE-KEY-COLUMN   PIC X(100).                   01700000
               10  SR-SOURCE-KEY-VALUE    PIC X(200).                   01710000
               10  SR-COLUMN-COUNT        PIC 9(05) COMP-3.             01720000
               10  SR-COLUMN-ENTRY OCCURS 50 TIMES.                     01730000
                   15  SR-COLUMN-NAME        PIC X(100).                01740000
                   15  SR-COLUMN-NULL-SW     PIC X(01).                 01750000
                       88  SR-COLUMN-IS-NULL            VALUE 'Y'.      01760000
                   15  SR-COLUMN-VALUE       PIC X(255).                01770000
      *                                                                 01780000
           05  FILLER                   PIC X(20).                      01790000
           EJECT                                                        01800000
      ***************************************************************** 01810000
      *    TRANSFORMATION WORK FIELDS                                 * 01820000
      ***************************************************************** 01830000
       01  WS-TRANSFORM-WORK-AREA.                                      01840000
           05  WS-RAW-VALUE             PIC X(255) VALUE SPACES.        01850000
           05  WS-TRANSFORMED-VALUE     PIC X(255) VALUE SPACES.        01860000
           05  WS-FUNC-UPPER            PIC X(100) VALUE SPACES.        01870000
           05  WS-ALPHA-LOWER           PIC X(26)  VALUE                01880000
               'abcdefghijklmnopqrstuvwxyz'.                            01890000
           05  WS-ALPHA-UPPER           PIC X(26)  VALUE                01900000
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            01910000
      *                                                                 01920000
      ***************************************************************** 01930000
      *    MISCELLANEOUS WORK FIELDS                                  * 01940000
      ***************************************************************** 01950000
       01  WS-MISCELLANEOUS-FIELDS.                                     01960000
           05  WMF-DATE-TIME            PIC X(26) VALUE SPACES.         01970000
           05  FILLER REDEFINES WMF-DATE-TIME.                          01980000
               07  WMF-DT-YEAR          PIC X(04).                      01990000
               07  FILLER               PIC X(01).                      02000000
               07  WMF-DT-MONTH         PIC X(02).                      02010000
               07  FILLER               PIC X(01).                      02020000
               07  WMF-DT-DAY           PIC X(02).                      02030000
               07  FILLER               PIC X(16).                      02040000
      *                                                                 02050000
      ***************************************************************** 02060000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 02070000
      ***************************************************************** 02080000
       01  WS-CURRENT-DATE-TIME.                                        02090000
           03  WS-CDT-DATE.                                             02100000
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         02110000
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         02120000
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         02130000
           03  FILLER                   REDEFINES WS-CDT-DATE.          02140000
               05  WS-CDT-D-ALL         PIC 9(8).                       02150000
           03  WS-CDT-TIME.                                             02160000
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         02170000
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         02180000
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         02190000
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         02200000
           03  FILLER                   REDEFINES WS-CDT-TIME.          02210000
               05  WS-CDT-T-ALL         PIC 9(8).                       02220000
      *                                                                 02230000
      ***************************************************************** 02240000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 02250000
      ***************************************************************** 02260000
           COPY DFOS05CY.                                               02270000
           EJECT                                                        02280000
      ***************************************************************** 02290000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 02300000
      ***************************************************************** 02310000
           COPY DFOERRWS.                                               02320000
           EJECT                                                        02330000
      ***************************************************************** 02340000
      *    L I N K A G E     S E C T I O N                            * 02350000
      ***************************************************************** 02360000
       LINKAGE SECTION.                                                 02370000
      *                                                                 02380000
       01  LS-DFOS05-PARMS              PIC X(426).                     02390000
      *                                                                 02400000
           COPY VFVALUE.                                                02410000
           EJECT                                                        02420000
      ***************************************************************** 02430000
      *    P R O C E D U R E    D I V I S I O N                       * 02440000
      ***************************************************************** 02450000
       PROCEDURE DIVISION USING LS-DFOS05-PARMS, FIELD-VALUE-TABLE.     02460000
      *                                                                 02470000
       P00000-MAINLINE.                                                 02480000
      *                                                                 02490000
           MOVE LS-DFOS05-PARMS        TO DFOS05-PARMS.                 02500000
           MOVE 0 TO FV-ENTRY-COUNT.                                    02510000
      *                                                                 02520000
           EVALUATE TRUE                                                02530000
               WHEN DFOS05-FUNC-TRANSFORM                               02540000
                   PERFORM P01000-LOAD-TABLES THRU P01000-EXIT          02550000
                   PERFORM P02000-BUILD-SORTED-LIST THRU P02000-EXIT    02560000
                   PERFORM P05000-BUILD-RESULT THRU P05000-EXIT         02570000
               WHEN OTHER                                               02580000
                   MOVE 99 TO DFOS05-RETURN-CODE                        02590000
           END-EVALUATE.                                                02600000
      *                                                                 02610000
           MOVE DFOS05-PARMS           TO LS-DFOS05-PARMS.              02620000
           GOBACK.                                                      02630000
      *                                                                 02640000
       P00000-EXIT.                                                     02650000
           EXIT.                                                        02660000
           EJECT                                                        02670000
      ***************************************************************** 02680000
      *                                                               * 02690000
      *    PARAGRAPH:  P01000-LOAD-TABLES                            *  02700000
      *                                                               * 02710000
      *    FUNCTION :  OPEN AND LOAD THE FIELD-MAPPING AND SOURCE-    * 02720000
      *                DIMENSIONAL FILES INTO THEIR WS TABLES.        * 02730000
      *                                                               * 02740000
      *    CALLED BY:  P00000-MAINLINE                                * 02750000
      *                                                               * 02760000
      ***************************************************************** 02770000
       P01000-LOAD-TABLES.                                              02780000
      *                                                                 02790000
           MOVE 0 TO WS-MAPPING-COUNT.                                  02800000
           MOVE '00' TO WS-FLDMAP-STATUS.                               02810000
           OPEN INPUT FLDMAP-FILE.                                      02820000
           PERFORM P01010-FLDMAP-READ-LOOP THRU P01010-EXIT             02830000
               UNTIL FLDMAP-END.                                        02840000
           CLOSE FLDMAP-FILE.                                           02850000
      *                                                                 02860000
           MOVE 0 TO WS-SOURCE-ROW-COUNT.                               02870000
           MOVE '00' TO WS-SRCDIM-STATUS.                               02880000
           OPEN INPUT SRCDIM-FILE.                                      02890000
           PERFORM P01100-SRCDIM-READ-LOOP THRU P01100-EXIT             02900000
               UNTIL SRCDIM-END.                                        02910000
           CLOSE SRCDIM-FILE.                                           02920000
      *                                                                 02930000
       P01000-EXIT.                                                     02940000
           EXIT.                                                        02950000
      ***************************************************************** 02960000
      *    PARAGRAPH:  P01010-FLDMAP-READ-LOOP                       *  02970000
      ***************************************************************** 02980000
       P01010-FLDMAP-READ-LOOP.                                         02990000
      *                                                                 03000000
           READ FLDMAP-FILE.                                            03010000
           IF FLDMAP-END                                                03020000
               GO TO P01010-EXIT.                                       03030000
           ADD 1 TO WS-MAPPING-COUNT.                                   03040000
           SET WS-MAP-IDX TO WS-MAPPING-COUNT.                          03050000
           PERFORM P01020-LOAD-MAPPING-ENTRY THRU P01020-EXIT.          03060000
      *                                                                 03070000
       P01010-EXIT.                                                     03080000
           EXIT.                                                        03090000
      ***************************************************************** 03100000
      *    PARAGRAPH:  P01020-LOAD-MAPPING-ENTRY                     *  03110000
      ***************************************************************** 03120000
       P01020-LOAD-MAPPING-ENTRY.                                       03130000
      *                                                                 03140000
           MOVE FM-MAPPING-ID       TO MA-MAPPING-ID(WS-MAP-IDX).       03150000
           MOVE FM-FORM-VERSION-ID  TO MA-FORM-VERSION-ID(WS-MAP-IDX).  03160000
           MOVE FM-SOURCE-TABLE     TO MA-SOURCE-TABLE(WS-MAP-IDX).     03170000
           MOVE FM-SOURCE-COLUMN    TO MA-SOURCE-COLUMN(WS-MAP-IDX).    03180000
           MOVE FM-TARGET-FIELD-PATH                                    03190000
                                   TO MA-TARGET-FIELD-PATH(WS-MAP-IDX). 03200000
           MOVE FM-DATA-TYPE        TO MA-DATA-TYPE(WS-MAP-IDX).        03210000
           MOVE FM-TRANSFORMATION-FUNCTION                              03220000
                           TO MA-TRANSFORMATION-FUNCTION(WS-MAP-IDX).   03230000
           MOVE FM-IS-REQUIRED      TO MA-IS-REQUIRED(WS-MAP-IDX).      03240000
           MOVE FM-DEFAULT-VALUE    TO MA-DEFAULT-VALUE(WS-MAP-IDX).    03250000
           MOVE FM-PROCESSING-ORDER TO MA-PROCESSING-ORDER(WS-MAP-IDX). 03260000
           MOVE FM-IS-ACTIVE        TO MA-IS-ACTIVE(WS-MAP-IDX).        03270000
           MOVE FM-CREATED-DATE     TO MA-CREATED-DATE(WS-MAP-IDX).     03280000
           MOVE FM-CREATED-BY       TO MA-CREATED-BY(WS-MAP-IDX).       03290000
      *                                                                 03300000
       P01020-EXIT.                                                     03310000
           EXIT.                                                        03320000
      ***************************************************************** 03330000
      *    PARAGRAPH:  P01100-SRCDIM-READ-LOOP                       *  03340000
      ***************************************************************** 03350000
       P01100-SRCDIM-READ-LOOP.                                         03360000
      *                                                                 03370000
           READ SRCDIM-FILE.                                            03380000
           IF SRCDIM-END                                                03390000
               GO TO P01100-EXIT.                                       03400000
           ADD 1 TO WS-SOURCE-ROW-COUNT.                                03410000
           SET WS-SRR-IDX TO WS-SOURCE-ROW-COUNT.                       03420000
           PERFORM P01110-LOAD-SRCDIM-ENTRY THRU P01110-EXIT.           03430000
      *                                                                 03440000
       P01100-EXIT.                                                     03450000
           EXIT.                                                        03460000
      ***************************************************************** 03470000
      *    PARAGRAPH:  P01110-LOAD-SRCDIM-ENTRY                      *  03480000
      ***************************************************************** 03490000
       P01110-LOAD-SRCDIM-ENTRY.                                        03500000
      *                                                                 03510000
           MOVE SD-SOURCE-TABLE                                         03520000
                       TO SR-SOURCE-TABLE(WS-SRR-IDX).                  03530000
           MOVE SD-SOURCE-KEY-COLUMN                                    03540000
                       TO SR-SOURCE-KEY-COLUMN(WS-SRR-IDX).             03550000
           MOVE SD-SOURCE-KEY-VALUE                                     03560000
                       TO SR-SOURCE-KEY-VALUE(WS-SRR-IDX).              03570000
           MOVE SD-COLUMN-COUNT                                         03580000
                       TO SR-COLUMN-COUNT(WS-SRR-IDX).                  03590000
           PERFORM P01120-LOAD-SRCDIM-COLUMN THRU P01120-EXIT           03600000
               VARYING WS-SUB6 FROM 1 BY 1                              03610000
               UNTIL WS-SUB6 > SD-COLUMN-COUNT.                         03620000
      *                                                                 03630000
       P01110-EXIT.                                                     03640000
           EXIT.                                                        03650000
      ***************************************************************** 03660000
      *    PARAGRAPH:  P01120-LOAD-SRCDIM-COLUMN                     *  03670000
      ***************************************************************** 03680000
       P01120-LOAD-SRCDIM-COLUMN.                                       03690000
      *                                                                 03700000
           MOVE SD-COLUMN-NAME(WS-SUB6)                                 03710000
               TO SR-COLUMN-NAME(WS-SRR-IDX, WS-SUB6).                  03720000
           MOVE SD-COLUMN-NULL-SW(WS-SUB6)                              03730000
               TO SR-COLUMN-NULL-SW(WS-SRR-IDX, WS-SUB6).               03740000
           MOVE SD-COLUMN-VALUE(WS-SUB6)                                03750000
               TO SR-COLUMN-VALUE(WS-SRR-IDX, WS-SUB6).                 03760000
      *                                                                 03770000
       P01120-EXIT.                                                     03780000
           EXIT.                                                        03790000
           EJECT                                                        03800000
      ***************************************************************** 03810000
      *                                                               * 03820000
      *    PARAGRAPH:  P02000-BUILD-SORTED-LIST                      *  03830000
      *                                                               * 03840000
      *    FUNCTION :  QUALIFY EVERY ACTIVE MAPPING FOR THE CALLER'S  * 03850000
      *                FORM-VERSION-ID/SOURCE-TABLE PAIR AND FILE     * 03860000
      *                ITS TABLE INDEX INTO WS-SORT-IDX, KEPT IN      * 03870000
      *                ASCENDING PROCESSING-ORDER/MAPPING-ID ORDER    * 03880000
      *                BY INSERTION AS EACH ONE IS FOUND.             * 03890000
      *                                                               * 03900000
      *    CALLED BY:  P00000-MAINLINE                                * 03910000
      *                                                               * 03920000
      ***************************************************************** 03930000
       P02000-BUILD-SORTED-LIST.                                        03940000
      *                                                                 03950000
           MOVE 0 TO WS-SORT-COUNT.                                     03960000
           PERFORM P02010-SCAN-AND-QUALIFY THRU P02010-EXIT             03970000
               VARYING WS-SUB1 FROM 1 BY 1                              03980000
               UNTIL WS-SUB1 > WS-MAPPING-COUNT.                        03990000
      *                                                                 04000000
       P02000-EXIT.                                                     04010000
           EXIT.                                                        04020000
      ***************************************************************** 04030000
      *    PARAGRAPH:  P02010-SCAN-AND-QUALIFY                       *  04040000
      ***************************************************************** 04050000
       P02010-SCAN-AND-QUALIFY.                                         04060000
      *                                                                 04070000
           IF MA-FORM-VERSION-ID(WS-SUB1) = DFOS05-FORM-VERSION-ID      04080000
              AND MA-SOURCE-TABLE(WS-SUB1) = DFOS05-SOURCE-TABLE        04090000
              AND MA-IS-ACTIVE(WS-SUB1) = 'Y'                           04100000
               MOVE WS-SUB1 TO WS-INSERT-SRC-IDX                        04110000
               PERFORM P02100-INSERT-SORTED THRU P02100-EXIT            04120000
           END-IF.                                                      04130000
      *                                                                 04140000
       P02010-EXIT.                                                     04150000
           EXIT.                                                        04160000
           EJECT                                                        04170000
      ***************************************************************** 04180000
      *    PARAGRAPH:  P02100-INSERT-SORTED                          *  04190000
      ***************************************************************** 04200000
       P02100-INSERT-SORTED.                                            04210000
      *                                                                 04220000
           COMPUTE WS-INS-POS = WS-SORT-COUNT + 1.                      04230000
           MOVE 'N' TO WS-INS-FOUND-SW.                                 04240000
           PERFORM P02110-FIND-INS-POS THRU P02110-EXIT                 04250000
               VARYING WS-SUB2 FROM 1 BY 1                              04260000
               UNTIL WS-SUB2 > WS-SORT-COUNT                            04270000
                  OR WS-INS-POS-FOUND.                                  04280000
           IF WS-SORT-COUNT > 0                                         04290000
               PERFORM P02120-SHIFT-DOWN THRU P02120-EXIT               04300000
                   VARYING WS-SUB2 FROM WS-SORT-COUNT BY -1             04310000
                   UNTIL WS-SUB2 < WS-INS-POS                           04320000
           END-IF.                                                      04330000
           MOVE WS-INSERT-SRC-IDX TO WS-SORT-IDX(WS-INS-POS).           04340000
           ADD 1 TO WS-SORT-COUNT.                                      04350000
      *                                                                 04360000
       P02100-EXIT.                                                     04370000
           EXIT.                                                        04380000
      ***************************************************************** 04390000
      *    PARAGRAPH:  P02110-FIND-INS-POS                           *  04400000
      ***************************************************************** 04410000
       P02110-FIND-INS-POS.                                             04420000
      *                                                                 04430000
           IF MA-PROCESSING-ORDER(WS-SORT-IDX(WS-SUB2)) >               04440000
                   MA-PROCESSING-ORDER(WS-INSERT-SRC-IDX)               04450000
               MOVE WS-SUB2 TO WS-INS-POS                               04460000
               MOVE 'Y' TO WS-INS-FOUND-SW                              04470000
           ELSE                                                         04480000
               IF MA-PROCESSING-ORDER(WS-SORT-IDX(WS-SUB2)) =           04490000
                       MA-PROCESSING-ORDER(WS-INSERT-SRC-IDX)           04500000
                  AND MA-MAPPING-ID(WS-SORT-IDX(WS-SUB2)) >             04510000
                       MA-MAPPING-ID(WS-INSERT-SRC-IDX)                 04520000
                   MOVE WS-SUB2 TO WS-INS-POS                           04530000
                   MOVE 'Y' TO WS-INS-FOUND-SW                          04540000
               END-IF                                                   04550000
           END-IF.                                                      04560000
      *                                                                 04570000
       P02110-EXIT.                                                     04580000
           EXIT.                                                        04590000
      ***************************************************************** 04600000
      *    PARAGRAPH:  P02120-SHIFT-DOWN                             *  04610000
      ***************************************************************** 04620000
       P02120-SHIFT-DOWN.                                               04630000
      *                                                                 04640000
           MOVE WS-SORT-IDX(WS-SUB2) TO WS-SORT-IDX(WS-SUB2 + 1).       04650000
      *                                                                 04660000
       P02120-EXIT.                                                     04670000
           EXIT.                                                        04680000
           EJECT                                                        04690000
      ***************************************************************** 04700000
      *                                                               * 04710000
      *    PARAGRAPH:  P05000-BUILD-RESULT                           *  04720000
      *                                                               * 04730000
      *    FUNCTION :  IF NO MAPPINGS QUALIFIED, RETURN AN EMPTY      * 04740000
      *                RESULT (WARN, NOT A FAILURE).  OTHERWISE       * 04750000
      *                LOCATE THE ONE MATCHING SOURCE-DIMENSIONAL ROW * 04760000
      *                AND APPLY EACH QUALIFIED MAPPING IN SORTED     * 04770000
      *                ORDER AGAINST IT.                              * 04780000
      *                                                               * 04790000
      *    CALLED BY:  P00000-MAINLINE                                * 04800000
      *                                                               * 04810000
      ***************************************************************** 04820000
       P05000-BUILD-RESULT.                                             04830000
      *                                                                 04840000
           IF WS-SORT-COUNT = 0                                         04850000
               MOVE 10 TO DFOS05-RETURN-CODE                            04860000
               GO TO P05000-EXIT.                                       04870000
      *                                                                 04880000
           PERFORM P09000-FIND-SOURCE-ROW THRU P09000-EXIT.             04890000
           IF NOT WS-SRC-ROW-WAS-FOUND                                  04900000
               MOVE 20 TO DFOS05-RETURN-CODE                            04910000
               GO TO P05000-EXIT.                                       04920000
      *                                                                 04930000
           PERFORM P05100-APPLY-MAPPING THRU P05100-EXIT                04940000
               VARYING WS-SUB3 FROM 1 BY 1                              04950000
               UNTIL WS-SUB3 > WS-SORT-COUNT.                           04960000
           MOVE 0 TO DFOS05-RETURN-CODE.                                04970000
      *                                                                 04980000
       P05000-EXIT.                                                     04990000
           EXIT.                                                        05000000
           EJECT                                                        05010000
      ***************************************************************** 05020000
      *    PARAGRAPH:  P05100-APPLY-MAPPING                          *  05030000
      ***************************************************************** 05040000
       P05100-APPLY-MAPPING.                                            05050000
      *                                                                 05060000
           MOVE WS-SORT-IDX(WS-SUB3) TO WS-CUR-MAP-IDX.                 05070000
           PERFORM P09100-FIND-SOURCE-COLUMN THRU P09100-EXIT.          05080000
           IF WS-VALUE-IS-NULL                                          05090000
               MOVE MA-DEFAULT-VALUE(WS-CUR-MAP-IDX) TO WS-RAW-VALUE    05100000
           END-IF.                                                      05110000
           PERFORM P05200-APPLY-TRANSFORM THRU P05200-EXIT.             05120000
      *                                                                 05130000
           IF FV-ENTRY-COUNT < 100                                      05140000
               ADD 1 TO FV-ENTRY-COUNT                                  05150000
               SET FV-IDX TO FV-ENTRY-COUNT                             05160000
               MOVE MA-TARGET-FIELD-PATH(WS-CUR-MAP-IDX)                05170000
                   TO FV-FIELD-PATH(FV-IDX)                             05180000
               MOVE SPACES TO FV-VALUE-TEXT(FV-IDX)                     05190000
               MOVE WS-TRANSFORMED-VALUE TO FV-VALUE-TEXT(FV-IDX)       05200000
               MOVE 0 TO FV-ELEMENT-COUNT(FV-IDX)                       05210000
               PERFORM P05300-SET-VALUE-TYPE THRU P05300-EXIT           05220000
           END-IF.                                                      05230000
      *                                                                 05240000
       P05100-EXIT.                                                     05250000
           EXIT.                                                        05260000
           EJECT                                                        05270000
      ***************************************************************** 05280000
      *                                                               * 05290000
      *    PARAGRAPH:  P05200-APPLY-TRANSFORM                        *  05300000
      *                                                               * 05310000
      *    FUNCTION :  CASE-FOLD THE MAPPING'S TRANSFORMATION-        * 05320000
      *                FUNCTION NAME AND DISPATCH TO THE MATCHING     * 05330000
      *                TRANSFORM.  AN UNRECOGNIZED OR BLANK NAME      * 05340000
      *                PASSES THE VALUE THROUGH UNCHANGED.            * 05350000
      *                                                               * 05360000
      *    CALLED BY:  P05100-APPLY-MAPPING                           * 05370000
      *                                                               * 05380000
      ***************************************************************** 05390000
       P05200-APPLY-TRANSFORM.                                          05400000
      *                                                                 05410000
           MOVE SPACES TO WS-FUNC-UPPER.                                05420000
           MOVE MA-TRANSFORMATION-FUNCTION(WS-CUR-MAP-IDX)              05430000
               TO WS-FUNC-UPPER.                                        05440000
           INSPECT WS-FUNC-UPPER                                        05450000
               CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER.             05460000
      *                                                                 05470000
           EVALUATE TRUE                                                05480000
               WHEN WS-FUNC-UPPER = 'UPPERCASE'                         05490000
                   MOVE WS-RAW-VALUE TO WS-TRANSFORMED-VALUE            05500000
                   INSPECT WS-TRANSFORMED-VALUE                         05510000
                       CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER      05520000
               WHEN WS-FUNC-UPPER = 'LOWERCASE'                         05530000
                   MOVE WS-RAW-VALUE TO WS-TRANSFORMED-VALUE            05540000
                   INSPECT WS-TRANSFORMED-VALUE                         05550000
                       CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER      05560000
               WHEN WS-FUNC-UPPER = 'TRIM'                              05570000
                   PERFORM P05210-TRIM-VALUE THRU P05210-EXIT           05580000
               WHEN OTHER                                               05590000
                   MOVE WS-RAW-VALUE TO WS-TRANSFORMED-VALUE            05600000
           END-EVALUATE.                                                05610000
      *                                                                 05620000
       P05200-EXIT.                                                     05630000
           EXIT.                                                        05640000
      ***************************************************************** 05650000
      *                                                               * 05660000
      *    PARAGRAPH:  P05210-TRIM-VALUE                             *  05670000
      *                                                               * 05680000
      *    FUNCTION :  STRIP LEADING AND TRAILING SPACES FROM         * 05690000
      *                WS-RAW-VALUE BY A FORWARD SCAN FOR THE FIRST   * 05700000
      *                NON-SPACE BYTE AND A BACKWARD SCAN FOR THE     * 05710000
      *                LAST, THEN REFERENCE-MODIFYING OUT THE MIDDLE. * 05720000
      *                                                               * 05730000
      *    CALLED BY:  P05200-APPLY-TRANSFORM                         * 05740000
      *                                                               * 05750000
      ***************************************************************** 05760000
       P05210-TRIM-VALUE.                                               05770000
      *                                                                 05780000
           MOVE 0 TO WS-TRIM-START.                                     05790000
           MOVE 0 TO WS-TRIM-END.                                       05800000
           PERFORM P05211-SCAN-FORWARD THRU P05211-EXIT                 05810000
               VARYING WS-SUB4 FROM 1 BY 1                              05820000
               UNTIL WS-SUB4 > 255                                      05830000
                  OR WS-TRIM-START NOT = 0.                             05840000
           PERFORM P05212-SCAN-BACKWARD THRU P05212-EXIT                05850000
               VARYING WS-SUB4 FROM 255 BY -1                           05860000
               UNTIL WS-SUB4 < 1                                        05870000
                  OR WS-TRIM-END NOT = 0.                               05880000
      *                                                                 05890000
           MOVE SPACES TO WS-TRANSFORMED-VALUE.                         05900000
           IF WS-TRIM-START NOT = 0 AND WS-TRIM-END NOT = 0             05910000
               COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1    05920000
               MOVE WS-RAW-VALUE(WS-TRIM-START:WS-TRIM-LEN)             05930000
                   TO WS-TRANSFORMED-VALUE(1:WS-TRIM-LEN)               05940000
           END-IF.                                                      05950000
      *                                                                 05960000
       P05210-EXIT.                                                     05970000
           EXIT.                                                        05980000
      ***************************************************************** 05990000
      *    PARAGRAPH:  P05211-SCAN-FORWARD                           *  06000000
      ***************************************************************** 06010000
       P05211-SCAN-FORWARD.                                             06020000
      *                                                                 06030000
           IF WS-RAW-VALUE(WS-SUB4:1) NOT = SPACE                       06040000
               MOVE WS-SUB4 TO WS-TRIM-START                            06050000
           END-IF.                                                      06060000
      *                                                                 06070000
       P05211-EXIT.                                                     06080000
           EXIT.                                                        06090000
      ***************************************************************** 06100000
      *    PARAGRAPH:  P05212-SCAN-BACKWARD                          *  06110000
      ***************************************************************** 06120000
       P05212-SCAN-BACKWARD.                                            06130000
      *                                                                 06140000
           IF WS-RAW-VALUE(WS-SUB4:1) NOT = SPACE                       06150000
               MOVE WS-SUB4 TO WS-TRIM-END                              06160000
           END-IF.                                                      06170000
      *                                                                 06180000
       P05212-EXIT.                                                     06190000
           EXIT.                                                        06200000
           EJECT                                                        06210000
      ***************************************************************** 06220000
      *    PARAGRAPH:  P05300-SET-VALUE-TYPE                         *  06230000
      ***************************************************************** 06240000
       P05300-SET-VALUE-TYPE.                                           06250000
      *                                                                 06260000
           IF MA-DATA-TYPE(WS-CUR-MAP-IDX) = 'integer'                  06270000
              OR MA-DATA-TYPE(WS-CUR-MAP-IDX) = 'decimal'               06280000
               SET FV-TYPE-NUMBER(FV-IDX) TO TRUE                       06290000
           ELSE                                                         06300000
               SET FV-TYPE-STRING(FV-IDX) TO TRUE                       06310000
           END-IF.                                                      06320000
      *                                                                 06330000
       P05300-EXIT.                                                     06340000
           EXIT.                                                        06350000
           EJECT                                                        06360000
      ***************************************************************** 06370000
      *                                                               * 06380000
      *    PARAGRAPH:  P09000-FIND-SOURCE-ROW                        *  06390000
      *                                                               * 06400000
      *    FUNCTION :  COMMON LOOKUP -- SCAN WS-SOURCE-ROW-TABLE FOR  * 06410000
      *                THE ONE ROW MATCHING THE CALLER'S SOURCE-      * 06420000
      *                TABLE/SOURCE-KEY-COLUMN/SOURCE-KEY-VALUE.      * 06430000
      *                                                               * 06440000
      *    CALLED BY:  P05000-BUILD-RESULT                            * 06450000
      *                                                               * 06460000
      ***************************************************************** 06470000
       P09000-FIND-SOURCE-ROW.                                          06480000
      *                                                                 06490000
           MOVE 'N' TO WS-SRC-ROW-FOUND-SW.                             06500000
           PERFORM P09010-SCAN-FOR-SOURCE-ROW THRU P09010-EXIT          06510000
               VARYING WS-SUB1 FROM 1 BY 1                              06520000
               UNTIL WS-SUB1 > WS-SOURCE-ROW-COUNT.                     06530000
      *                                                                 06540000
       P09000-EXIT.                                                     06550000
           EXIT.                                                        06560000
      ***************************************************************** 06570000
      *    PARAGRAPH:  P09010-SCAN-FOR-SOURCE-ROW                    *  06580000
      ***************************************************************** 06590000
       P09010-SCAN-FOR-SOURCE-ROW.                                      06600000
      *                                                                 06610000
           IF SR-SOURCE-TABLE(WS-SUB1) = DFOS05-SOURCE-TABLE            06620000
              AND SR-SOURCE-KEY-COLUMN(WS-SUB1) =                       06630000
                      DFOS05-SOURCE-KEY-COLUMN                          06640000
              AND SR-SOURCE-KEY-VALUE(WS-SUB1) =                        06650000
                      DFOS05-SOURCE-KEY-VALUE                           06660000
               MOVE 'Y' TO WS-SRC-ROW-FOUND-SW                          06670000
               MOVE WS-SUB1 TO WS-CUR-SRC-ROW-IDX                       06680000
           END-IF.                                                      06690000
      *                                                                 06700000
       P09010-EXIT.                                                     06710000
           EXIT.                                                        06720000
           EJECT                                                        06730000
      ***************************************************************** 06740000
      *                                                               * 06750000
      *    PARAGRAPH:  P09100-FIND-SOURCE-COLUMN                     *  06760000
      *                                                               * 06770000
      *    FUNCTION :  COMMON LOOKUP -- SCAN THE MATCHED SOURCE ROW'S * 06780000
      *                COLUMN LIST FOR THE CURRENT MAPPING'S SOURCE-  * 06790000
      *                COLUMN.  A COLUMN ABSENT FROM THE ROW IS       * 06800000
      *                TREATED THE SAME AS A NULL VALUE.              * 06810000
      *                                                               * 06820000
      *    CALLED BY:  P05100-APPLY-MAPPING                           * 06830000
      *                                                               * 06840000
      ***************************************************************** 06850000
       P09100-FIND-SOURCE-COLUMN.                                       06860000
      *                                                                 06870000
           MOVE 'Y' TO WS-VALUE-NULL-SW.                                06880000
           MOVE SPACES TO WS-RAW-VALUE.                                 06890000
           PERFORM P09110-SCAN-FOR-COLUMN THRU P09110-EXIT              06900000
               VARYING WS-SUB5 FROM 1 BY 1                              06910000
               UNTIL WS-SUB5 >                                          06920000
                   SR-COLUMN-COUNT(WS-CUR-SRC-ROW-IDX).                 06930000
      *                                                                 06940000
       P09100-EXIT.                                                     06950000
           EXIT.                                                        06960000
      ***************************************************************** 06970000
      *    PARAGRAPH:  P09110-SCAN-FOR-COLUMN                        *  06980000
      ***************************************************************** 06990000
       P09110-SCAN-FOR-COLUMN.                                          07000000
      *                                                                 07010000
           IF SR-COLUMN-NAME(WS-CUR-SRC-ROW-IDX, WS-SUB5) =             07020000
                   MA-SOURCE-COLUMN(WS-CUR-MAP-IDX)                     07030000
               IF SR-COLUMN-IS-NULL(WS-CUR-SRC-ROW-IDX, WS-SUB5)        07040000
                   MOVE 'Y' TO WS-VALUE-NULL-SW                         07050000
               ELSE                                                     07060000
                   MOVE 'N' TO WS-VALUE-NULL-SW                         07070000
                   MOVE SR-COLUMN-VALUE(WS-CUR-SRC-ROW-IDX, WS-SUB5)    07080000
                       TO WS-RAW-VALUE                                  07090000
               END-IF                                                   07100000
           END-IF.                                                      07110000
      *                                                                 07120000
       P09110-EXIT.                                                     07130000
           EXIT.                                                        07140000
