                                                                        00000010
      ***************************************************************** 00000020
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00000030
      *                                                                *00000040
      * FLATTENED FIELD-VALUE TABLE -- STANDS IN FOR A NESTED VALUE    *00000050
      * MAP.                                                           *00000060
      * EVERY ENTRY CARRIES ITS OWN FULL DOT/INDEX NOTATION PATH SO    *00000070
      * THE TABLE NEEDS NO TREE POINTERS; LIST AND OBJECT ENTRIES      *00000080
      * CARRY AN ELEMENT COUNT AND NO VALUE TEXT OF THEIR OWN.         *00000090
      ***************************************************************** 00000100
      *                                                                 00000110
       01  FIELD-VALUE-TABLE.                                           00000120
           05  FV-ENTRY-COUNT               PIC 9(05) COMP-3 VALUE 0.   00000130
           05  FV-ENTRY OCCURS 100 TIMES                                00000140
                                   INDEXED BY FV-IDX.                   00000150
               10  FV-FIELD-PATH            PIC X(200).                 00000160
               10  FV-VALUE-TYPE            PIC X(01).                  00000170
                   88  FV-TYPE-STRING                  VALUE 'S'.       00000180
                   88  FV-TYPE-NUMBER                  VALUE 'N'.       00000190
                   88  FV-TYPE-BOOLEAN                 VALUE 'B'.       00000200
                   88  FV-TYPE-LIST                    VALUE 'L'.       00000210
                   88  FV-TYPE-OBJECT                  VALUE 'O'.       00000220
                   88  FV-TYPE-NULL                    VALUE ' '.       00000230
               10  FV-VALUE-TEXT            PIC X(500).                 00000240
               10  FV-ELEMENT-COUNT         PIC 9(05) COMP-3.           00000250
               10  FILLER                   PIC X(10).                  00000260
      *                                                                 00000270
           05  FILLER                       PIC X(30).                  00000280
