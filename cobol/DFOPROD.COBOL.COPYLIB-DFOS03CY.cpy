      ***************************************************************** 00010000
      *    DFOS03 PARAMETER PASS AREA                                 * 00020000
      ***************************************************************** 00030000
      *                                                                 00040000
       01  DFOS03-PARMS.                                                00050000
           03  DFOS03-FUNCTION-CODE    PIC X(4)    VALUE SPACES.        00060000
               88  DFOS03-FUNC-CREATE                VALUE 'CREA'.      00070000
               88  DFOS03-FUNC-ACTIVATE              VALUE 'ACTV'.      00080000
               88  DFOS03-FUNC-DEPRECATE             VALUE 'DEPR'.      00090000
               88  DFOS03-FUNC-LOOKUP                VALUE 'LKUP'.      00100000
           03  DFOS03-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00110000
               88  DFOS03-RC-OK                       VALUE 0.          00120000
               88  DFOS03-RC-NOT-FOUND                VALUE 10.         00130000
               88  DFOS03-RC-DUPLICATE                VALUE 20.         00140000
               88  DFOS03-RC-ALREADY-ACTIVE           VALUE 30.         00150000
           03  DFOS03-FORM-VERSION-ID  PIC X(20)   VALUE SPACES.        00160000
           03  DFOS03-FORM-NAME        PIC X(100)  VALUE SPACES.        00170000
           03  DFOS03-DESCRIPTION      PIC X(500)  VALUE SPACES.        00180000
           03  DFOS03-IS-ACTIVE        PIC X(1)    VALUE 'N'.           00190000
               88  DFOS03-ACTIVE                      VALUE 'Y'.        00200000
           03  DFOS03-CREATED-DATE     PIC X(26)   VALUE SPACES.        00210000
           03  DFOS03-DEPRECATED-DATE  PIC X(26)   VALUE SPACES.        00220000
           03  DFOS03-CREATED-BY       PIC X(100)  VALUE SPACES.        00230000
