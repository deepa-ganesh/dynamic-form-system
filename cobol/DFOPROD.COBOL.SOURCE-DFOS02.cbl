                                                                        00010000
       IDENTIFICATION DIVISION.                                         00020000
       PROGRAM-ID. DFOS02.                                              00030000
       AUTHOR. M DELACRUZ.                                              00040000
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00050000
       DATE-WRITTEN. 04/17/92.                                          00060000
       DATE-COMPILED.                                                   00070000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00080000
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00090000
      *            PROHIBITED.                                          00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00130000
      *                                                               * 00140000
      * PROGRAM :   DFOS02                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM DFOS02 IS A CALLED SUBROUTINE THAT        * 00170000
      *             IMPLEMENTS VALIDATIONSERVICE.  GIVEN A FORM       * 00180000
      *             VERSION ID AND AN ORDER-DATA VALUE TABLE, IT      * 00190000
      *             LOCATES THE SCHEMA ON SCHEMA-FILE AND WALKS THE   * 00200000
      *             FLATTENED FIELD-DEFINITION TREE (SUBFORM/TABLE    * 00210000
      *             NESTING SIMULATED WITH AN EXPLICIT WORK STACK,    * 00220000
      *             NOT RECURSION) CHECKING REQUIRED FIELDS AND PER-  * 00230000
      *             TYPE VALUE RULES.  STOPS AT THE FIRST FAILURE.    * 00240000
      *                                                               * 00250000
      * FILES   :   SCHEMA-FILE            -  SEQUENTIAL     (INPUT)  * 00260000
      *                                                               * 00270000
      * CALLED BY:  DFOS01 AT VERSION-CREATE TIME AND ON-LINE         * 00280000
      *             CALLERS NOT IN THIS LIBRARY                       * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *  04/17/92   M DELACRUZ            ORIGINAL PROGRAM.           * 00370000
      *  09/09/94   M DELACRUZ            ADDED MULTIVALUE MIN/MAX    * 00380000
      *                                   COUNT CHECK PER REQUEST     * 00390000
      *                                   DFO-0098.                   * 00400000
      *  12/01/98   C PELLETIER           Y2K -- DATE FIELDS VALIDATE * 00410000
      *                                   A FULL 4-DIGIT YEAR IN THE  * 00420000
      *                                   YYYY-MM-DD FORMAT CHECK;    * 00430000
      *                                   NO DATE WINDOWING LOGIC     * 00440000
      *                                   WAS EVER PRESENT HERE.      * 00450000
      *                                   REQUEST DFO-0202.           * 00460000
      *  02/18/03   R MAULDIN             TEXT PATTERN CHECK NOW      * 00470000
      *                                   DELEGATED TO DFOREGEX --    * 00480000
      *                                   THIS PROGRAM DOES NOT, AND  * 00490000
      *                                   NEVER WILL, HAND-ROLL A     * 00500000
      *                                   REGULAR-EXPRESSION ENGINE.  * 00510000
      *                                   REQUEST DFO-0251.           * 00520000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00530000
      *                                                               * 00540000
      ***************************************************************** 00550000
           EJECT                                                        00560000
       ENVIRONMENT DIVISION.                                            00570000
       CONFIGURATION SECTION.                                           00580000
       SPECIAL-NAMES.                                                   00590000
           C01 IS TOP-OF-FORM.                                          00600000
       INPUT-OUTPUT SECTION.                                            00610000
       FILE-CONTROL.                                                    00620000
      *                                                                 00630000
           SELECT SCHEMA-FILE          ASSIGN TO SCHMFILE               00640000
                                       ORGANIZATION IS SEQUENTIAL       00650000
                                       FILE STATUS IS WS-SCHEMA-STATUS. 00660000
           EJECT                                                        00670000
       DATA DIVISION.                                                   00680000
       FILE SECTION.                                                    00690000
      *                                                                 00700000
       FD  SCHEMA-FILE                                                  00710000
           LABEL RECORDS ARE STANDARD                                   00720000
           RECORD CONTAINS 38426 CHARACTERS.                            00730000
           COPY VFRMSCH.                                                00740000
           EJECT                                                        00750000
       WORKING-STORAGE SECTION.                                         00760000
      *                                                                 00770000
      ***************************************************************** 00780000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00790000
      ***************************************************************** 00800000
       77  WS-FD-SUB                   PIC S9(4)  COMP  VALUE +0.       00810000
       77  WS-FOUND-FD-IDX             PIC S9(4)  COMP  VALUE +0.       00820000
       77  WS-FV-SUB                   PIC S9(4)  COMP  VALUE +0.       00830000
       77  WS-FOUND-FV-IDX             PIC S9(4)  COMP  VALUE +0.       00840000
       77  WS-ROW-SUB                  PIC S9(4)  COMP  VALUE +0.       00850000
       77  WS-STACK-TOP                PIC S9(4)  COMP  VALUE +0.       00860000
       77  WS-PREFIX-LEN               PIC S9(4)  COMP  VALUE +0.       00870000
       77  WS-TRIM-MAX                 PIC S9(4)  COMP  VALUE +0.       00880000
       77  WS-LTRIM-START              PIC S9(4)  COMP  VALUE +0.       00890000
       77  WS-ROW-TEXT-LEN             PIC S9(4)  COMP  VALUE +0.       00900000
       77  WS-NUM-POS                  PIC S9(4)  COMP  VALUE +0.       00910000
       77  WS-NUM-FRAC-COUNT           PIC S9(4)  COMP  VALUE +0.       00920000
      *                                                                 00930000
      ***************************************************************** 00940000
      *    SWITCHES                                                  *  00950000
      ***************************************************************** 00960000
       01  WS-SWITCHES.                                                 00970000
           05  WS-SCHEMA-STATUS         PIC XX    VALUE SPACES.         00980000
               88  SCHEMA-OK                      VALUE '00'.           00990000
               88  SCHEMA-END                     VALUE '10'.           01000000
           05  WS-SCHEMA-FOUND-SW       PIC X     VALUE 'N'.            01010000
               88  WS-SCHEMA-FOUND                VALUE 'Y'.            01020000
           05  WS-CHILD-FOUND-SW        PIC X     VALUE 'N'.            01030000
               88  WS-CHILD-FOUND                 VALUE 'Y'.            01040000
           05  WS-VALIDATION-FAIL-SW    PIC X     VALUE 'N'.            01050000
               88  WS-VALIDATION-FAILED           VALUE 'Y'.            01060000
           05  WS-VALUE-FOUND-SW        PIC X     VALUE 'N'.            01070000
               88  WS-VALUE-FOUND                 VALUE 'Y'.            01080000
           05  WS-VALUE-EMPTY-SW        PIC X     VALUE 'N'.            01090000
               88  WS-VALUE-IS-EMPTY              VALUE 'Y'.            01100000
           05  WS-SCAN-DONE-SW          PIC X     VALUE 'N'.            01110000
               88  WS-SCAN-DONE                   VALUE 'Y'.            01120000
           05  WS-LTRIM-DONE-SW         PIC X     VALUE 'N'.            01130000
               88  WS-LTRIM-DONE                  VALUE 'Y'.            01140000
           05  WS-NUM-VALID-SW          PIC X     VALUE 'N'.            01150000
               88  WS-NUM-IS-VALID                VALUE 'Y'.            01160000
           05  WS-NUM-SEEN-DOT-SW       PIC X     VALUE 'N'.            01170000
               88  WS-NUM-SEEN-DOT                VALUE 'Y'.            01180000
           05  WS-PATTERN-MATCH-SW      PIC X     VALUE 'N'.            01190000
               88  WS-PATTERN-MATCHED             VALUE 'Y'.            01200000
           05  WS-DATE-FORMAT-OK-SW     PIC X     VALUE 'N'.            01210000
               88  WS-DATE-FORMAT-OK              VALUE 'Y'.            01220000
      *                                                                 01230000
      ***************************************************************** 01240000
      *    EXPLICIT WORK STACK -- SIMULATES RECURSION OVER THE        * 01250000
      *    FLATTENED FIELD-DEFINITION TREE WITHOUT COBOL RECURSION.   * 01260000
      *    EACH FRAME REMEMBERS WHICH PARENT ENTRY AND CHILD-LIST     * 01270000
      *    CODE ITS FIELDS MUST MATCH, THE DOT/INDEX PATH PREFIX      * 01280000
      *    BUILT SO FAR, AND WHERE TO RESUME THE SCAN OF THE FIELD-   * 01290000
      *    DEF TABLE WHEN CONTROL RETURNS TO THIS FRAME.              * 01300000
      ***************************************************************** 01310000
      *                                                                 01320000
       01  WS-VALIDATION-STACK.                                         01330000
           05  WS-STACK-ENTRY OCCURS 100 TIMES                          01340000
                   INDEXED BY WS-STK-IDX.                               01350000
               10  WS-STK-PARENT-INDEX PIC 9(05) COMP-3.                01360000
               10  WS-STK-EXPECTED-CODE                                 01370000
                                       PIC X(01).                       01380000
               10  WS-STK-PATH-PREFIX  PIC X(200).                      01390000
               10  WS-STK-RESUME-IDX   PIC S9(4) COMP.                  01400000
      *                                                                 01410000
           05  FILLER                   PIC X(20).                      01420000
           EJECT                                                        01430000
      ***************************************************************** 01440000
      *    MISCELLANEOUS WORK FIELDS                                  * 01450000
      ***************************************************************** 01460000
       01  WS-MISCELLANEOUS-FIELDS.                                     01470000
           05  WMF-FULL-PATH            PIC X(200) VALUE SPACES.        01480000
           05  WMF-FAILURE-TEXT         PIC X(200) VALUE SPACES.        01490000
           05  WMF-TRIM-WORK            PIC X(500) VALUE SPACES.        01500000
           05  FILLER REDEFINES WMF-TRIM-WORK.                          01510000
               07  WMF-TRIM-FIRST-200   PIC X(200).                     01520000
               07  FILLER               PIC X(300).                     01530000
           05  WMF-ROW-EDIT             PIC Z(4)9.                      01540000
           05  FILLER REDEFINES WMF-ROW-EDIT.                           01550000
               07  WMF-ROW-TEXT         PIC X(05).                      01560000
           05  WMF-NUM-VALUE            PIC S9(09)V9(4) COMP-3 VALUE +0.01570000
           05  FILLER REDEFINES WMF-NUM-VALUE.                          01580000
               07  WMF-NUM-VALUE-X      PIC X(07).                      01590000
           05  WMF-NUM-SIGN             PIC S9(01) COMP-3 VALUE +1.     01600000
           05  WMF-NUM-DIGIT            PIC 9(01)  VALUE 0.             01610000
           05  WMF-NUM-CHAR             PIC X(01)  VALUE SPACE.         01620000
           05  FILLER                   PIC X(20).                      01630000
      *                                                                 01640000
      ***************************************************************** 01650000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01660000
      ***************************************************************** 01670000
           COPY DFOS02CY.                                               01680000
           EJECT                                                        01690000
      ***************************************************************** 01700000
      *    L I N K A G E     S E C T I O N                            * 01710000
      ***************************************************************** 01720000
       LINKAGE SECTION.                                                 01730000
      *                                                                 01740000
       01  LS-DFOS02-PARMS              PIC X(422).                     01750000
       01  LS-DFOS02-ORDER-DATA.                                        01760000
           COPY VFVALUE.                                                01770000
      *                                                                 01780000
      ***************************************************************** 01790000
      *    P R O C E D U R E    D I V I S I O N                       * 01800000
      ***************************************************************** 01810000
       PROCEDURE DIVISION USING LS-DFOS02-PARMS                         01820000
                                 LS-DFOS02-ORDER-DATA.                  01830000
      *                                                                 01840000
       P00000-MAINLINE.                                                 01850000
      *                                                                 01860000
           MOVE LS-DFOS02-PARMS        TO DFOS02-PARMS.                 01870000
           MOVE 0    TO DFOS02-RETURN-CODE.                             01880000
           MOVE SPACES TO DFOS02-FAILED-FIELD-PATH                      01890000
                          DFOS02-FAILURE-REASON.                        01900000
           MOVE 0    TO WS-STACK-TOP.                                   01910000
           MOVE 'N'  TO WS-VALIDATION-FAIL-SW.                          01920000
           PERFORM P01000-FIND-SCHEMA THRU P01000-EXIT.                 01930000
           IF DFOS02-RC-OK                                              01940000
               PERFORM P02000-VALIDATE-ORDER-DATA THRU P02000-EXIT      01950000
           END-IF.                                                      01960000
      *                                                                 01970000
           MOVE DFOS02-PARMS           TO LS-DFOS02-PARMS.              01980000
           GOBACK.                                                      01990000
      *                                                                 02000000
       P00000-EXIT.                                                     02010000
           EXIT.                                                        02020000
           EJECT                                                        02030000
      ***************************************************************** 02040000
      *                                                               * 02050000
      *    PARAGRAPH:  P01000-FIND-SCHEMA                             * 02060000
      *    FUNCTION :  LOCATE THE SCHEMA WHOSE FORM-VERSION-ID         *02070000
      *                MATCHES THE CALLER'S REQUEST.  LEAVES THE      * 02080000
      *                MATCHED RECORD SITTING IN THE FD RECORD AREA   * 02090000
      *                FOR THE REST OF THE PROGRAM TO WALK.           * 02100000
      *                                                               * 02110000
      *    CALLED BY:  P00000-MAINLINE                                * 02120000
      *                                                               * 02130000
      ***************************************************************** 02140000
       P01000-FIND-SCHEMA.                                              02150000
      *                                                                 02160000
           MOVE 'N' TO WS-SCHEMA-FOUND-SW.                              02170000
           MOVE SPACES TO WS-SCHEMA-STATUS.                             02180000
           OPEN INPUT SCHEMA-FILE.                                      02190000
           PERFORM P01010-SCHEMA-READ-LOOP THRU P01010-EXIT             02200000
               UNTIL SCHEMA-END OR WS-SCHEMA-FOUND.                     02210000
           CLOSE SCHEMA-FILE.                                           02220000
      *                                                                 02230000
           IF NOT WS-SCHEMA-FOUND                                       02240000
               MOVE 10 TO DFOS02-RETURN-CODE                            02250000
           END-IF.                                                      02260000
      *                                                                 02270000
       P01000-EXIT.                                                     02280000
           EXIT.                                                        02290000
      ***************************************************************** 02300000
      *    PARAGRAPH:  P01010-SCHEMA-READ-LOOP                       *  02310000
      ***************************************************************** 02320000
       P01010-SCHEMA-READ-LOOP.                                         02330000
      *                                                                 02340000
           READ SCHEMA-FILE.                                            02350000
           IF SCHEMA-END                                                02360000
               GO TO P01010-EXIT                                        02370000
           END-IF.                                                      02380000
      *                                                                 02390000
           IF FS-FORM-VERSION-ID = DFOS02-FORM-VERSION-ID               02400000
               MOVE 'Y' TO WS-SCHEMA-FOUND-SW                           02410000
           END-IF.                                                      02420000
      *                                                                 02430000
       P01010-EXIT.                                                     02440000
           EXIT.                                                        02450000
           EJECT                                                        02460000
      ***************************************************************** 02470000
      *                                                               * 02480000
      *    PARAGRAPH:  P02000-VALIDATE-ORDER-DATA                    *  02490000
      *    FUNCTION :  IMPLEMENT VALIDATIONSERVICE BATCH FLOW STEPS   * 02500000
      *                1-3.  IF THE SCHEMA CARRIES NO FIELD           * 02510000
      *                DEFINITIONS THERE IS NOTHING TO VALIDATE AND   * 02520000
      *                THE CALL PASSES WITH A WARNING.  OTHERWISE THE * 02530000
      *                WORK STACK IS SEEDED WITH THE ROOT SCOPE AND   * 02540000
      *                DRIVEN UNTIL EMPTY OR A FAILURE IS RAISED.     * 02550000
      *                                                               * 02560000
      *    CALLED BY:  P00000-MAINLINE                                * 02570000
      *                                                               * 02580000
      ***************************************************************** 02590000
       P02000-VALIDATE-ORDER-DATA.                                      02600000
      *                                                                 02610000
           IF FS-FIELD-DEF-COUNT = 0                                    02620000
               DISPLAY 'DFOS02 - SCHEMA ' DFOS02-FORM-VERSION-ID        02630000
                       ' HAS NO FIELD DEFINITIONS, NOTHING VALIDATED'   02640000
           ELSE                                                         02650000
               MOVE 1     TO WS-STACK-TOP                               02660000
               MOVE 0     TO WS-STK-PARENT-INDEX(1)                     02670000
               MOVE ' '   TO WS-STK-EXPECTED-CODE(1)                    02680000
               MOVE SPACES TO WS-STK-PATH-PREFIX(1)                     02690000
               MOVE 1     TO WS-STK-RESUME-IDX(1)                       02700000
               PERFORM P02100-PROCESS-STACK THRU P02100-EXIT            02710000
                   UNTIL WS-STACK-TOP = 0 OR WS-VALIDATION-FAILED       02720000
           END-IF.                                                      02730000
      *                                                                 02740000
       P02000-EXIT.                                                     02750000
           EXIT.                                                        02760000
      ***************************************************************** 02770000
      *    PARAGRAPH:  P02100-PROCESS-STACK                          *  02780000
      *    FUNCTION :  ONE PASS OVER THE TOP-OF-STACK SCOPE -- FIND   * 02790000
      *                THE NEXT UNPROCESSED FIELD DEFINITION BELOW    * 02800000
      *                THAT SCOPE'S PARENT, PROCESS IT IF FOUND, OR   * 02810000
      *                POP THE SCOPE WHEN ITS FIELDS ARE EXHAUSTED.   * 02820000
      ***************************************************************** 02830000
       P02100-PROCESS-STACK.                                            02840000
      *                                                                 02850000
           MOVE 'N' TO WS-CHILD-FOUND-SW.                               02860000
           PERFORM P02110-CHECK-CHILD-MATCH THRU P02110-EXIT            02870000
               VARYING WS-FD-SUB FROM WS-STK-RESUME-IDX(WS-STACK-TOP)   02880000
                   BY 1                                                 02890000
               UNTIL WS-FD-SUB > FS-FIELD-DEF-COUNT OR WS-CHILD-FOUND.  02900000
      *                                                                 02910000
           IF WS-CHILD-FOUND                                            02920000
               COMPUTE WS-STK-RESUME-IDX(WS-STACK-TOP) =                02930000
                   WS-FOUND-FD-IDX + 1                                  02940000
               PERFORM P02200-PROCESS-FIELD-DEF THRU P02200-EXIT        02950000
           ELSE                                                         02960000
               SUBTRACT 1 FROM WS-STACK-TOP                             02970000
           END-IF.                                                      02980000
      *                                                                 02990000
       P02100-EXIT.                                                     03000000
           EXIT.                                                        03010000
      ***************************************************************** 03020000
      *    PARAGRAPH:  P02110-CHECK-CHILD-MATCH                      *  03030000
      ***************************************************************** 03040000
       P02110-CHECK-CHILD-MATCH.                                        03050000
      *                                                                 03060000
           IF FD-PARENT-INDEX(WS-FD-SUB) =                              03070000
                       WS-STK-PARENT-INDEX(WS-STACK-TOP)                03080000
                   AND FD-CHILD-LIST-CODE(WS-FD-SUB) =                  03090000
                       WS-STK-EXPECTED-CODE(WS-STACK-TOP)               03100000
               MOVE 'Y'      TO WS-CHILD-FOUND-SW                       03110000
               MOVE WS-FD-SUB TO WS-FOUND-FD-IDX                        03120000
           END-IF.                                                      03130000
      *                                                                 03140000
       P02110-EXIT.                                                     03150000
           EXIT.                                                        03160000
           EJECT                                                        03170000
      ***************************************************************** 03180000
      *    PARAGRAPH:  P02200-PROCESS-FIELD-DEF                      *  03190000
      *    FUNCTION :  REQUIRED/EMPTY CHECK, PER-TYPE VALUE CHECK,    * 03200000
      *                THEN PUSH A CHILD SCOPE WHEN THE FIELD IS A    * 03210000
      *                NON-EMPTY SUBFORM OR TABLE.                    * 03220000
      ***************************************************************** 03230000
       P02200-PROCESS-FIELD-DEF.                                        03240000
      *                                                                 03250000
           PERFORM P02210-BUILD-FULL-PATH THRU P02210-EXIT.             03260000
           PERFORM P02150-LOOKUP-VALUE    THRU P02150-EXIT.             03270000
           PERFORM P02160-CHECK-REQUIRED-EMPTY THRU P02160-EXIT.        03280000
      *                                                                 03290000
           IF FD-IS-REQUIRED(WS-FOUND-FD-IDX) AND WS-VALUE-IS-EMPTY     03300000
               MOVE 'REQUIRED FIELD IS MISSING OR EMPTY' TO             03310000
                   WMF-FAILURE-TEXT                                     03320000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              03330000
           END-IF.                                                      03340000
      *                                                                 03350000
           IF NOT WS-VALIDATION-FAILED AND NOT WS-VALUE-IS-EMPTY        03360000
               PERFORM P02170-CHECK-VALUE-BY-TYPE THRU P02170-EXIT      03370000
           END-IF.                                                      03380000
      *                                                                 03390000
           IF NOT WS-VALIDATION-FAILED                                  03400000
                   AND FD-TYPE-SUBFORM(WS-FOUND-FD-IDX)                 03410000
                   AND WS-VALUE-FOUND                                   03420000
                   AND FV-TYPE-OBJECT(WS-FOUND-FV-IDX)                  03430000
                       IN LS-DFOS02-ORDER-DATA                          03440000
                   AND FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)                03450000
                       IN LS-DFOS02-ORDER-DATA > 0                      03460000
               PERFORM P02180-PUSH-SUBFORM-SCOPE THRU P02180-EXIT       03470000
           END-IF.                                                      03480000
      *                                                                 03490000
           IF NOT WS-VALIDATION-FAILED                                  03500000
                   AND FD-TYPE-TABLE(WS-FOUND-FD-IDX)                   03510000
                   AND WS-VALUE-FOUND                                   03520000
                   AND FV-TYPE-LIST(WS-FOUND-FV-IDX)                    03530000
                       IN LS-DFOS02-ORDER-DATA                          03540000
                   AND FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)                03550000
                       IN LS-DFOS02-ORDER-DATA > 0                      03560000
               PERFORM P02190-PUSH-TABLE-SCOPES THRU P02190-EXIT        03570000
           END-IF.                                                      03580000
      *                                                                 03590000
       P02200-EXIT.                                                     03600000
           EXIT.                                                        03610000
      ***************************************************************** 03620000
      *    PARAGRAPH:  P02210-BUILD-FULL-PATH                        *  03630000
      *    FUNCTION :  FULL-PATH = TRIMMED SCOPE PREFIX + FIELD NAME. * 03640000
      ***************************************************************** 03650000
       P02210-BUILD-FULL-PATH.                                          03660000
      *                                                                 03670000
           MOVE WS-STK-PATH-PREFIX(WS-STACK-TOP) TO WMF-TRIM-WORK.      03680000
           MOVE 200 TO WS-TRIM-MAX.                                     03690000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 03700000
           PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT.            03710000
           MOVE WS-TRIM-MAX TO WS-PREFIX-LEN.                           03720000
      *                                                                 03730000
           MOVE SPACES TO WMF-FULL-PATH.                                03740000
           IF WS-PREFIX-LEN > 0                                         03750000
               STRING WS-STK-PATH-PREFIX(WS-STACK-TOP)(1:WS-PREFIX-LEN) 03760000
                      FD-FIELD-NAME(WS-FOUND-FD-IDX)                    03770000
                   DELIMITED BY SIZE INTO WMF-FULL-PATH                 03780000
           ELSE                                                         03790000
               MOVE FD-FIELD-NAME(WS-FOUND-FD-IDX) TO WMF-FULL-PATH     03800000
           END-IF.                                                      03810000
      *                                                                 03820000
       P02210-EXIT.                                                     03830000
           EXIT.                                                        03840000
      ***************************************************************** 03850000
      *    PARAGRAPH:  P02150-LOOKUP-VALUE                           *  03860000
      *    FUNCTION :  LINEAR SCAN OF THE CALLER'S FLATTENED VALUE    * 03870000
      *                TABLE FOR THE ENTRY WHOSE PATH MATCHES.        * 03880000
      ***************************************************************** 03890000
       P02150-LOOKUP-VALUE.                                             03900000
      *                                                                 03910000
           MOVE 'N' TO WS-VALUE-FOUND-SW.                               03920000
           PERFORM P02151-CHECK-VALUE-MATCH THRU P02151-EXIT            03930000
               VARYING WS-FV-SUB FROM 1 BY 1                            03940000
               UNTIL WS-FV-SUB > FV-ENTRY-COUNT IN LS-DFOS02-ORDER-DATA 03950000
                   OR WS-VALUE-FOUND.                                   03960000
      *                                                                 03970000
       P02150-EXIT.                                                     03980000
           EXIT.                                                        03990000
      ***************************************************************** 04000000
      *    PARAGRAPH:  P02151-CHECK-VALUE-MATCH                      *  04010000
      ***************************************************************** 04020000
       P02151-CHECK-VALUE-MATCH.                                        04030000
      *                                                                 04040000
           IF FV-FIELD-PATH(WS-FV-SUB) IN LS-DFOS02-ORDER-DATA          04050000
                   = WMF-FULL-PATH                                      04060000
               MOVE 'Y'      TO WS-VALUE-FOUND-SW                       04070000
               MOVE WS-FV-SUB TO WS-FOUND-FV-IDX                        04080000
           END-IF.                                                      04090000
      *                                                                 04100000
       P02151-EXIT.                                                     04110000
           EXIT.                                                        04120000
           EJECT                                                        04130000
      ***************************************************************** 04140000
      *    PARAGRAPH:  P02160-CHECK-REQUIRED-EMPTY                   *  04150000
      *    FUNCTION :  REQUIRED-FIELD EMPTINESS RULE, BY FIELD-TYPE.  * 04160000
      ***************************************************************** 04170000
       P02160-CHECK-REQUIRED-EMPTY.                                     04180000
      *                                                                 04190000
           MOVE 'N' TO WS-VALUE-EMPTY-SW.                               04200000
      *                                                                 04210000
           EVALUATE TRUE                                                04220000
               WHEN FD-TYPE-MULTIVALUE(WS-FOUND-FD-IDX)                 04230000
                       OR FD-TYPE-TABLE(WS-FOUND-FD-IDX)                04240000
                   IF NOT WS-VALUE-FOUND                                04250000
                           OR NOT FV-TYPE-LIST(WS-FOUND-FV-IDX)         04260000
                               IN LS-DFOS02-ORDER-DATA                  04270000
                           OR FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)         04280000
                               IN LS-DFOS02-ORDER-DATA = 0              04290000
                       MOVE 'Y' TO WS-VALUE-EMPTY-SW                    04300000
                   END-IF                                               04310000
               WHEN FD-TYPE-SUBFORM(WS-FOUND-FD-IDX)                    04320000
                   IF NOT WS-VALUE-FOUND                                04330000
                           OR NOT FV-TYPE-OBJECT(WS-FOUND-FV-IDX)       04340000
                               IN LS-DFOS02-ORDER-DATA                  04350000
                           OR FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)         04360000
                               IN LS-DFOS02-ORDER-DATA = 0              04370000
                       MOVE 'Y' TO WS-VALUE-EMPTY-SW                    04380000
                   END-IF                                               04390000
               WHEN FD-TYPE-CHECKBOX(WS-FOUND-FD-IDX)                   04400000
                   CONTINUE                                             04410000
               WHEN OTHER                                               04420000
                   IF NOT WS-VALUE-FOUND                                04430000
                       MOVE 'Y' TO WS-VALUE-EMPTY-SW                    04440000
                   ELSE                                                 04450000
                       MOVE FV-VALUE-TEXT(WS-FOUND-FV-IDX)              04460000
                               IN LS-DFOS02-ORDER-DATA TO WMF-TRIM-WORK 04470000
                       MOVE 500 TO WS-TRIM-MAX                          04480000
                       MOVE 'N' TO WS-SCAN-DONE-SW                      04490000
                       PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT 04500000
                       IF WS-TRIM-MAX = 0                               04510000
                           MOVE 'Y' TO WS-VALUE-EMPTY-SW                04520000
                       END-IF                                           04530000
                   END-IF                                               04540000
           END-EVALUATE.                                                04550000
      *                                                                 04560000
       P02160-EXIT.                                                     04570000
           EXIT.                                                        04580000
           EJECT                                                        04590000
      ***************************************************************** 04600000
      *    PARAGRAPH:  P02170-CHECK-VALUE-BY-TYPE                    *  04610000
      *    FUNCTION :  DISPATCH THE PER-TYPE VALUE CHECK.  SUBFORM,   * 04620000
      *                TABLE AND THE REMAINING TYPES (LOOKUP,         * 04630000
      *                DROPDOWN, CHECKBOX, CALCULATED) HAVE NO VALUE  * 04640000
      *                CHECK BEYOND THE REQUIRED/EMPTY RULE ABOVE.    * 04650000
      ***************************************************************** 04660000
       P02170-CHECK-VALUE-BY-TYPE.                                      04670000
      *                                                                 04680000
           EVALUATE TRUE                                                04690000
               WHEN FD-TYPE-TEXT(WS-FOUND-FD-IDX)                       04700000
                   PERFORM P02171-CHECK-TEXT-VALUE THRU P02171-EXIT     04710000
               WHEN FD-TYPE-NUMBER(WS-FOUND-FD-IDX)                     04720000
                   PERFORM P02172-CHECK-NUMBER-VALUE THRU P02172-EXIT   04730000
               WHEN FD-TYPE-MULTIVALUE(WS-FOUND-FD-IDX)                 04740000
                   PERFORM P02173-CHECK-MULTIVALUE-VALUE                04750000
                       THRU P02173-EXIT                                 04760000
               WHEN FD-TYPE-DATE(WS-FOUND-FD-IDX)                       04770000
                   PERFORM P02174-CHECK-DATE-VALUE THRU P02174-EXIT     04780000
               WHEN OTHER                                               04790000
                   CONTINUE                                             04800000
           END-EVALUATE.                                                04810000
      *                                                                 04820000
       P02170-EXIT.                                                     04830000
           EXIT.                                                        04840000
      ***************************************************************** 04850000
      *    PARAGRAPH:  P02171-CHECK-TEXT-VALUE                       *  04860000
      ***************************************************************** 04870000
       P02171-CHECK-TEXT-VALUE.                                         04880000
      *                                                                 04890000
           IF NOT FV-TYPE-STRING(WS-FOUND-FV-IDX)                       04900000
                   IN LS-DFOS02-ORDER-DATA                              04910000
               MOVE 'VALUE MUST BE A STRING' TO WMF-FAILURE-TEXT        04920000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              04930000
           ELSE                                                         04940000
               MOVE FV-VALUE-TEXT(WS-FOUND-FV-IDX)                      04950000
                       IN LS-DFOS02-ORDER-DATA TO WMF-TRIM-WORK         04960000
               MOVE 500 TO WS-TRIM-MAX                                  04970000
               MOVE 'N' TO WS-SCAN-DONE-SW                              04980000
               PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT         04990000
      *                                                                 05000000
               IF FD-MIN-LENGTH-SUPPLIED(WS-FOUND-FD-IDX)               05010000
                       AND WS-TRIM-MAX <                                05020000
                           FD-VALIDATION-MIN-LENGTH(WS-FOUND-FD-IDX)    05030000
                   MOVE 'TEXT LENGTH IS BELOW THE MINIMUM ALLOWED' TO   05040000
                       WMF-FAILURE-TEXT                                 05050000
                   PERFORM P09000-SET-FAILURE THRU P09000-EXIT          05060000
               END-IF                                                   05070000
      *                                                                 05080000
               IF NOT WS-VALIDATION-FAILED                              05090000
                       AND FD-MAX-LENGTH-SUPPLIED(WS-FOUND-FD-IDX)      05100000
                       AND WS-TRIM-MAX >                                05110000
                           FD-VALIDATION-MAX-LENGTH(WS-FOUND-FD-IDX)    05120000
                   MOVE 'TEXT LENGTH EXCEEDS THE MAXIMUM ALLOWED' TO    05130000
                       WMF-FAILURE-TEXT                                 05140000
                   PERFORM P09000-SET-FAILURE THRU P09000-EXIT          05150000
               END-IF                                                   05160000
      *                                                                 05170000
               IF NOT WS-VALIDATION-FAILED                              05180000
                       AND FD-PATTERN-SUPPLIED(WS-FOUND-FD-IDX)         05190000
                   CALL 'DFOREGEX' USING                                05200000
                           FD-VALIDATION-PATTERN(WS-FOUND-FD-IDX)       05210000
                           FV-VALUE-TEXT(WS-FOUND-FV-IDX)               05220000
                               IN LS-DFOS02-ORDER-DATA                  05230000
                           WS-PATTERN-MATCH-SW                          05240000
                   IF NOT WS-PATTERN-MATCHED                            05250000
                       MOVE                                             05260000
                         'VALUE DOES NOT MATCH THE REQUIRED PATTERN' TO 05270000
                           WMF-FAILURE-TEXT                             05280000
                       PERFORM P09000-SET-FAILURE THRU P09000-EXIT      05290000
                   END-IF                                               05300000
               END-IF                                                   05310000
           END-IF.                                                      05320000
      *                                                                 05330000
       P02171-EXIT.                                                     05340000
           EXIT.                                                        05350000
           EJECT                                                        05360000
      ***************************************************************** 05370000
      *    PARAGRAPH:  P02172-CHECK-NUMBER-VALUE                     *  05380000
      ***************************************************************** 05390000
       P02172-CHECK-NUMBER-VALUE.                                       05400000
      *                                                                 05410000
           IF NOT FV-TYPE-NUMBER(WS-FOUND-FV-IDX)                       05420000
                   IN LS-DFOS02-ORDER-DATA                              05430000
               MOVE 'VALUE MUST BE NUMERIC' TO WMF-FAILURE-TEXT         05440000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              05450000
           ELSE                                                         05460000
               IF FD-MIN-SUPPLIED(WS-FOUND-FD-IDX)                      05470000
                       OR FD-MAX-SUPPLIED(WS-FOUND-FD-IDX)              05480000
                   PERFORM P02700-PARSE-NUMBER-TEXT THRU P02700-EXIT    05490000
      *                                                                 05500000
                   IF NOT WS-NUM-IS-VALID                               05510000
                       MOVE 'VALUE IS NOT A VALID NUMBER' TO            05520000
                           WMF-FAILURE-TEXT                             05530000
                       PERFORM P09000-SET-FAILURE THRU P09000-EXIT      05540000
                   END-IF                                               05550000
      *                                                                 05560000
                   IF NOT WS-VALIDATION-FAILED                          05570000
                           AND FD-MIN-SUPPLIED(WS-FOUND-FD-IDX)         05580000
                           AND WMF-NUM-VALUE <                          05590000
                               FD-VALIDATION-MIN(WS-FOUND-FD-IDX)       05600000
                       MOVE 'NUMBER IS BELOW THE MINIMUM ALLOWED' TO    05610000
                           WMF-FAILURE-TEXT                             05620000
                       PERFORM P09000-SET-FAILURE THRU P09000-EXIT      05630000
                   END-IF                                               05640000
      *                                                                 05650000
                   IF NOT WS-VALIDATION-FAILED                          05660000
                           AND FD-MAX-SUPPLIED(WS-FOUND-FD-IDX)         05670000
                           AND WMF-NUM-VALUE >                          05680000
                               FD-VALIDATION-MAX(WS-FOUND-FD-IDX)       05690000
                       MOVE 'NUMBER EXCEEDS THE MAXIMUM ALLOWED' TO     05700000
                           WMF-FAILURE-TEXT                             05710000
                       PERFORM P09000-SET-FAILURE THRU P09000-EXIT      05720000
                   END-IF                                               05730000
               END-IF                                                   05740000
           END-IF.                                                      05750000
      *                                                                 05760000
       P02172-EXIT.                                                     05770000
           EXIT.                                                        05780000
      ***************************************************************** 05790000
      *    PARAGRAPH:  P02173-CHECK-MULTIVALUE-VALUE                 *  05800000
      ***************************************************************** 05810000
       P02173-CHECK-MULTIVALUE-VALUE.                                   05820000
      *                                                                 05830000
           IF FD-MIN-VALUES-SUPPLIED(WS-FOUND-FD-IDX)                   05840000
                   AND FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)                05850000
                       IN LS-DFOS02-ORDER-DATA <                        05860000
                       FD-MIN-VALUES(WS-FOUND-FD-IDX)                   05870000
               MOVE 'LIST HAS FEWER THAN THE MINIMUM VALUES ALLOWED' TO 05880000
                   WMF-FAILURE-TEXT                                     05890000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              05900000
           END-IF.                                                      05910000
      *                                                                 05920000
           IF NOT WS-VALIDATION-FAILED                                  05930000
                   AND FD-MAX-VALUES-SUPPLIED(WS-FOUND-FD-IDX)          05940000
                   AND FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)                05950000
                       IN LS-DFOS02-ORDER-DATA >                        05960000
                       FD-MAX-VALUES(WS-FOUND-FD-IDX)                   05970000
               MOVE 'LIST HAS MORE THAN THE MAXIMUM VALUES ALLOWED' TO  05980000
                   WMF-FAILURE-TEXT                                     05990000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              06000000
           END-IF.                                                      06010000
      *                                                                 06020000
       P02173-EXIT.                                                     06030000
           EXIT.                                                        06040000
      ***************************************************************** 06050000
      *    PARAGRAPH:  P02174-CHECK-DATE-VALUE                       *  06060000
      ***************************************************************** 06070000
       P02174-CHECK-DATE-VALUE.                                         06080000
      *                                                                 06090000
           IF NOT FV-TYPE-STRING(WS-FOUND-FV-IDX)                       06100000
                   IN LS-DFOS02-ORDER-DATA                              06110000
               MOVE 'VALUE MUST BE A STRING' TO WMF-FAILURE-TEXT        06120000
               PERFORM P09000-SET-FAILURE THRU P09000-EXIT              06130000
           ELSE                                                         06140000
               PERFORM P02800-CHECK-DATE-FORMAT THRU P02800-EXIT        06150000
               IF NOT WS-DATE-FORMAT-OK                                 06160000
                   MOVE 'DATE MUST BE IN YYYY-MM-DD FORMAT' TO          06170000
                       WMF-FAILURE-TEXT                                 06180000
                   PERFORM P09000-SET-FAILURE THRU P09000-EXIT          06190000
               END-IF                                                   06200000
           END-IF.                                                      06210000
      *                                                                 06220000
       P02174-EXIT.                                                     06230000
           EXIT.                                                        06240000
           EJECT                                                        06250000
      ***************************************************************** 06260000
      *    PARAGRAPH:  P02180-PUSH-SUBFORM-SCOPE                     *  06270000
      *    FUNCTION :  PUSH ONE FRAME SO THE NEXT OUTER-LOOP PASS     * 06280000
      *                DIVES INTO THE SUBFORM'S SUB-FIELDS.           * 06290000
      ***************************************************************** 06300000
       P02180-PUSH-SUBFORM-SCOPE.                                       06310000
      *                                                                 06320000
           ADD 1 TO WS-STACK-TOP.                                       06330000
           MOVE WS-FOUND-FD-IDX TO WS-STK-PARENT-INDEX(WS-STACK-TOP).   06340000
           MOVE 'S'             TO WS-STK-EXPECTED-CODE(WS-STACK-TOP).  06350000
           MOVE 1               TO WS-STK-RESUME-IDX(WS-STACK-TOP).     06360000
      *                                                                 06370000
           MOVE WMF-FULL-PATH TO WMF-TRIM-WORK.                         06380000
           MOVE 200 TO WS-TRIM-MAX.                                     06390000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 06400000
           PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT.            06410000
      *                                                                 06420000
           MOVE SPACES TO WS-STK-PATH-PREFIX(WS-STACK-TOP).             06430000
           STRING WMF-FULL-PATH(1:WS-TRIM-MAX) '.'                      06440000
               DELIMITED BY SIZE INTO WS-STK-PATH-PREFIX(WS-STACK-TOP). 06450000
      *                                                                 06460000
       P02180-EXIT.                                                     06470000
           EXIT.                                                        06480000
      ***************************************************************** 06490000
      *    PARAGRAPH:  P02190-PUSH-TABLE-SCOPES                      *  06500000
      *    FUNCTION :  PUSH ONE FRAME PER ROW, HIGHEST ROW NUMBER     * 06510000
      *                FIRST, SO ROW 1 ENDS UP ON TOP OF THE STACK    * 06520000
      *                AND IS THE NEXT ONE PROCESSED.                 * 06530000
      ***************************************************************** 06540000
       P02190-PUSH-TABLE-SCOPES.                                        06550000
      *                                                                 06560000
           PERFORM P02191-PUSH-ONE-TABLE-ROW THRU P02191-EXIT           06570000
               VARYING WS-ROW-SUB                                       06580000
                   FROM FV-ELEMENT-COUNT(WS-FOUND-FV-IDX)               06590000
                       IN LS-DFOS02-ORDER-DATA                          06600000
                   BY -1                                                06610000
               UNTIL WS-ROW-SUB = 0.                                    06620000
      *                                                                 06630000
       P02190-EXIT.                                                     06640000
           EXIT.                                                        06650000
      ***************************************************************** 06660000
      *    PARAGRAPH:  P02191-PUSH-ONE-TABLE-ROW                     *  06670000
      ***************************************************************** 06680000
       P02191-PUSH-ONE-TABLE-ROW.                                       06690000
      *                                                                 06700000
           ADD 1 TO WS-STACK-TOP.                                       06710000
           MOVE WS-FOUND-FD-IDX TO WS-STK-PARENT-INDEX(WS-STACK-TOP).   06720000
           MOVE 'C'             TO WS-STK-EXPECTED-CODE(WS-STACK-TOP).  06730000
           MOVE 1               TO WS-STK-RESUME-IDX(WS-STACK-TOP).     06740000
      *                                                                 06750000
           MOVE WMF-FULL-PATH TO WMF-TRIM-WORK.                         06760000
           MOVE 200 TO WS-TRIM-MAX.                                     06770000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 06780000
           PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT.            06790000
      *                                                                 06800000
           MOVE WS-ROW-SUB TO WMF-ROW-EDIT.                             06810000
           MOVE WMF-ROW-EDIT TO WMF-ROW-TEXT.                           06820000
           MOVE 1   TO WS-LTRIM-START.                                  06830000
           MOVE 'N' TO WS-LTRIM-DONE-SW.                                06840000
           PERFORM P02920-LTRIM-SCAN THRU P02920-EXIT                   06850000
               UNTIL WS-LTRIM-DONE OR WS-LTRIM-START > 5.               06860000
           COMPUTE WS-ROW-TEXT-LEN = 5 - WS-LTRIM-START + 1.            06870000
      *                                                                 06880000
           MOVE SPACES TO WS-STK-PATH-PREFIX(WS-STACK-TOP).             06890000
           STRING WMF-FULL-PATH(1:WS-TRIM-MAX) '['                      06900000
                  WMF-ROW-TEXT(WS-LTRIM-START:WS-ROW-TEXT-LEN) '].'     06910000
               DELIMITED BY SIZE INTO WS-STK-PATH-PREFIX(WS-STACK-TOP). 06920000
      *                                                                 06930000
       P02191-EXIT.                                                     06940000
           EXIT.                                                        06950000
           EJECT                                                        06960000
      ***************************************************************** 06970000
      *    PARAGRAPH:  P02700-PARSE-NUMBER-TEXT                      *  06980000
      *    FUNCTION :  MANUAL TEXT-TO-DECIMAL PARSE -- NO NUMVAL      * 06990000
      *                INTRINSIC IS USED ANYWHERE IN THIS SHOP.       * 07000000
      *                WALKS THE TRIMMED VALUE TEXT ONE BYTE AT A     * 07010000
      *                TIME, ACCUMULATING WHOLE AND FRACTIONAL        * 07020000
      *                DIGITS, AND FAILS ON ANY BYTE THAT IS NOT A    * 07030000
      *                DIGIT, A LEADING SIGN OR A SINGLE DECIMAL      * 07040000
      *                POINT.                                         * 07050000
      ***************************************************************** 07060000
       P02700-PARSE-NUMBER-TEXT.                                        07070000
      *                                                                 07080000
           MOVE 'Y' TO WS-NUM-VALID-SW.                                 07090000
           MOVE 'N' TO WS-NUM-SEEN-DOT-SW.                              07100000
           MOVE 0   TO WMF-NUM-VALUE.                                   07110000
           MOVE 0   TO WS-NUM-FRAC-COUNT.                               07120000
           MOVE +1  TO WMF-NUM-SIGN.                                    07130000
      *                                                                 07140000
           MOVE FV-VALUE-TEXT(WS-FOUND-FV-IDX) IN LS-DFOS02-ORDER-DATA  07150000
               TO WMF-TRIM-WORK.                                        07160000
           MOVE 500 TO WS-TRIM-MAX.                                     07170000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 07180000
           PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT.            07190000
      *                                                                 07200000
           IF WS-TRIM-MAX = 0                                           07210000
               MOVE 'N' TO WS-NUM-VALID-SW                              07220000
           ELSE                                                         07230000
               PERFORM P02710-PARSE-ONE-CHAR THRU P02710-EXIT           07240000
                   VARYING WS-NUM-POS FROM 1 BY 1                       07250000
                   UNTIL WS-NUM-POS > WS-TRIM-MAX                       07260000
                       OR NOT WS-NUM-IS-VALID                           07270000
               IF WS-NUM-IS-VALID AND WMF-NUM-SIGN = -1                 07280000
                   COMPUTE WMF-NUM-VALUE = WMF-NUM-VALUE * -1           07290000
               END-IF                                                   07300000
           END-IF.                                                      07310000
      *                                                                 07320000
       P02700-EXIT.                                                     07330000
           EXIT.                                                        07340000
      ***************************************************************** 07350000
      *    PARAGRAPH:  P02710-PARSE-ONE-CHAR                         *  07360000
      ***************************************************************** 07370000
       P02710-PARSE-ONE-CHAR.                                           07380000
      *                                                                 07390000
           MOVE WMF-TRIM-WORK(WS-NUM-POS:1) TO WMF-NUM-CHAR.            07400000
      *                                                                 07410000
           EVALUATE TRUE                                                07420000
               WHEN WS-NUM-POS = 1 AND WMF-NUM-CHAR = '-'               07430000
                   MOVE -1 TO WMF-NUM-SIGN                              07440000
               WHEN WS-NUM-POS = 1 AND WMF-NUM-CHAR = '+'               07450000
                   CONTINUE                                             07460000
               WHEN WMF-NUM-CHAR = '.' AND NOT WS-NUM-SEEN-DOT          07470000
                   MOVE 'Y' TO WS-NUM-SEEN-DOT-SW                       07480000
               WHEN WMF-NUM-CHAR IS NUMERIC                             07490000
                   MOVE WMF-NUM-CHAR TO WMF-NUM-DIGIT                   07500000
                   IF WS-NUM-SEEN-DOT                                   07510000
                       ADD 1 TO WS-NUM-FRAC-COUNT                       07520000
                       PERFORM P02720-ADD-FRACTION-DIGIT THRU           07530000
                           P02720-EXIT                                  07540000
                   ELSE                                                 07550000
                       COMPUTE WMF-NUM-VALUE =                          07560000
                           (WMF-NUM-VALUE * 10) + WMF-NUM-DIGIT         07570000
                   END-IF                                               07580000
               WHEN OTHER                                               07590000
                   MOVE 'N' TO WS-NUM-VALID-SW                          07600000
           END-EVALUATE.                                                07610000
      *                                                                 07620000
       P02710-EXIT.                                                     07630000
           EXIT.                                                        07640000
      ***************************************************************** 07650000
      *    PARAGRAPH:  P02720-ADD-FRACTION-DIGIT                     *  07660000
      ***************************************************************** 07670000
       P02720-ADD-FRACTION-DIGIT.                                       07680000
      *                                                                 07690000
           COMPUTE WMF-NUM-VALUE = WMF-NUM-VALUE +                      07700000
               (WMF-NUM-DIGIT / (10 ** WS-NUM-FRAC-COUNT)).             07710000
      *                                                                 07720000
       P02720-EXIT.                                                     07730000
           EXIT.                                                        07740000
           EJECT                                                        07750000
      ***************************************************************** 07760000
      *    PARAGRAPH:  P02800-CHECK-DATE-FORMAT                      *  07770000
      *    FUNCTION :  FORMAT-ONLY CHECK FOR YYYY-MM-DD -- DOES NOT   * 07780000
      *                VALIDATE THE CALENDAR DATE ITSELF.             * 07790000
      ***************************************************************** 07800000
       P02800-CHECK-DATE-FORMAT.                                        07810000
      *                                                                 07820000
           MOVE 'Y' TO WS-DATE-FORMAT-OK-SW.                            07830000
      *                                                                 07840000
           MOVE FV-VALUE-TEXT(WS-FOUND-FV-IDX) IN LS-DFOS02-ORDER-DATA  07850000
               TO WMF-TRIM-WORK.                                        07860000
           MOVE 500 TO WS-TRIM-MAX.                                     07870000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 07880000
           PERFORM P02900-COMPUTE-TRIM-LEN THRU P02900-EXIT.            07890000
      *                                                                 07900000
           IF WS-TRIM-MAX NOT = 10                                      07910000
               MOVE 'N' TO WS-DATE-FORMAT-OK-SW                         07920000
           ELSE                                                         07930000
               IF WMF-TRIM-WORK(1:4) NOT NUMERIC                        07940000
                       OR WMF-TRIM-WORK(5:1) NOT = '-'                  07950000
                       OR WMF-TRIM-WORK(6:2) NOT NUMERIC                07960000
                       OR WMF-TRIM-WORK(8:1) NOT = '-'                  07970000
                       OR WMF-TRIM-WORK(9:2) NOT NUMERIC                07980000
                   MOVE 'N' TO WS-DATE-FORMAT-OK-SW                     07990000
               END-IF                                                   08000000
           END-IF.                                                      08010000
      *                                                                 08020000
       P02800-EXIT.                                                     08030000
           EXIT.                                                        08040000
           EJECT                                                        08050000
      ***************************************************************** 08060000
      *    PARAGRAPH:  P02900-COMPUTE-TRIM-LEN                       *  08070000
      *    FUNCTION :  RIGHT-TRIMMED LENGTH OF WMF-TRIM-WORK, UP TO   * 08080000
      *                THE CALLER-SUPPLIED WS-TRIM-MAX BYTES, FOUND   * 08090000
      *                BY SCANNING BACKWARD FOR THE LAST NON-BLANK    * 08100000
      *                CHARACTER.  NO INTRINSIC FUNCTION IS USED.     * 08110000
      ***************************************************************** 08120000
       P02900-COMPUTE-TRIM-LEN.                                         08130000
      *                                                                 08140000
           PERFORM P02910-TRIM-BACKSCAN THRU P02910-EXIT                08150000
               UNTIL WS-SCAN-DONE OR WS-TRIM-MAX = 0.                   08160000
      *                                                                 08170000
       P02900-EXIT.                                                     08180000
           EXIT.                                                        08190000
      ***************************************************************** 08200000
      *    PARAGRAPH:  P02910-TRIM-BACKSCAN                          *  08210000
      ***************************************************************** 08220000
       P02910-TRIM-BACKSCAN.                                            08230000
      *                                                                 08240000
           IF WMF-TRIM-WORK(WS-TRIM-MAX:1) NOT = SPACE                  08250000
               MOVE 'Y' TO WS-SCAN-DONE-SW                              08260000
           ELSE                                                         08270000
               SUBTRACT 1 FROM WS-TRIM-MAX                              08280000
           END-IF.                                                      08290000
      *                                                                 08300000
       P02910-EXIT.                                                     08310000
           EXIT.                                                        08320000
      ***************************************************************** 08330000
      *    PARAGRAPH:  P02920-LTRIM-SCAN                             *  08340000
      *    FUNCTION :  FORWARD SCAN PAST THE LEADING BLANKS A ZERO-   * 08350000
      *                SUPPRESSED NUMERIC-EDITED FIELD LEAVES BEHIND, * 08360000
      *                USED ONLY TO SQUEEZE A TABLE ROW NUMBER DOWN   * 08370000
      *                TO ITS SIGNIFICANT DIGITS FOR THE FIELD PATH.  * 08380000
      ***************************************************************** 08390000
       P02920-LTRIM-SCAN.                                               08400000
      *                                                                 08410000
           IF WMF-ROW-TEXT(WS-LTRIM-START:1) NOT = SPACE                08420000
               MOVE 'Y' TO WS-LTRIM-DONE-SW                             08430000
           ELSE                                                         08440000
               ADD 1 TO WS-LTRIM-START                                  08450000
           END-IF.                                                      08460000
      *                                                                 08470000
       P02920-EXIT.                                                     08480000
           EXIT.                                                        08490000
           EJECT                                                        08500000
      ***************************************************************** 08510000
      *    PARAGRAPH:  P09000-SET-FAILURE                            *  08520000
      *    FUNCTION :  COMMON FAILURE STAMP -- RECORDS THE CURRENT    * 08530000
      *                FULL PATH AND THE CALLER-STAGED REASON TEXT,   * 08540000
      *                SETS RETURN CODE 20, AND RAISES THE FAIL-FAST  * 08550000
      *                SWITCH SO EVERY OUTER LOOP UNWINDS.            * 08560000
      ***************************************************************** 08570000
       P09000-SET-FAILURE.                                              08580000
      *                                                                 08590000
           MOVE WMF-FULL-PATH    TO DFOS02-FAILED-FIELD-PATH.           08600000
           MOVE WMF-FAILURE-TEXT TO DFOS02-FAILURE-REASON.              08610000
           MOVE 20               TO DFOS02-RETURN-CODE.                 08620000
           MOVE 'Y'               TO WS-VALIDATION-FAIL-SW.             08630000
      *                                                                 08640000
       P09000-EXIT.                                                     08650000
           EXIT.                                                        08660000
