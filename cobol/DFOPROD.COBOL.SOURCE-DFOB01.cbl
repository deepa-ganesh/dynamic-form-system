                                                                        00000100
       IDENTIFICATION DIVISION.                                         00000200
       PROGRAM-ID. DFOB01.                                              00000300
       AUTHOR. R MAULDIN.                                               00000400
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00000500
       DATE-WRITTEN. 02/19/91.                                          00000600
       DATE-COMPILED.                                                   00000700
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00000800
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00000900
      *            PROHIBITED.                                          00001000
      *                                                                 00001100
      ***************************************************************** 00001200
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00001300
      *                                                               * 00001400
      * PROGRAM :   DFOB01                                            * 00001500
      *                                                               * 00001600
      * FUNCTION:   PROGRAM DFOB01 IS THE NIGHTLY PURGETASKLET.  FOR  * 00001700
      *             EVERY ORDER THAT HAS ONE OR MORE WIP VERSIONS IT  * 00001800
      *             RETAINS THE HIGHEST-NUMBERED WIP VERSION AND      * 00001900
      *             DELETES THE REST FROM BOTH THE FULL DOCUMENT      * 00002000
      *             STORE AND THE LIGHTWEIGHT INDEX, COUNTS RETAINED  * 00002100
      *             COMMITTED VERSIONS, AND WRITES ONE PURGE-AUDIT-   * 00002200
      *             LOG RECORD SUMMARIZING THE RUN.                   * 00002300
      *                                                               * 00002400
      * FILES   :   ORDVSN-FILE            -  SEQUENTIAL     (I-O)    * 00002500
      *             ORDIDX-FILE            -  SEQUENTIAL     (I-O)    * 00002600
      *             PRGAUD-FILE            -  SEQUENTIAL     (EXTEND) * 00002700
      *                                                               * 00002800
      * CALLED BY:  NONE -- INVOKED NIGHTLY BY THE JCL SCHEDULER      * 00002900
      *                                                               * 00003000
      ***************************************************************** 00003100
      *             PROGRAM CHANGE LOG                                * 00003200
      *             -------------------                               * 00003300
      *                                                               * 00003400
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00003500
      *  --------   --------------------  --------------------------  * 00003600
      *  02/19/91   R MAULDIN             ORIGINAL PROGRAM.           * 00003700
      *  09/08/94   R MAULDIN             CHANGED RETENTION RULE TO   * 00003800
      *                                   KEEP THE HIGHEST WIP        * 00003900
      *                                   VERSION INSTEAD OF THE      * 00004000
      *                                   LOWEST -- REQUEST DFO-0142. * 00004100
      *  12/09/98   C PELLETIER           Y2K -- TIMESTAMP FIELDS ARE * 00004200
      *                                   ALREADY FULL 4-DIGIT YEAR   * 00004300
      *                                   (X(26) ISO FORM); ADDED A   * 00004400
      *                                   MIDNIGHT-ROLLOVER NOTE TO   * 00004500
      *                                   THE DURATION-MS CALC.       * 00004600
      *                                   REQUEST DFO-0201.           * 00004700
      *  05/03/05   D OKAFOR              PER-ORDER PROCESSING NO     * 00004800
      *                                   LONGER ABORTS THE WHOLE RUN * 00004900
      *                                   ON AN UNEXPECTED CONDITION  * 00005000
      *                                   -- SETS PURGE-STATUS TO     * 00005100
      *                                   PARTIAL AND KEEPS GOING.    * 00005200
      *                                   REQUEST DFO-0356.           * 00005300
      *  11/14/06   T HUANG               FAILED STATUS WAS NEVER     * 00005400
      *                                   REACHABLE -- ADDED FILE     * 00005500
      *                                   STATUS CHECKS AFTER EACH    * 00005600
      *                                   OPEN/READ OF ORDVSN-FILE,   * 00005700
      *                                   ORDIDX-FILE AND PRGAUD-     * 00005800
      *                                   FILE SO A BAD OPEN OR READ  * 00005900
      *                                   SETS PURGE-STATUS TO FAILED * 00006000
      *                                   AND FILES THE FILE-ERROR    * 00006100
      *                                   LINE INTO ERROR-MESSAGE     * 00006200
      *                                   INSTEAD OF RUNNING ON AS IF * 00006300
      *                                   NOTHING HAPPENED.  REQUEST  * 00006400
      *                                   DFO-0402.                   * 00006500
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00006600
      *                                                               * 00006700
      ***************************************************************** 00006800
           EJECT                                                        00006900
       ENVIRONMENT DIVISION.                                            00007000
       CONFIGURATION SECTION.                                           00007100
       SPECIAL-NAMES.                                                   00007200
           C01 IS TOP-OF-FORM.                                          00007300
       INPUT-OUTPUT SECTION.                                            00007400
       FILE-CONTROL.                                                    00007500
      *                                                                 00007600
           SELECT ORDVSN-FILE          ASSIGN TO ORDVFILE               00007700
                                       ORGANIZATION IS SEQUENTIAL       00007800
                                       FILE STATUS IS WS-ORDVSN-STATUS. 00007900
      *                                                                 00008000
           SELECT ORDIDX-FILE          ASSIGN TO ORDXFILE               00008100
                                       ORGANIZATION IS SEQUENTIAL       00008200
                                       FILE STATUS IS WS-ORDIDX-STATUS. 00008300
      *                                                                 00008400
           SELECT PRGAUD-FILE          ASSIGN TO PRGAFILE               00008500
                                       ORGANIZATION IS SEQUENTIAL       00008600
                                       FILE STATUS IS WS-PRGAUD-STATUS. 00008700
           EJECT                                                        00008800
       DATA DIVISION.                                                   00008900
       FILE SECTION.                                                    00009000
      *                                                                 00009100
       FD  ORDVSN-FILE                                                  00009200
           LABEL RECORDS ARE STANDARD                                   00009300
           RECORD CONTAINS 72141 CHARACTERS.                            00009400
           COPY VORDVSN.                                                00009500
      *                                                                 00009600
       FD  ORDIDX-FILE                                                  00009700
           LABEL RECORDS ARE STANDARD                                   00009800
           RECORD CONTAINS 724 CHARACTERS.                              00009900
           COPY VORDIDX.                                                00010000
      *                                                                 00010100
       FD  PRGAUD-FILE                                                  00010200
           LABEL RECORDS ARE STANDARD                                   00010300
           RECORD CONTAINS 31438 CHARACTERS.                            00010400
           COPY VPRGAUD.                                                00010500
           EJECT                                                        00010600
       WORKING-STORAGE SECTION.                                         00010700
      *                                                                 00010800
      ***************************************************************** 00010900
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00011000
      ***************************************************************** 00011100
       77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00011200
       77  WS-SUB2                     PIC S9(4)  COMP  VALUE +0.       00011300
       77  WS-SUB3                     PIC S9(4)  COMP  VALUE +0.       00011400
       77  WS-GROUP-START              PIC S9(4)  COMP  VALUE +0.       00011500
       77  WS-GROUP-END                PIC S9(4)  COMP  VALUE +0.       00011600
       77  WS-RETAINED-IDX             PIC S9(4)  COMP  VALUE +0.       00011700
       77  WS-MATCH-IDX                PIC S9(4)  COMP  VALUE +0.       00011800
       77  WS-RETAINED-VERSION         PIC S9(09) COMP-3 VALUE +0.      00011900
       77  WS-ORDERS-PROCESSED         PIC S9(09) COMP-3 VALUE +0.      00012000
       77  WS-VERSIONS-DELETED         PIC S9(09) COMP-3 VALUE +0.      00012100
       77  WS-VERSIONS-RETAINED        PIC S9(09) COMP-3 VALUE +0.      00012200
       77  WS-COMMITTED-COUNT          PIC S9(09) COMP-3 VALUE +0.      00012300
       77  WS-DELETED-IN-GROUP         PIC 9(05)  COMP-3 VALUE 0.       00012400
      *                                                                 00012500
      ***************************************************************** 00012600
      *    SWITCHES                                                  *  00012700
      ***************************************************************** 00012800
       01  WS-SWITCHES.                                                 00012900
           05  WS-ORDVSN-STATUS         PIC XX    VALUE SPACES.         00013000
               88  ORDVSN-OK                      VALUE '00'.           00013100
               88  ORDVSN-END                     VALUE '10'.           00013200
           05  WS-ORDIDX-STATUS         PIC XX    VALUE SPACES.         00013300
               88  ORDIDX-OK                      VALUE '00'.           00013400
               88  ORDIDX-END                     VALUE '10'.           00013500
           05  WS-PRGAUD-STATUS         PIC XX    VALUE SPACES.         00013600
               88  PRGAUD-OK                      VALUE '00'.           00013700
           05  WS-MATCH-FOUND-SW        PIC X     VALUE 'N'.            00013800
               88  WS-MATCH-WAS-FOUND            VALUE 'Y'.             00013900
      *                                                                 00014000
      ***************************************************************** 00014100
      *    IN-MEMORY MASTER TABLES -- SUBSTITUTE FOR INDEXED ACCESS   * 00014200
      *    BY A LINEAR PERFORM VARYING SEARCH; LOADED WHOLE AT ENTRY, * 00014300
      *    RE-WRITTEN WHOLE AT EXIT, SKIPPING ANY ENTRY MARKED        * 00014400
      *    DELETED-SW = 'Y' DURING THIS RUN'S PURGE PASS.             * 00014500
      *                                                               * 00014600
      *    NOTE -- THESE FIELDS ARE HAND-CARRIED FROM VORDVSN AND     * 00014700
      *    VORDIDX RATHER THAN COPYBOOK'D IN, SINCE THE TABLE ENTRY   * 00014800
      *    NAMES (VA-/XA-) MUST DIFFER FROM THE FD RECORD NAMES       * 00014900
      *    (OV-/OX-) THEY ARE LOADED FROM.  VA-DELETED-SW HAS NO      * 00015000
      *    COUNTERPART ON THE FD RECORD -- THE FULL DOCUMENT STORE    * 00015100
      *    CARRIES NO DELETED-SW OF ITS OWN, SO THE MATCHING INDEX    * 00015200
      *    ENTRY'S XA-DELETED-SW IS THE FLAG OF RECORD AND THIS ONE   * 00015300
      *    IS PURELY IN-MEMORY BOOKKEEPING FOR THE REWRITE PASS.      * 00015400
      ***************************************************************** 00015500
      *                                                                 00015600
       01  WS-ORDVSN-TABLE.                                             00015700
           05  WS-ORDVSN-COUNT          PIC 9(5) COMP-3 VALUE 0.        00015800
           05  WS-ORDVSN-ENTRY OCCURS 2000 TIMES                        00015900
                   INDEXED BY WS-OV-IDX.                                00016000
               10  VA-ORDER-ID          PIC X(20).                      00016100
               10  VA-ORDER-VERSION-NUMBER                              00016200
                                       PIC S9(09) COMP-3.               00016300
               10  VA-FORM-VERSION-ID   PIC X(20).                      00016400
               10  VA-ORDER-STATUS      PIC X(10).                      00016500
                   88  VA-STATUS-WIP                VALUE 'WIP'.        00016600
                   88  VA-STATUS-COMMITTED          VALUE 'COMMITTED'.  00016700
               10  VA-USER-NAME         PIC X(100).                     00016800
               10  VA-TIMESTAMP         PIC X(26).                      00016900
               10  VA-IS-LATEST-VERSION PIC X(01).                      00017000
                   88  VA-LATEST                    VALUE 'Y'.          00017100
               10  VA-PREVIOUS-VERSION-NUMBER                           00017200
                                       PIC S9(09) COMP-3.               00017300
               10  VA-HAS-PREVIOUS-VERSION-SW                           00017400
                                       PIC X(01).                       00017500
               10  VA-CHANGE-DESCRIPTION                                00017600
                                       PIC X(500).                      00017700
               10  VA-OD-ENTRY-COUNT    PIC 9(05) COMP-3 VALUE 0.       00017800
               10  VA-OD-ENTRY OCCURS 100 TIMES                         00017900
                                   INDEXED BY WS-OD-IDX.                00018000
                   15  VA-OD-FIELD-PATH PIC X(200).                     00018100
                   15  VA-OD-VALUE-TYPE PIC X(01).                      00018200
                   15  VA-OD-VALUE-TEXT PIC X(500).                     00018300
                   15  VA-OD-ELEMENT-COUNT                              00018400
                                       PIC 9(05) COMP-3.                00018500
               10  VA-DELETED-SW        PIC X(01) VALUE 'N'.            00018600
                   88  VA-MARKED-DELETED            VALUE 'Y'.          00018700
      *                                                                 00018800
           05  FILLER                   PIC X(20).                      00018900
      *                                                                 00019000
       01  WS-ORDIDX-TABLE.                                             00019100
           05  WS-ORDIDX-COUNT          PIC 9(5) COMP-3 VALUE 0.        00019200
           05  WS-ORDIDX-ENTRY OCCURS 2000 TIMES                        00019300
                   INDEXED BY WS-OX-IDX.                                00019400
               10  XA-ORDER-ID          PIC X(20).                      00019500
               10  XA-ORDER-VERSION-NUMBER                              00019600
                                       PIC S9(09) COMP-3.               00019700
               10  XA-FORM-VERSION-ID   PIC X(20).                      00019800
               10  XA-ORDER-STATUS      PIC X(10).                      00019900
                   88  XA-STATUS-WIP                VALUE 'WIP'.        00020000
                   88  XA-STATUS-COMMITTED          VALUE 'COMMITTED'.  00020100
               10  XA-USER-NAME         PIC X(100).                     00020200
               10  XA-TIMESTAMP         PIC X(26).                      00020300
               10  XA-IS-LATEST-VERSION PIC X(01).                      00020400
                   88  XA-LATEST                    VALUE 'Y'.          00020500
               10  XA-PREVIOUS-VERSION-NUMBER                           00020600
                                       PIC S9(09) COMP-3.               00020700
               10  XA-HAS-PREVIOUS-VERSION-SW                           00020800
                                       PIC X(01).                       00020900
               10  XA-CHANGE-DESCRIPTION                                00021000
                                       PIC X(500).                      00021100
               10  XA-DOCUMENT-SIZE     PIC S9(09) COMP-3.              00021200
               10  XA-DELETED-SW        PIC X(01).                      00021300
                   88  XA-MARKED-DELETED            VALUE 'Y'.          00021400
      *                                                                 00021500
           05  FILLER                   PIC X(20).                      00021600
           EJECT                                                        00021700
      ***************************************************************** 00021800
      *    RUN-LEVEL AUDIT ACCUMULATORS -- FILED INTO PURGE-AUDIT-LOG * 00021900
      *    RECORD AT THE END OF THE RUN (SEE P08000-BUILD-AUDIT-REC)  * 00022000
      ***************************************************************** 00022100
       01  WS-AUDIT-WORK-AREA.                                          00022200
           05  WS-PURGE-ID              PIC X(20) VALUE SPACES.         00022300
           05  WS-START-DATE-TIME       PIC X(26) VALUE SPACES.         00022400
           05  WS-END-DATE-TIME         PIC X(26) VALUE SPACES.         00022500
           05  WS-START-TOTAL-HSEC      PIC S9(9) COMP-3 VALUE +0.      00022600
           05  WS-END-TOTAL-HSEC        PIC S9(9) COMP-3 VALUE +0.      00022700
           05  WS-DURATION-MS           PIC S9(9) COMP-3 VALUE +0.      00022800
           05  WS-RUN-STATUS-SW         PIC X(01) VALUE 'S'.            00022900
               88  WS-RUN-STATUS-SUCCESS          VALUE 'S'.            00023000
               88  WS-RUN-STATUS-PARTIAL          VALUE 'P'.            00023100
               88  WS-RUN-STATUS-FAILED           VALUE 'F'.            00023200
           05  WS-ERROR-MESSAGE-TEXT    PIC X(500) VALUE SPACES.        00023300
      *                                                                 00023400
      ***************************************************************** 00023500
      *    MISCELLANEOUS WORK FIELDS                                  * 00023600
      ***************************************************************** 00023700
       01  WS-MISCELLANEOUS-FIELDS.                                     00023800
           05  WMF-DATE-TIME            PIC X(26) VALUE SPACES.         00023900
           05  FILLER                   REDEFINES WMF-DATE-TIME.        00024000
               07  WMF-DT-YEAR          PIC X(04).                      00024100
               07  FILLER               PIC X(01).                      00024200
               07  WMF-DT-MONTH         PIC X(02).                      00024300
               07  FILLER               PIC X(01).                      00024400
               07  WMF-DT-DAY           PIC X(02).                      00024500
               07  FILLER               PIC X(16).                      00024600
      *                                                                 00024700
      ***************************************************************** 00024800
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 00024900
      ***************************************************************** 00025000
       01  WS-CURRENT-DATE-TIME.                                        00025100
           03  WS-CDT-DATE.                                             00025200
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         00025300
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         00025400
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         00025500
           03  FILLER                   REDEFINES WS-CDT-DATE.          00025600
               05  WS-CDT-D-ALL         PIC 9(8).                       00025700
           03  WS-CDT-TIME.                                             00025800
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         00025900
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         00026000
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         00026100
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         00026200
           03  FILLER                   REDEFINES WS-CDT-TIME.          00026300
               05  WS-CDT-T-ALL         PIC 9(8).                       00026400
      *                                                                 00026500
      ***************************************************************** 00026600
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 00026700
      ***************************************************************** 00026800
           COPY DFOERRWS.                                               00026900
           EJECT                                                        00027000
      ***************************************************************** 00027100
      *    P R O C E D U R E    D I V I S I O N                       * 00027200
      ***************************************************************** 00027300
       PROCEDURE DIVISION.                                              00027400
      *                                                                 00027500
       P00000-MAINLINE.                                                 00027600
      *                                                                 00027700
           PERFORM P00100-CAPTURE-START-TIME THRU P00100-EXIT.          00027800
           PERFORM P01000-LOAD-TABLES         THRU P01000-EXIT.         00027900
           IF NOT WS-RUN-STATUS-FAILED                                  00028000
               PERFORM P02000-PURGE-CONTROL-BREAK THRU P02000-EXIT      00028100
               PERFORM P06000-REWRITE-MASTER-FILES THRU P06000-EXIT     00028200
           END-IF.                                                      00028300
           PERFORM P07000-CAPTURE-END-TIME    THRU P07000-EXIT.         00028400
           PERFORM P08000-WRITE-AUDIT-RECORD  THRU P08000-EXIT.         00028500
           PERFORM P10000-DISPLAY-RUN-SUMMARY THRU P10000-EXIT.         00028600
           GOBACK.                                                      00028700
      *                                                                 00028800
       P00000-EXIT.                                                     00028900
           EXIT.                                                        00029000
           EJECT                                                        00029100
      ***************************************************************** 00029200
      *                                                               * 00029300
      *    PARAGRAPH:  P00100-CAPTURE-START-TIME                     *  00029400
      *                                                               * 00029500
      *    FUNCTION :  STAMP THE RUN'S START TIME, BUILD ITS PURGE-ID * 00029600
      *                (PURGE-yyyyMMdd-HHmmss) AND SAVE THE START     * 00029700
      *                TIME AS TOTAL HUNDREDTHS-OF-A-SECOND SINCE     * 00029800
      *                MIDNIGHT FOR THE DURATION-MS CALC BELOW.       * 00029900
      *                                                               * 00030000
      *    CALLED BY:  P00000-MAINLINE                                * 00030100
      *                                                               * 00030200
      ***************************************************************** 00030300
       P00100-CAPTURE-START-TIME.                                       00030400
      *                                                                 00030500
           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          00030600
           STRING WS-CDT-D-YEAR  '-' WS-CDT-D-MONTH  '-'                00030700
                  WS-CDT-D-DAY   '-' WS-CDT-T-HOURS   '.'               00030800
                  WS-CDT-T-MINUTES '.' WS-CDT-T-SECONDS '.'             00030900
                  WS-CDT-T-HUNDRETHS '0000'                             00031000
               DELIMITED BY SIZE INTO WS-START-DATE-TIME.               00031100
           STRING 'PURGE-' DELIMITED BY SIZE                            00031200
                  WS-CDT-D-YEAR  DELIMITED BY SIZE                      00031300
                  WS-CDT-D-MONTH DELIMITED BY SIZE                      00031400
                  WS-CDT-D-DAY   DELIMITED BY SIZE                      00031500
                  '-'            DELIMITED BY SIZE                      00031600
                  WS-CDT-T-HOURS DELIMITED BY SIZE                      00031700
                  WS-CDT-T-MINUTES DELIMITED BY SIZE                    00031800
                  WS-CDT-T-SECONDS DELIMITED BY SIZE                    00031900
               INTO WS-PURGE-ID.                                        00032000
           COMPUTE WS-START-TOTAL-HSEC =                                00032100
               ((WS-CDT-T-HOURS * 60 + WS-CDT-T-MINUTES) * 60           00032200
                   + WS-CDT-T-SECONDS) * 100 + WS-CDT-T-HUNDRETHS.      00032300
      *                                                                 00032400
       P00100-EXIT.                                                     00032500
           EXIT.                                                        00032600
           EJECT                                                        00032700
      ***************************************************************** 00032800
      *                                                               * 00032900
      *    PARAGRAPH:  P00200-RAISE-FATAL-FILE-ERROR                  * 00033000
      *                                                               * 00033100
      *    FUNCTION :  COMMON ERROR TRAP FOR AN OPEN OR READ THAT     * 00033200
      *                COMES BACK WITH ANYTHING OTHER THAN A GOOD     * 00033300
      *                STATUS OR END-OF-FILE ON ORDVSN-FILE, ORDIDX-  * 00033400
      *                FILE OR PRGAUD-FILE.  BUILDS THE FILE-ERROR    * 00033500
      *                LINE FROM DFOERRWS, SAVES IT FOR THE AUDIT     * 00033600
      *                RECORD, AND RAISES PURGE-STATUS TO FAILED SO   * 00033700
      *                THE CALLER UNWINDS -- BATCH FLOW STEP 3.       * 00033800
      *                REQUEST DFO-0402.                              * 00033900
      *                                                               * 00034000
      *    CALLED BY:  P01000-LOAD-TABLES, P01010-ORDVSN-READ-LOOP,   * 00034100
      *                P01100-ORDIDX-READ-LOOP, P08000-WRITE-AUDIT-   * 00034200
      *                RECORD -- CALLER MOVES WDFE-FILE-NAME AND      * 00034300
      *                WDFE-FILE-STATUS BEFORE THE PERFORM.           * 00034400
      *                                                               * 00034500
      ***************************************************************** 00034600
       P00200-RAISE-FATAL-FILE-ERROR.                                   00034700
      *                                                                 00034800
           MOVE 'DFOB01'  TO WDFE-PROGRAM-ID.                           00034900
           MOVE WS-DFO-FILE-ERROR-01 TO WS-ERROR-MESSAGE-TEXT.          00035000
           MOVE 'F'       TO WS-RUN-STATUS-SW.                          00035100
           DISPLAY 'DFOB01 -- ' WS-DFO-FILE-ERROR-01.                   00035200
      *                                                                 00035300
       P00200-EXIT.                                                     00035400
           EXIT.                                                        00035500
           EJECT                                                        00035600
      ***************************************************************** 00035700
      *                                                               * 00035800
      *    PARAGRAPH:  P01000-LOAD-TABLES                            *  00035900
      *                                                               * 00036000
      *    FUNCTION :  OPEN AND LOAD THE ORDER-VERSION AND ORDER-     * 00036100
      *                VERSION-INDEX FILES INTO THEIR WS TABLES.      * 00036200
      *                THE INDEX FILE ARRIVES SORTED ASCENDING BY     * 00036300
      *                (ORDER-ID, ORDER-VERSION-NUMBER) -- THIS IS    * 00036400
      *                WHAT LETS THE CONTROL BREAK BELOW RUN AS A     * 00036500
      *                SINGLE PASS WITH NO SORT VERB.                 * 00036600
      *                                                               * 00036700
      *    CALLED BY:  P00000-MAINLINE                                * 00036800
      *                                                               * 00036900
      ***************************************************************** 00037000
       P01000-LOAD-TABLES.                                              00037100
      *                                                                 00037200
           MOVE 0 TO WS-ORDVSN-COUNT.                                   00037300
           MOVE '00' TO WS-ORDVSN-STATUS.                               00037400
           OPEN INPUT ORDVSN-FILE.                                      00037500
           IF NOT ORDVSN-OK                                             00037600
               MOVE 'ORDVFILE'       TO WDFE-FILE-NAME                  00037700
               MOVE WS-ORDVSN-STATUS TO WDFE-FILE-STATUS                00037800
               PERFORM P00200-RAISE-FATAL-FILE-ERROR THRU P00200-EXIT   00037900
               GO TO P01000-EXIT                                        00038000
           END-IF.                                                      00038100
           PERFORM P01010-ORDVSN-READ-LOOP THRU P01010-EXIT             00038200
               UNTIL ORDVSN-END OR WS-RUN-STATUS-FAILED.                00038300
           CLOSE ORDVSN-FILE.                                           00038400
           IF WS-RUN-STATUS-FAILED                                      00038500
               GO TO P01000-EXIT                                        00038600
           END-IF.                                                      00038700
      *                                                                 00038800
           MOVE 0 TO WS-ORDIDX-COUNT.                                   00038900
           MOVE '00' TO WS-ORDIDX-STATUS.                               00039000
           OPEN INPUT ORDIDX-FILE.                                      00039100
           IF NOT ORDIDX-OK                                             00039200
               MOVE 'ORDXFILE'       TO WDFE-FILE-NAME                  00039300
               MOVE WS-ORDIDX-STATUS TO WDFE-FILE-STATUS                00039400
               PERFORM P00200-RAISE-FATAL-FILE-ERROR THRU P00200-EXIT   00039500
               GO TO P01000-EXIT                                        00039600
           END-IF.                                                      00039700
           PERFORM P01100-ORDIDX-READ-LOOP THRU P01100-EXIT             00039800
               UNTIL ORDIDX-END OR WS-RUN-STATUS-FAILED.                00039900
           CLOSE ORDIDX-FILE.                                           00040000
      *                                                                 00040100
       P01000-EXIT.                                                     00040200
           EXIT.                                                        00040300
      ***************************************************************** 00040400
      *    PARAGRAPH:  P01010-ORDVSN-READ-LOOP                       *  00040500
      ***************************************************************** 00040600
       P01010-ORDVSN-READ-LOOP.                                         00040700
      *                                                                 00040800
           READ ORDVSN-FILE.                                            00040900
           IF ORDVSN-END                                                00041000
               GO TO P01010-EXIT.                                       00041100
           IF NOT ORDVSN-OK                                             00041200
               MOVE 'ORDVFILE'       TO WDFE-FILE-NAME                  00041300
               MOVE WS-ORDVSN-STATUS TO WDFE-FILE-STATUS                00041400
               PERFORM P00200-RAISE-FATAL-FILE-ERROR THRU P00200-EXIT   00041500
               GO TO P01010-EXIT                                        00041600
           END-IF.                                                      00041700
           ADD 1 TO WS-ORDVSN-COUNT.                                    00041800
           SET WS-OV-IDX TO WS-ORDVSN-COUNT.                            00041900
           PERFORM P01020-LOAD-ORDVSN-ENTRY THRU P01020-EXIT.           00042000
      *                                                                 00042100
       P01010-EXIT.                                                     00042200
           EXIT.                                                        00042300
      ***************************************************************** 00042400
      *    PARAGRAPH:  P01020-LOAD-ORDVSN-ENTRY                      *  00042500
      ***************************************************************** 00042600
       P01020-LOAD-ORDVSN-ENTRY.                                        00042700
      *                                                                 00042800
           MOVE OV-ORDER-ID         TO VA-ORDER-ID(WS-OV-IDX).          00042900
           MOVE OV-ORDER-VERSION-NUMBER                                 00043000
                           TO VA-ORDER-VERSION-NUMBER(WS-OV-IDX).       00043100
           MOVE OV-FORM-VERSION-ID  TO VA-FORM-VERSION-ID(WS-OV-IDX).   00043200
           MOVE OV-ORDER-STATUS     TO VA-ORDER-STATUS(WS-OV-IDX).      00043300
           MOVE OV-USER-NAME        TO VA-USER-NAME(WS-OV-IDX).         00043400
           MOVE OV-TIMESTAMP        TO VA-TIMESTAMP(WS-OV-IDX).         00043500
           MOVE OV-IS-LATEST-VERSION                                    00043600
                                   TO VA-IS-LATEST-VERSION(WS-OV-IDX).  00043700
           MOVE OV-PREVIOUS-VERSION-NUMBER                              00043800
                           TO VA-PREVIOUS-VERSION-NUMBER(WS-OV-IDX).    00043900
           MOVE OV-HAS-PREVIOUS-VERSION-SW                              00044000
                           TO VA-HAS-PREVIOUS-VERSION-SW(WS-OV-IDX).    00044100
           MOVE OV-CHANGE-DESCRIPTION                                   00044200
                                   TO VA-CHANGE-DESCRIPTION(WS-OV-IDX). 00044300
           MOVE OV-OD-ENTRY-COUNT   TO VA-OD-ENTRY-COUNT(WS-OV-IDX).    00044400
           PERFORM P01030-COPY-ORDVSN-OD-ENTRY THRU P01030-EXIT         00044500
               VARYING WS-SUB2 FROM 1 BY 1                              00044600
               UNTIL WS-SUB2 > OV-OD-ENTRY-COUNT.                       00044700
           MOVE 'N' TO VA-DELETED-SW(WS-OV-IDX).                        00044800
      *                                                                 00044900
       P01020-EXIT.                                                     00045000
           EXIT.                                                        00045100
      ***************************************************************** 00045200
      *    PARAGRAPH:  P01030-COPY-ORDVSN-OD-ENTRY                   *  00045300
      ***************************************************************** 00045400
       P01030-COPY-ORDVSN-OD-ENTRY.                                     00045500
      *                                                                 00045600
           MOVE OV-OD-FIELD-PATH(WS-SUB2)                               00045700
                           TO VA-OD-FIELD-PATH(WS-OV-IDX, WS-SUB2).     00045800
           MOVE OV-OD-VALUE-TYPE(WS-SUB2)                               00045900
                           TO VA-OD-VALUE-TYPE(WS-OV-IDX, WS-SUB2).     00046000
           MOVE OV-OD-VALUE-TEXT(WS-SUB2)                               00046100
                           TO VA-OD-VALUE-TEXT(WS-OV-IDX, WS-SUB2).     00046200
           MOVE OV-OD-ELEMENT-COUNT(WS-SUB2)                            00046300
                        TO VA-OD-ELEMENT-COUNT(WS-OV-IDX, WS-SUB2).     00046400
      *                                                                 00046500
       P01030-EXIT.                                                     00046600
           EXIT.                                                        00046700
      ***************************************************************** 00046800
      *    PARAGRAPH:  P01100-ORDIDX-READ-LOOP                       *  00046900
      ***************************************************************** 00047000
       P01100-ORDIDX-READ-LOOP.                                         00047100
      *                                                                 00047200
           READ ORDIDX-FILE.                                            00047300
           IF ORDIDX-END                                                00047400
               GO TO P01100-EXIT.                                       00047500
           IF NOT ORDIDX-OK                                             00047600
               MOVE 'ORDXFILE'       TO WDFE-FILE-NAME                  00047700
               MOVE WS-ORDIDX-STATUS TO WDFE-FILE-STATUS                00047800
               PERFORM P00200-RAISE-FATAL-FILE-ERROR THRU P00200-EXIT   00047900
               GO TO P01100-EXIT                                        00048000
           END-IF.                                                      00048100
           ADD 1 TO WS-ORDIDX-COUNT.                                    00048200
           SET WS-OX-IDX TO WS-ORDIDX-COUNT.                            00048300
           PERFORM P01110-LOAD-ORDIDX-ENTRY THRU P01110-EXIT.           00048400
      *                                                                 00048500
       P01100-EXIT.                                                     00048600
           EXIT.                                                        00048700
      ***************************************************************** 00048800
      *    PARAGRAPH:  P01110-LOAD-ORDIDX-ENTRY                      *  00048900
      ***************************************************************** 00049000
       P01110-LOAD-ORDIDX-ENTRY.                                        00049100
      *                                                                 00049200
           MOVE OX-ORDER-ID         TO XA-ORDER-ID(WS-OX-IDX).          00049300
           MOVE OX-ORDER-VERSION-NUMBER                                 00049400
                           TO XA-ORDER-VERSION-NUMBER(WS-OX-IDX).       00049500
           MOVE OX-FORM-VERSION-ID  TO XA-FORM-VERSION-ID(WS-OX-IDX).   00049600
           MOVE OX-ORDER-STATUS     TO XA-ORDER-STATUS(WS-OX-IDX).      00049700
           MOVE OX-USER-NAME        TO XA-USER-NAME(WS-OX-IDX).         00049800
           MOVE OX-TIMESTAMP        TO XA-TIMESTAMP(WS-OX-IDX).         00049900
           MOVE OX-IS-LATEST-VERSION                                    00050000
                                   TO XA-IS-LATEST-VERSION(WS-OX-IDX).  00050100
           MOVE OX-PREVIOUS-VERSION-NUMBER                              00050200
                           TO XA-PREVIOUS-VERSION-NUMBER(WS-OX-IDX).    00050300
           MOVE OX-HAS-PREVIOUS-VERSION-SW                              00050400
                           TO XA-HAS-PREVIOUS-VERSION-SW(WS-OX-IDX).    00050500
           MOVE OX-CHANGE-DESCRIPTION                                   00050600
                                   TO XA-CHANGE-DESCRIPTION(WS-OX-IDX). 00050700
           MOVE OX-DOCUMENT-SIZE    TO XA-DOCUMENT-SIZE(WS-OX-IDX).     00050800
           MOVE 'N'                 TO XA-DELETED-SW(WS-OX-IDX).        00050900
      *                                                                 00051000
       P01110-EXIT.                                                     00051100
           EXIT.                                                        00051200
           EJECT                                                        00051300
      ***************************************************************** 00051400
      *                                                               * 00051500
      *    PARAGRAPH:  P02000-PURGE-CONTROL-BREAK                    *  00051600
      *                                                               * 00051700
      *    FUNCTION :  IMPLEMENT BATCH FLOW STEPS 1-2 OF PURGETASKLET * 00051800
      *                -- WALK THE ALREADY-SORTED WS-ORDIDX-TABLE ONE * 00051900
      *                ORDER-ID GROUP AT A TIME (GROUP BOUNDARIES ARE * 00052000
      *                DETECTED BY COMPARING ORDER-ID TO THE NEXT     * 00052100
      *                ENTRY, A SENTINEL PASS OF COUNT+1 CLOSES THE   * 00052200
      *                FINAL GROUP) AND PURGE EACH GROUP'S SURPLUS    * 00052300
      *                WIP VERSIONS.                                  * 00052400
      *                                                               * 00052500
      *    CALLED BY:  P00000-MAINLINE                                * 00052600
      *                                                               * 00052700
      ***************************************************************** 00052800
       P02000-PURGE-CONTROL-BREAK.                                      00052900
      *                                                                 00053000
           MOVE 1 TO WS-GROUP-START.                                    00053100
           PERFORM P02010-SCAN-GROUPS THRU P02010-EXIT                  00053200
               VARYING WS-SUB1 FROM 1 BY 1                              00053300
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         00053400
           IF WS-ORDIDX-COUNT > 0                                       00053500
               MOVE WS-ORDIDX-COUNT TO WS-GROUP-END                     00053600
               PERFORM P02100-PROCESS-ONE-ORDER THRU P02100-EXIT        00053700
           END-IF.                                                      00053800
      *                                                                 00053900
       P02000-EXIT.                                                     00054000
           EXIT.                                                        00054100
      ***************************************************************** 00054200
      *    PARAGRAPH:  P02010-SCAN-GROUPS                            *  00054300
      *    FUNCTION :  WHEN THE NEXT ENTRY'S ORDER-ID DIFFERS FROM    * 00054400
      *                THE CURRENT ENTRY'S, THE CURRENT GROUP ENDS    * 00054500
      *                HERE -- PROCESS IT, THEN START THE NEXT GROUP  * 00054600
      *                ONE ENTRY LATER.                               * 00054700
      ***************************************************************** 00054800
       P02010-SCAN-GROUPS.                                              00054900
      *                                                                 00055000
           IF WS-SUB1 = WS-ORDIDX-COUNT                                 00055100
               GO TO P02010-EXIT.                                       00055200
           IF XA-ORDER-ID(WS-SUB1) NOT = XA-ORDER-ID(WS-SUB1 + 1)       00055300
               MOVE WS-SUB1 TO WS-GROUP-END                             00055400
               PERFORM P02100-PROCESS-ONE-ORDER THRU P02100-EXIT        00055500
               COMPUTE WS-GROUP-START = WS-SUB1 + 1                     00055600
           END-IF.                                                      00055700
      *                                                                 00055800
       P02010-EXIT.                                                     00055900
           EXIT.                                                        00056000
           EJECT                                                        00056100
      ***************************************************************** 00056200
      *                                                               * 00056300
      *    PARAGRAPH:  P02100-PROCESS-ONE-ORDER                      *  00056400
      *                                                               * 00056500
      *    FUNCTION :  PROCESS ONE ORDER-ID GROUP, WS-GROUP-START     * 00056600
      *                THRU WS-GROUP-END OF WS-ORDIDX-TABLE.  SINCE   * 00056700
      *                THE GROUP IS ALREADY ASCENDING BY VERSION      * 00056800
      *                NUMBER, THE LAST WIP ENTRY ENCOUNTERED IS      * 00056900
      *                NECESSARILY THE HIGHEST -- NO DESCENDING SORT  * 00057000
      *                OF THE WIP LIST IS NEEDED.  EVERY WIP ENTRY    * 00057100
      *                SEEN BEFORE THAT ONE IS MARKED FOR DELETION.   * 00057200
      *                                                               * 00057300
      *    CALLED BY:  P02000-PURGE-CONTROL-BREAK, P02010-SCAN-GROUPS * 00057400
      *                                                               * 00057500
      ***************************************************************** 00057600
       P02100-PROCESS-ONE-ORDER.                                        00057700
      *                                                                 00057800
           MOVE 0 TO WS-RETAINED-IDX.                                   00057900
           MOVE 0 TO WS-RETAINED-VERSION.                               00058000
           MOVE 0 TO WS-COMMITTED-COUNT.                                00058100
           MOVE 0 TO WS-DELETED-IN-GROUP.                               00058200
           PERFORM P02110-FIND-RETAINED-WIP THRU P02110-EXIT            00058300
               VARYING WS-SUB2 FROM WS-GROUP-START BY 1                 00058400
               UNTIL WS-SUB2 > WS-GROUP-END.                            00058500
      *                                                                 00058600
           IF WS-RETAINED-IDX > 0                                       00058700
               PERFORM P02200-DELETE-SURPLUS-WIP THRU P02200-EXIT       00058800
                   VARYING WS-SUB2 FROM WS-GROUP-START BY 1             00058900
                   UNTIL WS-SUB2 > WS-GROUP-END                         00059000
           END-IF.                                                      00059100
      *                                                                 00059200
           ADD 1 TO WS-ORDERS-PROCESSED.                                00059300
           ADD WS-DELETED-IN-GROUP TO WS-VERSIONS-DELETED.              00059400
           IF WS-RETAINED-IDX > 0                                       00059500
               ADD 1 TO WS-VERSIONS-RETAINED                            00059600
           END-IF.                                                      00059700
           PERFORM P02300-FILE-PURGE-DETAIL THRU P02300-EXIT.           00059800
      *                                                                 00059900
       P02100-EXIT.                                                     00060000
           EXIT.                                                        00060100
      ***************************************************************** 00060200
      *    PARAGRAPH:  P02110-FIND-RETAINED-WIP                      *  00060300
      *    FUNCTION :  A WIP ENTRY FOUND LATER IN THE GROUP REPLACES  * 00060400
      *                ANY EARLIER CANDIDATE AS THE ONE TO RETAIN,    * 00060500
      *                SINCE THE GROUP IS ASCENDING BY VERSION.  A    * 00060600
      *                COMMITTED ENTRY JUST BUMPS THE INFORMATIONAL   * 00060700
      *                COUNT.                                         * 00060800
      ***************************************************************** 00060900
       P02110-FIND-RETAINED-WIP.                                        00061000
      *                                                                 00061100
           IF XA-STATUS-WIP(WS-SUB2)                                    00061200
               MOVE WS-SUB2 TO WS-RETAINED-IDX                          00061300
               MOVE XA-ORDER-VERSION-NUMBER(WS-SUB2)                    00061400
                                       TO WS-RETAINED-VERSION           00061500
           END-IF.                                                      00061600
           IF XA-STATUS-COMMITTED(WS-SUB2)                              00061700
               ADD 1 TO WS-COMMITTED-COUNT                              00061800
           END-IF.                                                      00061900
      *                                                                 00062000
       P02110-EXIT.                                                     00062100
           EXIT.                                                        00062200
           EJECT                                                        00062300
      ***************************************************************** 00062400
      *    PARAGRAPH:  P02200-DELETE-SURPLUS-WIP                     *  00062500
      *    FUNCTION :  EVERY WIP ENTRY IN THE GROUP OTHER THAN THE    * 00062600
      *                RETAINED ONE IS MARKED DELETED IN BOTH THE     * 00062700
      *                INDEX TABLE AND ITS MATCHING FULL-DOCUMENT     * 00062800
      *                TABLE ENTRY (BATCH FLOW STEP 2C).              * 00062900
      ***************************************************************** 00063000
       P02200-DELETE-SURPLUS-WIP.                                       00063100
      *                                                                 00063200
           IF XA-STATUS-WIP(WS-SUB2)                                    00063300
               AND WS-SUB2 NOT = WS-RETAINED-IDX                        00063400
               MOVE 'Y' TO XA-DELETED-SW(WS-SUB2)                       00063500
               ADD 1 TO WS-DELETED-IN-GROUP                             00063600
               MOVE XA-ORDER-VERSION-NUMBER(WS-SUB2)                    00063700
                                   TO PA-PD-DELETED-VERSION             00063800
                                       (PA-DTL-IDX, WS-DELETED-IN-GROUP)00063900
               PERFORM P09000-FIND-ORDVSN-MATCH THRU P09000-EXIT        00064000
           END-IF.                                                      00064100
      *                                                                 00064200
       P02200-EXIT.                                                     00064300
           EXIT.                                                        00064400
           EJECT                                                        00064500
      ***************************************************************** 00064600
      *                                                               * 00064700
      *    PARAGRAPH:  P02300-FILE-PURGE-DETAIL                      *  00064800
      *                                                               * 00064900
      *    FUNCTION :  FILE THIS ORDER'S DETAIL INTO THE PA-PURGE-    * 00065000
      *                DETAIL TABLE -- BATCH FLOW STEP 2E.  CALLED    * 00065100
      *                AFTER P02200 SO PA-DTL-IDX STILL POINTS AT     * 00065200
      *                THE ENTRY P02200 FILED DELETED VERSIONS INTO.  * 00065300
      *                AN ORDER THAT CANNOT BE FILED BECAUSE THE      * 00065400
      *                DETAIL TABLE IS ALREADY FULL IS THE ONE        * 00065500
      *                "INDIVIDUAL ORDER FAILURE" THIS BUILD          * 00065600
      *                RECOGNIZES -- BATCH FLOW STEP 2F DOWNGRADES    * 00065700
      *                PURGE-STATUS TO PARTIAL RATHER THAN ABORT THE  * 00065800
      *                REST OF THE RUN.  REQUEST DFO-0356.            * 00065900
      *                                                               * 00066000
      *    CALLED BY:  P02100-PROCESS-ONE-ORDER                      *  00066100
      *                                                               * 00066200
      ***************************************************************** 00066300
       P02300-FILE-PURGE-DETAIL.                                        00066400
      *                                                                 00066500
           IF PA-PURGE-DETAIL-COUNT >= 200                              00066600
               MOVE 'P' TO WS-RUN-STATUS-SW                             00066700
               GO TO P02300-EXIT.                                       00066800
      *                                                                 00066900
           ADD 1 TO PA-PURGE-DETAIL-COUNT.                              00067000
           SET PA-DTL-IDX TO PA-PURGE-DETAIL-COUNT.                     00067100
           MOVE XA-ORDER-ID(WS-GROUP-START) TO PA-PD-ORDER-ID           00067200
                                               (PA-DTL-IDX).            00067300
           MOVE WS-DELETED-IN-GROUP    TO PA-PD-DELETED-COUNT           00067400
                                           (PA-DTL-IDX).                00067500
           MOVE WS-COMMITTED-COUNT     TO PA-PD-COMMITTED-VERSIONS-COUNT00067600
                                           (PA-DTL-IDX).                00067700
           IF WS-RETAINED-IDX > 0                                       00067800
               MOVE WS-RETAINED-VERSION                                 00067900
                                   TO PA-PD-RETAINED-WIP-VERSION        00068000
                                       (PA-DTL-IDX)                     00068100
               MOVE 'Y' TO PA-PD-RETAINED-WIP-SW(PA-DTL-IDX)            00068200
           ELSE                                                         00068300
               MOVE 0 TO PA-PD-RETAINED-WIP-VERSION(PA-DTL-IDX)         00068400
               MOVE 'N' TO PA-PD-RETAINED-WIP-SW(PA-DTL-IDX)            00068500
           END-IF.                                                      00068600
           IF PA-PROCESSED-ORDER-COUNT < 200                            00068700
               ADD 1 TO PA-PROCESSED-ORDER-COUNT                        00068800
               MOVE XA-ORDER-ID(WS-GROUP-START)                         00068900
                           TO PA-PROCESSED-ORDER-ID                     00069000
                               (PA-PROCESSED-ORDER-COUNT)               00069100
           END-IF.                                                      00069200
      *                                                                 00069300
       P02300-EXIT.                                                     00069400
           EXIT.                                                        00069500
           EJECT                                                        00069600
      ***************************************************************** 00069700
      *                                                               * 00069800
      *    PARAGRAPH:  P06000-REWRITE-MASTER-FILES                   *  00069900
      *                                                               * 00070000
      *    FUNCTION :  REWRITE THE ORDER-VERSION AND ORDER-VERSION-   * 00070100
      *                INDEX SEQUENTIAL FILES IN FULL FROM THE        * 00070200
      *                UPDATED WS TABLES, SKIPPING ANY ENTRY THIS     * 00070300
      *                RUN MARKED FOR DELETION.                       * 00070400
      *                                                               * 00070500
      *    CALLED BY:  P00000-MAINLINE                                * 00070600
      *                                                               * 00070700
      ***************************************************************** 00070800
       P06000-REWRITE-MASTER-FILES.                                     00070900
      *                                                                 00071000
           OPEN OUTPUT ORDVSN-FILE.                                     00071100
           PERFORM P06010-REWRITE-ORDVSN-ENTRY THRU P06010-EXIT         00071200
               VARYING WS-SUB1 FROM 1 BY 1                              00071300
               UNTIL WS-SUB1 > WS-ORDVSN-COUNT.                         00071400
           CLOSE ORDVSN-FILE.                                           00071500
      *                                                                 00071600
           OPEN OUTPUT ORDIDX-FILE.                                     00071700
           PERFORM P06100-REWRITE-ORDIDX-ENTRY THRU P06100-EXIT         00071800
               VARYING WS-SUB1 FROM 1 BY 1                              00071900
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         00072000
           CLOSE ORDIDX-FILE.                                           00072100
      *                                                                 00072200
       P06000-EXIT.                                                     00072300
           EXIT.                                                        00072400
      ***************************************************************** 00072500
      *    PARAGRAPH:  P06010-REWRITE-ORDVSN-ENTRY                   *  00072600
      ***************************************************************** 00072700
       P06010-REWRITE-ORDVSN-ENTRY.                                     00072800
      *                                                                 00072900
           IF NOT VA-MARKED-DELETED(WS-SUB1)                            00073000
               MOVE VA-ORDER-ID(WS-SUB1)       TO OV-ORDER-ID           00073100
               MOVE VA-ORDER-VERSION-NUMBER(WS-SUB1)                    00073200
                                       TO OV-ORDER-VERSION-NUMBER       00073300
               MOVE VA-FORM-VERSION-ID(WS-SUB1) TO OV-FORM-VERSION-ID   00073400
               MOVE VA-ORDER-STATUS(WS-SUB1)   TO OV-ORDER-STATUS       00073500
               MOVE VA-USER-NAME(WS-SUB1)      TO OV-USER-NAME          00073600
               MOVE VA-TIMESTAMP(WS-SUB1)      TO OV-TIMESTAMP          00073700
               MOVE VA-IS-LATEST-VERSION(WS-SUB1)                       00073800
                                               TO OV-IS-LATEST-VERSION  00073900
               MOVE VA-PREVIOUS-VERSION-NUMBER(WS-SUB1)                 00074000
                                       TO OV-PREVIOUS-VERSION-NUMBER    00074100
               MOVE VA-HAS-PREVIOUS-VERSION-SW(WS-SUB1)                 00074200
                                       TO OV-HAS-PREVIOUS-VERSION-SW    00074300
               MOVE VA-CHANGE-DESCRIPTION(WS-SUB1)                      00074400
                                       TO OV-CHANGE-DESCRIPTION         00074500
               MOVE VA-OD-ENTRY-COUNT(WS-SUB1) TO OV-OD-ENTRY-COUNT     00074600
               PERFORM P06020-COPY-OD-TO-FD THRU P06020-EXIT            00074700
                   VARYING WS-SUB3 FROM 1 BY 1                          00074800
                   UNTIL WS-SUB3 > VA-OD-ENTRY-COUNT(WS-SUB1)           00074900
               WRITE ORDER-VERSION-RECORD                               00075000
           END-IF.                                                      00075100
      *                                                                 00075200
       P06010-EXIT.                                                     00075300
           EXIT.                                                        00075400
      ***************************************************************** 00075500
      *    PARAGRAPH:  P06020-COPY-OD-TO-FD                          *  00075600
      ***************************************************************** 00075700
       P06020-COPY-OD-TO-FD.                                            00075800
      *                                                                 00075900
           MOVE VA-OD-FIELD-PATH(WS-SUB1, WS-SUB3)                      00076000
                               TO OV-OD-FIELD-PATH(WS-SUB3).            00076100
           MOVE VA-OD-VALUE-TYPE(WS-SUB1, WS-SUB3)                      00076200
                               TO OV-OD-VALUE-TYPE(WS-SUB3).            00076300
           MOVE VA-OD-VALUE-TEXT(WS-SUB1, WS-SUB3)                      00076400
                               TO OV-OD-VALUE-TEXT(WS-SUB3).            00076500
           MOVE VA-OD-ELEMENT-COUNT(WS-SUB1, WS-SUB3)                   00076600
                               TO OV-OD-ELEMENT-COUNT(WS-SUB3).         00076700
      *                                                                 00076800
       P06020-EXIT.                                                     00076900
           EXIT.                                                        00077000
      ***************************************************************** 00077100
      *    PARAGRAPH:  P06100-REWRITE-ORDIDX-ENTRY                   *  00077200
      ***************************************************************** 00077300
       P06100-REWRITE-ORDIDX-ENTRY.                                     00077400
      *                                                                 00077500
           IF NOT XA-MARKED-DELETED(WS-SUB1)                            00077600
               MOVE XA-ORDER-ID(WS-SUB1)       TO OX-ORDER-ID           00077700
               MOVE XA-ORDER-VERSION-NUMBER(WS-SUB1)                    00077800
                                       TO OX-ORDER-VERSION-NUMBER       00077900
               MOVE XA-FORM-VERSION-ID(WS-SUB1) TO OX-FORM-VERSION-ID   00078000
               MOVE XA-ORDER-STATUS(WS-SUB1)   TO OX-ORDER-STATUS       00078100
               MOVE XA-USER-NAME(WS-SUB1)      TO OX-USER-NAME          00078200
               MOVE XA-TIMESTAMP(WS-SUB1)      TO OX-TIMESTAMP          00078300
               MOVE XA-IS-LATEST-VERSION(WS-SUB1)                       00078400
                                               TO OX-IS-LATEST-VERSION  00078500
               MOVE XA-PREVIOUS-VERSION-NUMBER(WS-SUB1)                 00078600
                                       TO OX-PREVIOUS-VERSION-NUMBER    00078700
               MOVE XA-HAS-PREVIOUS-VERSION-SW(WS-SUB1)                 00078800
                                       TO OX-HAS-PREVIOUS-VERSION-SW    00078900
               MOVE XA-CHANGE-DESCRIPTION(WS-SUB1)                      00079000
                                       TO OX-CHANGE-DESCRIPTION         00079100
               MOVE XA-DOCUMENT-SIZE(WS-SUB1)  TO OX-DOCUMENT-SIZE      00079200
               MOVE 'N'                        TO OX-DELETED-SW         00079300
               WRITE ORDER-VERSION-INDEX-RECORD                         00079400
           END-IF.                                                      00079500
      *                                                                 00079600
       P06100-EXIT.                                                     00079700
           EXIT.                                                        00079800
           EJECT                                                        00079900
      ***************************************************************** 00080000
      *                                                               * 00080100
      *    PARAGRAPH:  P07000-CAPTURE-END-TIME                       *  00080200
      *                                                               * 00080300
      *    FUNCTION :  STAMP THE RUN'S END TIME AND COMPUTE DURATION- * 00080400
      *                MS FROM THE SAVED START/END HUNDREDTHS-OF-A-   * 00080500
      *                SECOND TOTALS (BATCH FLOW STEP 4).  THIS RUN   * 00080600
      *                IS SHORT ENOUGH THAT A MIDNIGHT ROLLOVER IS    * 00080700
      *                NOT EXPECTED -- SEE THE 12/09/98 CHANGE-LOG    * 00080800
      *                ENTRY ABOVE.                                   * 00080900
      *                                                               * 00081000
      *    CALLED BY:  P00000-MAINLINE                                * 00081100
      *                                                               * 00081200
      ***************************************************************** 00081300
       P07000-CAPTURE-END-TIME.                                         00081400
      *                                                                 00081500
           MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME.          00081600
           STRING WS-CDT-D-YEAR  '-' WS-CDT-D-MONTH  '-'                00081700
                  WS-CDT-D-DAY   '-' WS-CDT-T-HOURS   '.'               00081800
                  WS-CDT-T-MINUTES '.' WS-CDT-T-SECONDS '.'             00081900
                  WS-CDT-T-HUNDRETHS '0000'                             00082000
               DELIMITED BY SIZE INTO WS-END-DATE-TIME.                 00082100
           COMPUTE WS-END-TOTAL-HSEC =                                  00082200
               ((WS-CDT-T-HOURS * 60 + WS-CDT-T-MINUTES) * 60           00082300
                   + WS-CDT-T-SECONDS) * 100 + WS-CDT-T-HUNDRETHS.      00082400
           IF WS-END-TOTAL-HSEC >= WS-START-TOTAL-HSEC                  00082500
               COMPUTE WS-DURATION-MS =                                 00082600
                   (WS-END-TOTAL-HSEC - WS-START-TOTAL-HSEC) * 10       00082700
           ELSE                                                         00082800
               MOVE 0 TO WS-DURATION-MS                                 00082900
           END-IF.                                                      00083000
      *                                                                 00083100
       P07000-EXIT.                                                     00083200
           EXIT.                                                        00083300
           EJECT                                                        00083400
      ***************************************************************** 00083500
      *                                                               * 00083600
      *    PARAGRAPH:  P08000-WRITE-AUDIT-RECORD                     *  00083700
      *                                                               * 00083800
      *    FUNCTION :  FILE THE RUN TOTALS INTO PURGE-AUDIT-LOG-      * 00083900
      *                RECORD AND APPEND IT TO PRGAUD-FILE -- BATCH   * 00084000
      *                FLOW STEPS 3-4.  PURGE-STATUS IS DOWNGRADED TO * 00084100
      *                PARTIAL WHEN ANY ORDER COULD NOT BE FULLY      * 00084200
      *                RESOLVED (SEE DFO-0356 ABOVE), OR TO FAILED    * 00084300
      *                WHEN P00200-RAISE-FATAL-FILE-ERROR ALREADY     * 00084400
      *                TRAPPED A BAD OPEN OR READ ON ORDVSN-FILE OR   * 00084500
      *                ORDIDX-FILE DURING LOAD -- WS-ERROR-MESSAGE-   * 00084600
      *                TEXT CARRIES THE TRAPPED FILE-ERROR LINE       * 00084700
      *                FORWARD INTO PA-ERROR-MESSAGE.  REQUEST        * 00084800
      *                DFO-0402.                                      * 00084900
      *                                                               * 00085000
      *    CALLED BY:  P00000-MAINLINE                                * 00085100
      *                                                               * 00085200
      ***************************************************************** 00085300
       P08000-WRITE-AUDIT-RECORD.                                       00085400
      *                                                                 00085500
           MOVE WS-PURGE-ID            TO PA-PURGE-ID.                  00085600
           MOVE WS-START-DATE-TIME     TO PA-PURGE-START-TIME.          00085700
           MOVE WS-END-DATE-TIME       TO PA-PURGE-END-TIME.            00085800
           MOVE WS-DURATION-MS         TO PA-DURATION-MS.               00085900
           IF WS-RUN-STATUS-FAILED                                      00086000
               MOVE 'FAILED'  TO PA-PURGE-STATUS                        00086100
           ELSE                                                         00086200
               IF WS-RUN-STATUS-SUCCESS                                 00086300
                   MOVE 'SUCCESS' TO PA-PURGE-STATUS                    00086400
               ELSE                                                     00086500
                   MOVE 'PARTIAL' TO PA-PURGE-STATUS                    00086600
               END-IF                                                   00086700
           END-IF.                                                      00086800
           MOVE WS-ORDERS-PROCESSED    TO PA-TOTAL-ORDERS-PROCESSED.    00086900
           MOVE WS-VERSIONS-DELETED    TO PA-TOTAL-VERSIONS-DELETED.    00087000
           MOVE WS-VERSIONS-RETAINED   TO PA-TOTAL-VERSIONS-RETAINED.   00087100
           MOVE WS-ERROR-MESSAGE-TEXT  TO PA-ERROR-MESSAGE.             00087200
      *                                                                 00087300
           OPEN EXTEND PRGAUD-FILE.                                     00087400
           IF NOT PRGAUD-OK                                             00087500
               MOVE 'PRGAFILE'        TO WDFE-FILE-NAME                 00087600
               MOVE WS-PRGAUD-STATUS  TO WDFE-FILE-STATUS               00087700
               PERFORM P00200-RAISE-FATAL-FILE-ERROR THRU P00200-EXIT   00087800
               GO TO P08000-EXIT                                        00087900
           END-IF.                                                      00088000
           WRITE PURGE-AUDIT-LOG-RECORD.                                00088100
           CLOSE PRGAUD-FILE.                                           00088200
      *                                                                 00088300
       P08000-EXIT.                                                     00088400
           EXIT.                                                        00088500
           EJECT                                                        00088600
      ***************************************************************** 00088700
      *                                                               * 00088800
      *    PARAGRAPH:  P09000-FIND-ORDVSN-MATCH                      *  00088900
      *                                                               * 00089000
      *    FUNCTION :  LOCATE THE WS-ORDVSN-TABLE ENTRY MATCHING THE  * 00089100
      *                (ORDER-ID, ORDER-VERSION-NUMBER) KEY OF THE    * 00089200
      *                INDEX ENTRY JUST MARKED FOR DELETION, AND      * 00089300
      *                MARK IT DELETED TOO.                           * 00089400
      *                                                               * 00089500
      *    CALLED BY:  P02200-DELETE-SURPLUS-WIP                     *  00089600
      *                                                               * 00089700
      ***************************************************************** 00089800
       P09000-FIND-ORDVSN-MATCH.                                        00089900
      *                                                                 00090000
           MOVE 'N' TO WS-MATCH-FOUND-SW.                               00090100
           PERFORM P09010-SCAN-FOR-MATCH THRU P09010-EXIT               00090200
               VARYING WS-MATCH-IDX FROM 1 BY 1                         00090300
               UNTIL WS-MATCH-IDX > WS-ORDVSN-COUNT                     00090400
                   OR WS-MATCH-WAS-FOUND.                               00090500
      *                                                                 00090600
       P09000-EXIT.                                                     00090700
           EXIT.                                                        00090800
      ***************************************************************** 00090900
      *    PARAGRAPH:  P09010-SCAN-FOR-MATCH                         *  00091000
      ***************************************************************** 00091100
       P09010-SCAN-FOR-MATCH.                                           00091200
      *                                                                 00091300
           IF VA-ORDER-ID(WS-MATCH-IDX) = XA-ORDER-ID(WS-SUB2)          00091400
               AND VA-ORDER-VERSION-NUMBER(WS-MATCH-IDX)                00091500
                       = XA-ORDER-VERSION-NUMBER(WS-SUB2)               00091600
               MOVE 'Y' TO WS-MATCH-FOUND-SW                            00091700
               MOVE 'Y' TO VA-DELETED-SW(WS-MATCH-IDX)                  00091800
           END-IF.                                                      00091900
      *                                                                 00092000
       P09010-EXIT.                                                     00092100
           EXIT.                                                        00092200
           EJECT                                                        00092300
      ***************************************************************** 00092400
      *                                                               * 00092500
      *    PARAGRAPH:  P10000-DISPLAY-RUN-SUMMARY                    *  00092600
      *                                                               * 00092700
      *    FUNCTION :  DISPLAY THE RUN SUMMARY FOR THE OPERATOR LOG   * 00092800
      *                -- SEE FUNCTION HEADER.  THIS IS THE ONLY      * 00092900
      *                REPORT OUTPUT THIS PROGRAM PRODUCES; THERE IS  * 00093000
      *                NO PRINTED REPORT FILE.                        * 00093100
      *                                                               * 00093200
      *    CALLED BY:  P00000-MAINLINE                                * 00093300
      *                                                               * 00093400
      ***************************************************************** 00093500
       P10000-DISPLAY-RUN-SUMMARY.                                      00093600
      *                                                                 00093700
           DISPLAY 'DFOB01 -- NIGHTLY PURGE RUN SUMMARY'.               00093800
           DISPLAY 'PURGE ID........... ' WS-PURGE-ID.                  00093900
           DISPLAY 'START TIME......... ' WS-START-DATE-TIME.           00094000
           DISPLAY 'END TIME........... ' WS-END-DATE-TIME.             00094100
           DISPLAY 'DURATION (MS)...... ' WS-DURATION-MS.               00094200
           DISPLAY 'ORDERS PROCESSED... ' WS-ORDERS-PROCESSED.          00094300
           DISPLAY 'VERSIONS DELETED... ' WS-VERSIONS-DELETED.          00094400
           DISPLAY 'VERSIONS RETAINED.. ' WS-VERSIONS-RETAINED.         00094500
           IF WS-RUN-STATUS-FAILED                                      00094600
               DISPLAY 'PURGE STATUS....... FAILED'                     00094700
               DISPLAY 'ERROR MESSAGE...... '                           00094800
                   WS-ERROR-MESSAGE-TEXT(1:80)                          00094900
           ELSE                                                         00095000
               IF WS-RUN-STATUS-SUCCESS                                 00095100
                   DISPLAY 'PURGE STATUS....... SUCCESS'                00095200
               ELSE                                                     00095300
                   DISPLAY 'PURGE STATUS....... PARTIAL'                00095400
               END-IF                                                   00095500
           END-IF.                                                      00095600
      *                                                                 00095700
       P10000-EXIT.                                                     00095800
           EXIT.                                                        00095900
