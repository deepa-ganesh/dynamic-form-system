                                                                        00010000
      ***************************************************************** 00020000
      *    DFOS01 PARAMETER PASS AREA                                 * 00030000
      ***************************************************************** 00040000
      *                                                                 00050000
       01  DFOS01-PARMS.                                                00060000
           03  DFOS01-FUNCTION-CODE    PIC X(4)    VALUE SPACES.        00070000
               88  DFOS01-FUNC-CREATE-VERSION       VALUE 'CREA'.       00080000
               88  DFOS01-FUNC-GET-LATEST           VALUE 'LATV'.       00090000
               88  DFOS01-FUNC-GET-SPECIFIC         VALUE 'SPCV'.       00100000
               88  DFOS01-FUNC-GET-HISTORY          VALUE 'HIST'.       00110000
               88  DFOS01-FUNC-GET-COMMITTED        VALUE 'COMV'.       00120000
           03  DFOS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00130000
               88  DFOS01-RC-OK                     VALUE 0.            00140000
               88  DFOS01-RC-NO-ACTIVE-SCHEMA       VALUE 10.           00150000
               88  DFOS01-RC-NOT-FOUND              VALUE 20.           00160000
           03  DFOS01-ORDER-ID         PIC X(20)   VALUE SPACES.        00170000
           03  DFOS01-VERSION-NUMBER   PIC 9(9)    VALUE ZEROES.        00180000
           03  DFOS01-FINAL-SAVE-FLAG  PIC X(1)    VALUE 'N'.           00190000
               88  DFOS01-FINAL-SAVE                VALUE 'Y'.          00200000
           03  DFOS01-USER-NAME        PIC X(100)  VALUE SPACES.        00210000
           03  DFOS01-CHANGE-DESCRIPTION                                00220000
                                       PIC X(500)  VALUE SPACES.        00230000
           03  DFOS01-RESULT-COUNT     PIC 9(5)    VALUE ZEROES.        00240000
