                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * PURGE AUDIT LOG RECORD -- SEQUENTIAL, APPEND-ONLY.  ONE        *00050000
      * RECORD WRITTEN PER NIGHTLY PURGE RUN BY DFOB01.                *00060000
      ***************************************************************** 00070000
      *                                                                 00080000
       01  PURGE-AUDIT-LOG-RECORD.                                      00090000
           05  PA-PURGE-ID                  PIC X(20).                  00100000
           05  PA-PURGE-START-TIME          PIC X(26).                  00110000
           05  PA-PURGE-END-TIME            PIC X(26).                  00120000
           05  PA-DURATION-MS               PIC S9(09)  COMP-3.         00130000
           05  PA-PURGE-STATUS              PIC X(10).                  00140000
               88  PA-STATUS-SUCCESS                   VALUE 'SUCCESS'. 00150000
               88  PA-STATUS-PARTIAL                   VALUE 'PARTIAL'. 00160000
               88  PA-STATUS-FAILED                    VALUE 'FAILED'.  00170000
           05  PA-TOTAL-ORDERS-PROCESSED    PIC S9(09)  COMP-3.         00180000
           05  PA-TOTAL-VERSIONS-DELETED    PIC S9(09)  COMP-3.         00190000
           05  PA-TOTAL-VERSIONS-RETAINED   PIC S9(09)  COMP-3.         00200000
           05  PA-PROCESSED-ORDER-COUNT     PIC 9(05)   COMP-3 VALUE 0. 00210000
           05  PA-PROCESSED-ORDER-ID OCCURS 200 TIMES                   00220000
                                   PIC X(20).                           00230000
           05  PA-ERROR-MESSAGE             PIC X(500).                 00240000
      *                                                                 00250000
      ***************************************************************** 00260000
      *    PURGE DETAIL -- ONE ENTRY PER ORDER TOUCHED THIS RUN       * 00270000
      ***************************************************************** 00280000
      *                                                                 00290000
           05  PA-PURGE-DETAIL-COUNT        PIC 9(05)   COMP-3 VALUE 0. 00300000
           05  PA-PURGE-DETAIL OCCURS 200 TIMES                         00310000
                                   INDEXED BY PA-DTL-IDX.               00320000
               10  PA-PD-ORDER-ID           PIC X(20).                  00330000
               10  PA-PD-DELETED-COUNT      PIC 9(05)   COMP-3.         00340000
               10  PA-PD-DELETED-VERSION OCCURS 20 TIMES                00350000
                                   PIC S9(09)  COMP-3.                  00360000
               10  PA-PD-RETAINED-WIP-VERSION                           00370000
                                   PIC S9(09)  COMP-3.                  00380000
               10  PA-PD-RETAINED-WIP-SW    PIC X(01)   VALUE 'N'.      00390000
                   88  PA-PD-HAS-RETAINED-WIP           VALUE 'Y'.      00400000
               10  PA-PD-COMMITTED-VERSIONS-COUNT                       00410000
                                   PIC S9(09)  COMP-3.                  00420000
      *                                                                 00430000
           05  FILLER                       PIC X(30).                  00440000
