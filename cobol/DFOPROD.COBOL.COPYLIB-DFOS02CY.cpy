                                                                        00010000
      ***************************************************************** 00020000
      *    DFOS02 PARAMETER PASS AREA                                 * 00030000
      ***************************************************************** 00040000
      *                                                                 00050000
       01  DFOS02-PARMS.                                                00060000
           03  DFOS02-FORM-VERSION-ID  PIC X(20)   VALUE SPACES.        00070000
           03  DFOS02-RETURN-CODE     PIC 9(2)    VALUE ZEROES.         00080000
               88  DFOS02-RC-OK                     VALUE 0.            00090000
               88  DFOS02-RC-NO-SCHEMA               VALUE 10.          00100000
               88  DFOS02-RC-VALIDATION-FAILED       VALUE 20.          00110000
           03  DFOS02-FAILED-FIELD-PATH                                 00120000
                                       PIC X(200)  VALUE SPACES.        00130000
           03  DFOS02-FAILURE-REASON  PIC X(200)  VALUE SPACES.         00140000
