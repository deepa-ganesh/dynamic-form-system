                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * FIELD MAPPING RECORD -- SEQUENTIAL, READ WHOLE AND SORTED IN  * 00050000
      * MEMORY BY PROCESSING-ORDER (SEE WS-MAPPING-TABLE IN DFOS05)    *00060000
      ***************************************************************** 00070000
      *                                                                 00080000
       01  FIELD-MAPPING-RECORD.                                        00090000
           05  FM-MAPPING-ID                PIC S9(09)  COMP-3.         00100000
           05  FM-FORM-VERSION-ID           PIC X(20).                  00110000
           05  FM-SOURCE-TABLE              PIC X(100).                 00120000
           05  FM-SOURCE-COLUMN             PIC X(100).                 00130000
           05  FM-TARGET-FIELD-PATH         PIC X(200).                 00140000
           05  FM-DATA-TYPE                 PIC X(50).                  00150000
               88  FM-TYPE-STRING                      VALUE 'string'.  00160000
               88  FM-TYPE-INTEGER                     VALUE 'integer'. 00170000
               88  FM-TYPE-DECIMAL                      VALUE 'decimal'.00180000
               88  FM-TYPE-DATE                          VALUE 'date'.  00190000
           05  FM-TRANSFORMATION-FUNCTION   PIC X(100).                 00200000
           05  FM-IS-REQUIRED               PIC X(01).                  00210000
               88  FM-REQUIRED                         VALUE 'Y'.       00220000
           05  FM-DEFAULT-VALUE             PIC X(255).                 00230000
           05  FM-PROCESSING-ORDER          PIC 9(05)  COMP-3.          00240000
           05  FM-IS-ACTIVE                 PIC X(01).                  00250000
               88  FM-ACTIVE                           VALUE 'Y'.       00260000
               88  FM-INACTIVE                         VALUE 'N'.       00270000
           05  FM-CREATED-DATE              PIC X(26).                  00280000
           05  FM-CREATED-BY                PIC X(100).                 00290000
      *                                                                 00300000
           05  FILLER                       PIC X(20).                  00310000
