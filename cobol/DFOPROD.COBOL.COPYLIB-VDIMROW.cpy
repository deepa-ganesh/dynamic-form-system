                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * SOURCE DIMENSIONAL RECORD -- ONE FLAT LEGACY TABLE ROW,       * 00050000
      * NAME/VALUE SHAPE.  SEQUENTIAL, SUBSTITUTES KEYED LOOKUP BY     *00060000
      * SOURCE-KEY-COLUMN (SEE WS-SOURCE-ROW-TABLE IN DFOS05)          *00070000
      ***************************************************************** 00080000
      *                                                                 00090000
       01  SOURCE-DIMENSIONAL-RECORD.                                   00100000
           05  SD-SOURCE-TABLE              PIC X(100).                 00110000
           05  SD-SOURCE-KEY-COLUMN         PIC X(100).                 00120000
           05  SD-SOURCE-KEY-VALUE          PIC X(200).                 00130000
           05  SD-COLUMN-COUNT              PIC 9(05) COMP-3 VALUE 0.   00140000
           05  SD-COLUMN-ENTRY OCCURS 50 TIMES                          00150000
                                   INDEXED BY SD-COL-IDX.               00160000
               10  SD-COLUMN-NAME           PIC X(100).                 00170000
               10  SD-COLUMN-NULL-SW        PIC X(01)  VALUE 'N'.       00180000
                   88  SD-COLUMN-IS-NULL                VALUE 'Y'.      00190000
               10  SD-COLUMN-VALUE          PIC X(255).                 00200000
      *                                                                 00210000
           05  FILLER                       PIC X(30).                  00220000
