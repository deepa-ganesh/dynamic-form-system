                                                                        00010000
       IDENTIFICATION DIVISION.                                         00020000
       PROGRAM-ID. DFOS03.                                              00030000
       AUTHOR. R MAULDIN.                                               00040000
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00050000
       DATE-WRITTEN. 02/14/91.                                          00060000
       DATE-COMPILED.                                                   00070000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00080000
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00090000
      *            PROHIBITED.                                          00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00130000
      *                                                               * 00140000
      * PROGRAM :   DFOS03                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM DFOS03 IS A CALLED SUBROUTINE THAT        * 00170000
      *             IMPLEMENTS SCHEMAMANAGEMENTSERVICE.  GIVEN A      * 00180000
      *             FUNCTION CODE IN DFOS03-PARMS IT WILL CREATE A    * 00190000
      *             NEW FORM SCHEMA HEADER ROW, ACTIVATE ONE SCHEMA   * 00200000
      *             WHILE DEACTIVATING WHICHEVER ONE WAS ACTIVE       * 00210000
      *             BEFORE IT, DEPRECATE A SCHEMA THAT IS NOT         * 00220000
      *             CURRENTLY ACTIVE, OR LOOK UP A SCHEMA BY VERSION  * 00230000
      *             ID OR BY ITS ACTIVE FLAG.                         * 00240000
      *                                                               * 00250000
      *             THIS MODULE DOES NOT TOUCH THE FIELD-DEFINITION   * 00260000
      *             TREE CARRIED IN THE SCHEMA RECORD -- THAT AREA    * 00270000
      *             IS READ AND WRITTEN BACK UNCHANGED AS AN OPAQUE   * 00280000
      *             BLOCK EXCEPT WHEN A BRAND NEW SCHEMA IS CREATED,  * 00290000
      *             IN WHICH CASE IT IS STAMPED TO AN EMPTY TREE.     * 00300000
      *             FIELD DEFINITIONS ARE MAINTAINED BY THE FORM      * 00310000
      *             DESIGNER SUBSYSTEM, NOT THIS CALL INTERFACE.      * 00320000
      *                                                               * 00330000
      * FILES   :   SCHEMA-FILE            -  SEQUENTIAL     (I-O)    * 00340000
      *                                                               * 00350000
      * CALLED BY:  ON-LINE CALLERS NOT IN THIS LIBRARY               * 00360000
      *                                                               * 00370000
      ***************************************************************** 00380000
      *             PROGRAM CHANGE LOG                                * 00390000
      *             -------------------                               * 00400000
      *                                                               * 00410000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420000
      *  --------   --------------------  --------------------------  * 00430000
      *  02/14/91   R MAULDIN             ORIGINAL PROGRAM.           * 00440000
      *  09/09/94   R MAULDIN             ADDED LOOKUP-BY-ACTIVE-FLAG * 00450000
      *                                   FUNCTION CODE SO ON-LINE    * 00460000
      *                                   CALLERS NO LONGER HAVE TO   * 00470000
      *                                   KNOW THE VERSION ID OF THE  * 00480000
      *                                   CURRENT SCHEMA IN ADVANCE.  * 00490000
      *                                   REQUEST DFO-0096.           * 00500000
      *  11/09/98   C PELLETIER           Y2K -- TIMESTAMP FIELDS ARE * 00510000
      *                                   ALREADY FULL 4-DIGIT YEAR   * 00520000
      *                                   (X(26) ISO FORM), NO DATE   * 00530000
      *                                   WINDOWING LOGIC REQUIRED.   * 00540000
      *                                   REQUEST DFO-0201.           * 00550000
      *  05/18/05   D OKAFOR              ACTIVATE NO LONGER WALKS    * 00560000
      *                                   THE WHOLE TABLE TWICE --    * 00570000
      *                                   DEACTIVATE-OLD AND          * 00580000
      *                                   ACTIVATE-NEW ARE NOW ONE    * 00590000
      *                                   PAIRED STEP PER DFO-0355,   * 00600000
      *                                   SO A CRASH MID-CALL CANNOT  * 00610000
      *                                   LEAVE TWO ACTIVE SCHEMAS.   * 00620000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00630000
      *                                                               * 00640000
      ***************************************************************** 00650000
           EJECT                                                        00660000
       ENVIRONMENT DIVISION.                                            00670000
       CONFIGURATION SECTION.                                           00680000
       SPECIAL-NAMES.                                                   00690000
           C01 IS TOP-OF-FORM.                                          00700000
       INPUT-OUTPUT SECTION.                                            00710000
       FILE-CONTROL.                                                    00720000
      *                                                                 00730000
           SELECT SCHEMA-FILE          ASSIGN TO SCHMFILE               00740000
                                       ORGANIZATION IS SEQUENTIAL       00750000
                                       FILE STATUS IS WS-SCHEMA-STATUS. 00760000
           EJECT                                                        00770000
       DATA DIVISION.                                                   00780000
       FILE SECTION.                                                    00790000
      *                                                                 00800000
       FD  SCHEMA-FILE                                                  00810000
           LABEL RECORDS ARE STANDARD                                   00820000
           RECORD CONTAINS 38426 CHARACTERS.                            00830000
           COPY VFRMSCH.                                                00840000
           EJECT                                                        00850000
       WORKING-STORAGE SECTION.                                         00860000
      *                                                                 00870000
      ***************************************************************** 00880000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00890000
      ***************************************************************** 00900000
       77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00910000
       77  WS-SCHEMA-SUB               PIC S9(4)  COMP  VALUE +0.       00920000
       77  WS-FOUND-SCH-IDX            PIC S9(4)  COMP  VALUE +0.       00930000
       77  WS-ACTIVE-SCH-IDX           PIC S9(4)  COMP  VALUE +0.       00940000
       77  WS-TARGET-FORM-VERSION-ID   PIC X(20)      VALUE SPACES.     00950000
      *                                                                 00960000
      ***************************************************************** 00970000
      *    SWITCHES                                                  *  00980000
      ***************************************************************** 00990000
       01  WS-SWITCHES.                                                 01000000
           05  WS-SCHEMA-STATUS         PIC XX    VALUE SPACES.         01010000
               88  SCHEMA-OK                      VALUE '00'.           01020000
               88  SCHEMA-END                     VALUE '10'.           01030000
           05  WS-FOUND-SCH-SW          PIC X     VALUE 'N'.            01040000
               88  WS-SCH-WAS-FOUND               VALUE 'Y'.            01050000
           05  WS-ACTIVE-SCH-SW         PIC X     VALUE 'N'.            01060000
               88  WS-SCH-IS-ACTIVE-FOUND          VALUE 'Y'.           01070000
           05  WS-TABLE-MUTATED-SW      PIC X     VALUE 'N'.            01080000
               88  WS-TABLE-WAS-MUTATED            VALUE 'Y'.           01090000
      *                                                                 01100000
      ***************************************************************** 01110000
      *    IN-MEMORY MASTER TABLE -- SUBSTITUTE FOR INDEXED ACCESS    * 01120000
      *    BY A LINEAR PERFORM VARYING SEARCH; LOADED WHOLE AT ENTRY, * 01130000
      *    RE-WRITTEN WHOLE AT EXIT WHEN THE CALL MUTATED IT          * 01140000
      *                                                               * 01150000
      *    NOTE -- THESE FIELDS ARE HAND-CARRIED FROM VFRMSCH RATHER  * 01160000
      *    THAN COPYBOOK'D IN, SINCE THE TABLE ENTRY NAMES (SA-)      * 01170000
      *    MUST DIFFER FROM THE FD RECORD NAMES (FS-) THEY ARE        * 01180000
      *    LOADED FROM.  THE FIELD-DEFINITION TREE ITSELF IS CARRIED  * 01190000
      *    AS ONE OPAQUE BLOB SINCE THIS PROGRAM NEVER INTERPRETS IT. * 01200000
      ***************************************************************** 01210000
      *                                                                 01220000
       01  WS-SCHEMA-TABLE.                                             01230000
           05  WS-SCHEMA-COUNT          PIC 9(5) COMP-3 VALUE 0.        01240000
           05  WS-SCHEMA-ENTRY OCCURS 50 TIMES                          01250000
                   INDEXED BY WS-SCH-IDX.                               01260000
               10  SA-FORM-VERSION-ID   PIC X(20).                      01270000
               10  SA-FORM-NAME         PIC X(100).                     01280000
               10  SA-DESCRIPTION       PIC X(500).                     01290000
               10  SA-IS-ACTIVE         PIC X(01).                      01300000
                   88  SA-ACTIVE                    VALUE 'Y'.          01310000
                   88  SA-NOT-ACTIVE                VALUE 'N'.          01320000
               10  SA-CREATED-DATE      PIC X(26).                      01330000
               10  SA-DEPRECATED-DATE   PIC X(26).                      01340000
               10  SA-CREATED-BY        PIC X(100).                     01350000
               10  SA-FIELD-DEF-BLOB    PIC X(37653).                   01360000
               10  SA-FIELD-DEF-BLOB-R  REDEFINES SA-FIELD-DEF-BLOB.    01370000
                   15  SA-FDB-COUNT     PIC 9(05) COMP-3.               01380000
                   15  FILLER           PIC X(37650).                   01390000
      *                                                                 01400000
           05  FILLER                   PIC X(20).                      01410000
           EJECT                                                        01420000
      ***************************************************************** 01430000
      *    MISCELLANEOUS WORK FIELDS                                  * 01440000
      ***************************************************************** 01450000
       01  WS-MISCELLANEOUS-FIELDS.                                     01460000
           05  WMF-DATE-TIME            PIC X(26) VALUE SPACES.         01470000
           05  FILLER REDEFINES WMF-DATE-TIME.                          01480000
               07  WMF-DT-YEAR          PIC X(04).                      01490000
               07  FILLER               PIC X(01).                      01500000
               07  WMF-DT-MONTH         PIC X(02).                      01510000
               07  FILLER               PIC X(01).                      01520000
               07  WMF-DT-DAY           PIC X(02).                      01530000
               07  FILLER               PIC X(16).                      01540000
      *                                                                 01550000
      ***************************************************************** 01560000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 01570000
      ***************************************************************** 01580000
       01  WS-CURRENT-DATE-TIME.                                        01590000
           03  WS-CDT-DATE.                                             01600000
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         01610000
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         01620000
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         01630000
           03  FILLER                   REDEFINES WS-CDT-DATE.          01640000
               05  WS-CDT-D-ALL         PIC 9(8).                       01650000
           03  WS-CDT-TIME.                                             01660000
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         01670000
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         01680000
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         01690000
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         01700000
           03  FILLER                   REDEFINES WS-CDT-TIME.          01710000
               05  WS-CDT-T-ALL         PIC 9(8).                       01720000
      *                                                                 01730000
      ***************************************************************** 01740000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 01750000
      ***************************************************************** 01760000
           COPY DFOS03CY.                                               01770000
           EJECT                                                        01780000
      ***************************************************************** 01790000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 01800000
      ***************************************************************** 01810000
           COPY DFOERRWS.                                               01820000
           EJECT                                                        01830000
      ***************************************************************** 01840000
      *    L I N K A G E     S E C T I O N                            * 01850000
      ***************************************************************** 01860000
       LINKAGE SECTION.                                                 01870000
      *                                                                 01880000
       01  LS-DFOS03-PARMS              PIC X(779).                     01890000
      *                                                                 01900000
      ***************************************************************** 01910000
      *    P R O C E D U R E    D I V I S I O N                       * 01920000
      ***************************************************************** 01930000
       PROCEDURE DIVISION USING LS-DFOS03-PARMS.                        01940000
      *                                                                 01950000
       P00000-MAINLINE.                                                 01960000
      *                                                                 01970000
           MOVE LS-DFOS03-PARMS        TO DFOS03-PARMS.                 01980000
           MOVE 'N' TO WS-TABLE-MUTATED-SW.                             01990000
           MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-TIME.         02000000
           STRING WS-CDT-D-YEAR  '-' WS-CDT-D-MONTH  '-'                02010000
                  WS-CDT-D-DAY   '-' WS-CDT-T-HOURS   '.'               02020000
                  WS-CDT-T-MINUTES '.' WS-CDT-T-SECONDS '.'             02030000
                  WS-CDT-T-HUNDRETHS '0000'                             02040000
               DELIMITED BY SIZE INTO WMF-DATE-TIME.                    02050000
           PERFORM P01000-LOAD-SCHEMA-TABLE THRU P01000-EXIT.           02060000
      *                                                                 02070000
           EVALUATE TRUE                                                02080000
               WHEN DFOS03-FUNC-CREATE                                  02090000
                   PERFORM P02000-CREATE-SCHEMA    THRU P02000-EXIT     02100000
               WHEN DFOS03-FUNC-ACTIVATE                                02110000
                   PERFORM P03000-ACTIVATE-SCHEMA  THRU P03000-EXIT     02120000
               WHEN DFOS03-FUNC-DEPRECATE                               02130000
                   PERFORM P04000-DEPRECATE-SCHEMA THRU P04000-EXIT     02140000
               WHEN DFOS03-FUNC-LOOKUP                                  02150000
                   PERFORM P05000-LOOKUP-SCHEMA    THRU P05000-EXIT     02160000
               WHEN OTHER                                               02170000
                   MOVE 99 TO DFOS03-RETURN-CODE                        02180000
           END-EVALUATE.                                                02190000
      *                                                                 02200000
           IF WS-TABLE-WAS-MUTATED                                      02210000
               PERFORM P01500-REWRITE-SCHEMA-TABLE THRU P01500-EXIT.    02220000
      *                                                                 02230000
           MOVE DFOS03-PARMS           TO LS-DFOS03-PARMS.              02240000
           GOBACK.                                                      02250000
      *                                                                 02260000
       P00000-EXIT.                                                     02270000
           EXIT.                                                        02280000
           EJECT                                                        02290000
      ***************************************************************** 02300000
      *                                                               * 02310000
      *    PARAGRAPH:  P01000-LOAD-SCHEMA-TABLE                       * 02320000
      *                                                               * 02330000
      *    FUNCTION :  OPEN AND LOAD THE SCHEMA FILE INTO ITS WS       *02340000
      *                TABLE.                                         * 02350000
      *                                                                *02360000
      *    CALLED BY:  P00000-MAINLINE                                * 02370000
      *                                                               * 02380000
      ***************************************************************** 02390000
       P01000-LOAD-SCHEMA-TABLE.                                        02400000
      *                                                                 02410000
           MOVE 0 TO WS-SCHEMA-COUNT.                                   02420000
           MOVE '00' TO WS-SCHEMA-STATUS.                               02430000
           OPEN INPUT SCHEMA-FILE.                                      02440000
           PERFORM P01010-SCHEMA-READ-LOOP THRU P01010-EXIT             02450000
               UNTIL SCHEMA-END.                                        02460000
           CLOSE SCHEMA-FILE.                                           02470000
      *                                                                 02480000
       P01000-EXIT.                                                     02490000
           EXIT.                                                        02500000
      ***************************************************************** 02510000
      *    PARAGRAPH:  P01010-SCHEMA-READ-LOOP                       *  02520000
      ***************************************************************** 02530000
       P01010-SCHEMA-READ-LOOP.                                         02540000
      *                                                                 02550000
           READ SCHEMA-FILE.                                            02560000
           IF SCHEMA-END                                                02570000
               GO TO P01010-EXIT.                                       02580000
           ADD 1 TO WS-SCHEMA-COUNT.                                    02590000
           SET WS-SCH-IDX TO WS-SCHEMA-COUNT.                           02600000
           MOVE FS-FORM-VERSION-ID                                      02610000
               TO SA-FORM-VERSION-ID(WS-SCH-IDX).                       02620000
           MOVE FS-FORM-NAME                                            02630000
               TO SA-FORM-NAME(WS-SCH-IDX).                             02640000
           MOVE FS-DESCRIPTION                                          02650000
               TO SA-DESCRIPTION(WS-SCH-IDX).                           02660000
           MOVE FS-IS-ACTIVE                                            02670000
               TO SA-IS-ACTIVE(WS-SCH-IDX).                             02680000
           MOVE FS-CREATED-DATE                                         02690000
               TO SA-CREATED-DATE(WS-SCH-IDX).                          02700000
           MOVE FS-DEPRECATED-DATE                                      02710000
               TO SA-DEPRECATED-DATE(WS-SCH-IDX).                       02720000
           MOVE FS-CREATED-BY                                           02730000
               TO SA-CREATED-BY(WS-SCH-IDX).                            02740000
           MOVE FORM-SCHEMA-RECORD (774:37653)                          02750000
               TO SA-FIELD-DEF-BLOB(WS-SCH-IDX).                        02760000
      *                                                                 02770000
       P01010-EXIT.                                                     02780000
           EXIT.                                                        02790000
           EJECT                                                        02800000
      ***************************************************************** 02810000
      *                                                               * 02820000
      *    PARAGRAPH:  P01500-REWRITE-SCHEMA-TABLE                    * 02830000
      *                                                               * 02840000
      *    FUNCTION :  REWRITE THE SCHEMA SEQUENTIAL FILE IN FULL     * 02850000
      *                FROM THE UPDATED WS TABLE.                     * 02860000
      *                                                               * 02870000
      *    CALLED BY:  P00000-MAINLINE                                * 02880000
      *                                                               * 02890000
      ***************************************************************** 02900000
       P01500-REWRITE-SCHEMA-TABLE.                                     02910000
      *                                                                 02920000
           OPEN OUTPUT SCHEMA-FILE.                                     02930000
           PERFORM P01510-REWRITE-SCHEMA-ENTRY THRU P01510-EXIT         02940000
               VARYING WS-SUB1 FROM 1 BY 1                              02950000
               UNTIL WS-SUB1 > WS-SCHEMA-COUNT.                         02960000
           CLOSE SCHEMA-FILE.                                           02970000
      *                                                                 02980000
       P01500-EXIT.                                                     02990000
           EXIT.                                                        03000000
      ***************************************************************** 03010000
      *    PARAGRAPH:  P01510-REWRITE-SCHEMA-ENTRY                   *  03020000
      ***************************************************************** 03030000
       P01510-REWRITE-SCHEMA-ENTRY.                                     03040000
      *                                                                 03050000
           MOVE SA-FORM-VERSION-ID(WS-SUB1) TO FS-FORM-VERSION-ID.      03060000
           MOVE SA-FORM-NAME(WS-SUB1)       TO FS-FORM-NAME.            03070000
           MOVE SA-DESCRIPTION(WS-SUB1)     TO FS-DESCRIPTION.          03080000
           MOVE SA-IS-ACTIVE(WS-SUB1)       TO FS-IS-ACTIVE.            03090000
           MOVE SA-CREATED-DATE(WS-SUB1)    TO FS-CREATED-DATE.         03100000
           MOVE SA-DEPRECATED-DATE(WS-SUB1) TO FS-DEPRECATED-DATE.      03110000
           MOVE SA-CREATED-BY(WS-SUB1)      TO FS-CREATED-BY.           03120000
           MOVE SA-FIELD-DEF-BLOB(WS-SUB1)                              03130000
               TO FORM-SCHEMA-RECORD (774:37653).                       03140000
           WRITE FORM-SCHEMA-RECORD.                                    03150000
      *                                                                 03160000
       P01510-EXIT.                                                     03170000
           EXIT.                                                        03180000
           EJECT                                                        03190000
      ***************************************************************** 03200000
      *                                                               * 03210000
      *    PARAGRAPH:  P02000-CREATE-SCHEMA                          *  03220000
      *                                                               * 03230000
      *    FUNCTION :  REJECT A DUPLICATE FORM-VERSION-ID, OTHERWISE  * 03240000
      *                APPEND A NEW HEADER ROW WITH IS-ACTIVE = N     * 03250000
      *                AND AN EMPTY FIELD-DEFINITION TREE.            * 03260000
      *                                                               * 03270000
      *    CALLED BY:  P00000-MAINLINE                                * 03280000
      *                                                               * 03290000
      ***************************************************************** 03300000
       P02000-CREATE-SCHEMA.                                            03310000
      *                                                                 03320000
           MOVE DFOS03-FORM-VERSION-ID TO WS-TARGET-FORM-VERSION-ID.    03330000
           PERFORM P09000-FIND-BY-VERSION-ID THRU P09000-EXIT.          03340000
      *                                                                 03350000
           IF WS-SCH-WAS-FOUND                                          03360000
               MOVE 20 TO DFOS03-RETURN-CODE                            03370000
               GO TO P02000-EXIT.                                       03380000
      *                                                                 03390000
           ADD 1 TO WS-SCHEMA-COUNT.                                    03400000
           SET WS-SCH-IDX TO WS-SCHEMA-COUNT.                           03410000
           MOVE DFOS03-FORM-VERSION-ID  TO SA-FORM-VERSION-ID           03420000
                                           (WS-SCH-IDX).                03430000
           MOVE DFOS03-FORM-NAME        TO SA-FORM-NAME(WS-SCH-IDX).    03440000
           MOVE DFOS03-DESCRIPTION      TO SA-DESCRIPTION(WS-SCH-IDX).  03450000
           MOVE 'N'                     TO SA-IS-ACTIVE(WS-SCH-IDX).    03460000
           MOVE WMF-DATE-TIME           TO SA-CREATED-DATE(WS-SCH-IDX). 03470000
           MOVE SPACES                  TO SA-DEPRECATED-DATE           03480000
                                           (WS-SCH-IDX).                03490000
           MOVE DFOS03-CREATED-BY       TO SA-CREATED-BY(WS-SCH-IDX).   03500000
           MOVE SPACES                  TO SA-FIELD-DEF-BLOB            03510000
                                           (WS-SCH-IDX).                03520000
           MOVE 0                       TO SA-FDB-COUNT(WS-SCH-IDX).    03530000
      *                                                                 03540000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             03550000
           MOVE 0   TO DFOS03-RETURN-CODE.                              03560000
      *                                                                 03570000
       P02000-EXIT.                                                     03580000
           EXIT.                                                        03590000
           EJECT                                                        03600000
      ***************************************************************** 03610000
      *                                                               * 03620000
      *    PARAGRAPH:  P03000-ACTIVATE-SCHEMA                        *  03630000
      *                                                               * 03640000
      *    FUNCTION :  REJECT IF THE TARGET SCHEMA DOES NOT EXIST.    * 03650000
      *                OTHERWISE DEACTIVATE WHATEVER SCHEMA IS        * 03660000
      *                CURRENTLY ACTIVE (IF ANY, AND IF IT IS NOT THE * 03670000
      *                TARGET ITSELF) AND ACTIVATE THE TARGET, AS ONE * 03680000
      *                PAIRED STEP -- DFO-0355.                       * 03690000
      *                                                               * 03700000
      *    CALLED BY:  P00000-MAINLINE                                * 03710000
      *                                                               * 03720000
      ***************************************************************** 03730000
       P03000-ACTIVATE-SCHEMA.                                          03740000
      *                                                                 03750000
           MOVE DFOS03-FORM-VERSION-ID TO WS-TARGET-FORM-VERSION-ID.    03760000
           PERFORM P09000-FIND-BY-VERSION-ID THRU P09000-EXIT.          03770000
      *                                                                 03780000
           IF NOT WS-SCH-WAS-FOUND                                      03790000
               MOVE 10 TO DFOS03-RETURN-CODE                            03800000
               GO TO P03000-EXIT.                                       03810000
      *                                                                 03820000
           MOVE WS-FOUND-SCH-IDX TO WS-SCHEMA-SUB.                      03830000
           PERFORM P09100-FIND-ACTIVE-SCHEMA THRU P09100-EXIT.          03840000
      *                                                                 03850000
           IF WS-SCH-IS-ACTIVE-FOUND                                    03860000
              AND WS-ACTIVE-SCH-IDX NOT = WS-SCHEMA-SUB                 03870000
               MOVE 'N' TO SA-IS-ACTIVE(WS-ACTIVE-SCH-IDX)              03880000
               MOVE WMF-DATE-TIME                                       03890000
                       TO SA-DEPRECATED-DATE(WS-ACTIVE-SCH-IDX)         03900000
           END-IF.                                                      03910000
      *                                                                 03920000
           MOVE 'Y' TO SA-IS-ACTIVE(WS-SCHEMA-SUB).                     03930000
           MOVE SPACES TO SA-DEPRECATED-DATE(WS-SCHEMA-SUB).            03940000
      *                                                                 03950000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             03960000
           MOVE 0   TO DFOS03-RETURN-CODE.                              03970000
      *                                                                 03980000
       P03000-EXIT.                                                     03990000
           EXIT.                                                        04000000
           EJECT                                                        04010000
      ***************************************************************** 04020000
      *                                                               * 04030000
      *    PARAGRAPH:  P04000-DEPRECATE-SCHEMA                       *  04040000
      *                                                               * 04050000
      *    FUNCTION :  REJECT IF THE TARGET SCHEMA DOES NOT EXIST OR  * 04060000
      *                IS CURRENTLY ACTIVE -- AN ACTIVE SCHEMA MUST   * 04070000
      *                BE DEACTIVATED VIA ANOTHER ACTIVATION FIRST.   * 04080000
      *                OTHERWISE STAMP ITS DEPRECATED-DATE.           * 04090000
      *                                                               * 04100000
      *    CALLED BY:  P00000-MAINLINE                                * 04110000
      *                                                               * 04120000
      ***************************************************************** 04130000
       P04000-DEPRECATE-SCHEMA.                                         04140000
      *                                                                 04150000
           MOVE DFOS03-FORM-VERSION-ID TO WS-TARGET-FORM-VERSION-ID.    04160000
           PERFORM P09000-FIND-BY-VERSION-ID THRU P09000-EXIT.          04170000
      *                                                                 04180000
           IF NOT WS-SCH-WAS-FOUND                                      04190000
               MOVE 10 TO DFOS03-RETURN-CODE                            04200000
               GO TO P04000-EXIT.                                       04210000
      *                                                                 04220000
           IF SA-ACTIVE(WS-FOUND-SCH-IDX)                               04230000
               MOVE 30 TO DFOS03-RETURN-CODE                            04240000
               GO TO P04000-EXIT.                                       04250000
      *                                                                 04260000
           MOVE WMF-DATE-TIME                                           04270000
                   TO SA-DEPRECATED-DATE(WS-FOUND-SCH-IDX).             04280000
      *                                                                 04290000
           MOVE 'Y' TO WS-TABLE-MUTATED-SW.                             04300000
           MOVE 0   TO DFOS03-RETURN-CODE.                              04310000
      *                                                                 04320000
       P04000-EXIT.                                                     04330000
           EXIT.                                                        04340000
           EJECT                                                        04350000
      ***************************************************************** 04360000
      *                                                               * 04370000
      *    PARAGRAPH:  P05000-LOOKUP-SCHEMA                          *  04380000
      *                                                               * 04390000
      *    FUNCTION :  IF DFOS03-FORM-VERSION-ID IS BLANK ON ENTRY,   * 04400000
      *                RETURN THE SCHEMA WHERE IS-ACTIVE = Y;         * 04410000
      *                OTHERWISE RETURN THE SCHEMA NAMED BY IT.       * 04420000
      *                                                               * 04430000
      *    CALLED BY:  P00000-MAINLINE                                * 04440000
      *                                                               * 04450000
      ***************************************************************** 04460000
       P05000-LOOKUP-SCHEMA.                                            04470000
      *                                                                 04480000
           IF DFOS03-FORM-VERSION-ID = SPACES                           04490000
               PERFORM P09100-FIND-ACTIVE-SCHEMA THRU P09100-EXIT       04500000
               IF WS-SCH-IS-ACTIVE-FOUND                                04510000
                   MOVE 'Y' TO WS-FOUND-SCH-SW                          04520000
                   MOVE WS-ACTIVE-SCH-IDX TO WS-FOUND-SCH-IDX           04530000
               ELSE                                                     04540000
                   MOVE 'N' TO WS-FOUND-SCH-SW                          04550000
               END-IF                                                   04560000
           ELSE                                                         04570000
               MOVE DFOS03-FORM-VERSION-ID                              04580000
                       TO WS-TARGET-FORM-VERSION-ID                     04590000
               PERFORM P09000-FIND-BY-VERSION-ID THRU P09000-EXIT       04600000
           END-IF.                                                      04610000
      *                                                                 04620000
           IF NOT WS-SCH-WAS-FOUND                                      04630000
               MOVE 10 TO DFOS03-RETURN-CODE                            04640000
               GO TO P05000-EXIT.                                       04650000
      *                                                                 04660000
           MOVE SA-FORM-VERSION-ID(WS-FOUND-SCH-IDX)                    04670000
                                   TO DFOS03-FORM-VERSION-ID.           04680000
           MOVE SA-FORM-NAME(WS-FOUND-SCH-IDX)  TO DFOS03-FORM-NAME.    04690000
           MOVE SA-DESCRIPTION(WS-FOUND-SCH-IDX)                        04700000
                                               TO DFOS03-DESCRIPTION.   04710000
           MOVE SA-IS-ACTIVE(WS-FOUND-SCH-IDX)  TO DFOS03-IS-ACTIVE.    04720000
           MOVE SA-CREATED-DATE(WS-FOUND-SCH-IDX)                       04730000
                                               TO DFOS03-CREATED-DATE.  04740000
           MOVE SA-DEPRECATED-DATE(WS-FOUND-SCH-IDX)                    04750000
                                           TO DFOS03-DEPRECATED-DATE.   04760000
           MOVE SA-CREATED-BY(WS-FOUND-SCH-IDX) TO DFOS03-CREATED-BY.   04770000
           MOVE 0 TO DFOS03-RETURN-CODE.                                04780000
      *                                                                 04790000
       P05000-EXIT.                                                     04800000
           EXIT.                                                        04810000
           EJECT                                                        04820000
      ***************************************************************** 04830000
      *                                                               * 04840000
      *    PARAGRAPH:  P09000-FIND-BY-VERSION-ID                     *  04850000
      *                                                               * 04860000
      *    FUNCTION :  COMMON LOOKUP -- SCAN WS-SCHEMA-TABLE FOR      * 04870000
      *                WS-TARGET-FORM-VERSION-ID.  SETS WS-FOUND-     * 04880000
      *                SCH-SW AND WS-FOUND-SCH-IDX.                   * 04890000
      *                                                               * 04900000
      *    CALLED BY:  P02000-CREATE-SCHEMA, P03000-ACTIVATE-SCHEMA,  * 04910000
      *                P04000-DEPRECATE-SCHEMA, P05000-LOOKUP-SCHEMA  * 04920000
      *                                                               * 04930000
      ***************************************************************** 04940000
       P09000-FIND-BY-VERSION-ID.                                       04950000
      *                                                                 04960000
           MOVE 'N' TO WS-FOUND-SCH-SW.                                 04970000
           MOVE 0   TO WS-FOUND-SCH-IDX.                                04980000
           PERFORM P09010-SCAN-FOR-VERSION-ID THRU P09010-EXIT          04990000
               VARYING WS-SUB1 FROM 1 BY 1                              05000000
               UNTIL WS-SUB1 > WS-SCHEMA-COUNT.                         05010000
      *                                                                 05020000
       P09000-EXIT.                                                     05030000
           EXIT.                                                        05040000
      ***************************************************************** 05050000
      *    PARAGRAPH:  P09010-SCAN-FOR-VERSION-ID                    *  05060000
      ***************************************************************** 05070000
       P09010-SCAN-FOR-VERSION-ID.                                      05080000
      *                                                                 05090000
           IF SA-FORM-VERSION-ID(WS-SUB1) = WS-TARGET-FORM-VERSION-ID   05100000
               MOVE 'Y' TO WS-FOUND-SCH-SW                              05110000
               MOVE WS-SUB1 TO WS-FOUND-SCH-IDX                         05120000
           END-IF.                                                      05130000
      *                                                                 05140000
       P09010-EXIT.                                                     05150000
           EXIT.                                                        05160000
           EJECT                                                        05170000
      ***************************************************************** 05180000
      *                                                               * 05190000
      *    PARAGRAPH:  P09100-FIND-ACTIVE-SCHEMA                     *  05200000
      *                                                               * 05210000
      *    FUNCTION :  COMMON LOOKUP -- SCAN WS-SCHEMA-TABLE FOR THE  * 05220000
      *                ONE ENTRY (IF ANY) WHERE SA-IS-ACTIVE = Y.     * 05230000
      *                SETS WS-ACTIVE-SCH-SW AND WS-ACTIVE-SCH-IDX.   * 05240000
      *                                                               * 05250000
      *    CALLED BY:  P03000-ACTIVATE-SCHEMA, P05000-LOOKUP-SCHEMA   * 05260000
      *                                                               * 05270000
      ***************************************************************** 05280000
       P09100-FIND-ACTIVE-SCHEMA.                                       05290000
      *                                                                 05300000
           MOVE 'N' TO WS-ACTIVE-SCH-SW.                                05310000
           MOVE 0   TO WS-ACTIVE-SCH-IDX.                               05320000
           PERFORM P09110-SCAN-FOR-ACTIVE THRU P09110-EXIT              05330000
               VARYING WS-SUB1 FROM 1 BY 1                              05340000
               UNTIL WS-SUB1 > WS-SCHEMA-COUNT.                         05350000
      *                                                                 05360000
       P09100-EXIT.                                                     05370000
           EXIT.                                                        05380000
      ***************************************************************** 05390000
      *    PARAGRAPH:  P09110-SCAN-FOR-ACTIVE                        *  05400000
      ***************************************************************** 05410000
       P09110-SCAN-FOR-ACTIVE.                                          05420000
      *                                                                 05430000
           IF SA-ACTIVE(WS-SUB1)                                        05440000
               MOVE 'Y' TO WS-ACTIVE-SCH-SW                             05450000
               MOVE WS-SUB1 TO WS-ACTIVE-SCH-IDX                        05460000
           END-IF.                                                      05470000
      *                                                                 05480000
       P09110-EXIT.                                                     05490000
           EXIT.                                                        05500000
