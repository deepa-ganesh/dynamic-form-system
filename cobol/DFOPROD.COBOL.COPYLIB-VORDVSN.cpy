                                                                        00010000
      ***************************************************************** 00020000
      * DYNAMIC FORM ORDER SYSTEM (DFO)                                *00030000
      *                                                                *00040000
      * ORDER VERSION RECORD -- FULL DOCUMENT STORE, SEQUENTIAL,      * 00050000
      * SUBSTITUTES VSAM KSDS (SEE VORDIDX FOR THE LIGHTWEIGHT INDEX   *00060000
      * MIRROR OF THIS RECORD THAT DRIVES THE NIGHTLY PURGE)           *00070000
      ***************************************************************** 00080000
      *                                                                 00090000
       01  ORDER-VERSION-RECORD.                                        00100000
           05  OV-ORDER-KEY.                                            00110000
               10  OV-ORDER-ID              PIC X(20).                  00120000
               10  OV-ORDER-VERSION-NUMBER  PIC S9(09)  COMP-3.         00130000
           05  OV-FORM-VERSION-ID           PIC X(20).                  00140000
           05  OV-ORDER-STATUS              PIC X(10).                  00150000
               88  OV-STATUS-WIP                       VALUE 'WIP'.     00160000
               88  OV-STATUS-COMMITTED                 VALUE 'COMMITTED'00170000
               88  OV-STATUS-DRAFT                     VALUE 'DRAFT'.   00180000
               88  OV-STATUS-SUBMITTED                 VALUE 'SUBMITTED'00190000
               88  OV-STATUS-APPROVED                  VALUE 'APPROVED'.00200000
               88  OV-STATUS-CANCELLED                 VALUE 'CANCELLED'00210000
           05  OV-USER-NAME                 PIC X(100).                 00220000
           05  OV-TIMESTAMP                 PIC X(26).                  00230000
           05  OV-IS-LATEST-VERSION         PIC X(01).                  00240000
               88  OV-LATEST                           VALUE 'Y'.       00250000
               88  OV-NOT-LATEST                       VALUE 'N'.       00260000
           05  OV-PREVIOUS-VERSION-NUMBER   PIC S9(09)  COMP-3.         00270000
           05  OV-HAS-PREVIOUS-VERSION-SW   PIC X(01)   VALUE 'N'.      00280000
               88  OV-HAS-PREVIOUS-VERSION             VALUE 'Y'.       00290000
           05  OV-CHANGE-DESCRIPTION        PIC X(500).                 00300000
      *                                                                 00310000
      ***************************************************************** 00320000
      *    ORDER DATA -- FLATTENED FIELD-VALUE TABLE, SHAPED PER THE  * 00330000
      *    SCHEMA NAMED IN OV-FORM-VERSION-ID (SAME LAYOUT AS         * 00340000
      *    FIELD-VALUE-TABLE IN VFVALUE, CARRIED HERE INLINE SINCE    * 00350000
      *    IT MUST TRAVEL WITH THE ORDER-VERSION RECORD ON DISK)      * 00360000
      ***************************************************************** 00370000
      *                                                                 00380000
           05  OV-ORDER-DATA.                                           00390000
               10  OV-OD-ENTRY-COUNT        PIC 9(05) COMP-3 VALUE 0.   00400000
               10  OV-OD-ENTRY OCCURS 100 TIMES                         00410000
                                   INDEXED BY OV-OD-IDX.                00420000
                   15  OV-OD-FIELD-PATH     PIC X(200).                 00430000
                   15  OV-OD-VALUE-TYPE     PIC X(01).                  00440000
                   15  OV-OD-VALUE-TEXT     PIC X(500).                 00450000
                   15  OV-OD-ELEMENT-COUNT  PIC 9(05) COMP-3.           00460000
      *                                                                 00470000
           05  FILLER                       PIC X(50).                  00480000
