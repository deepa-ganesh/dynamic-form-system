      ***************************************************************** 00010000
      *    DFOS04 PARAMETER PASS AREA                                 * 00020000
      ***************************************************************** 00030000
      *                                                                 00040000
       01  DFOS04-PARMS.                                                00050000
           03  DFOS04-FUNCTION-CODE    PIC X(4)    VALUE SPACES.        00060000
               88  DFOS04-FUNC-CREATE                 VALUE 'CREA'.     00070000
               88  DFOS04-FUNC-UPDATE                 VALUE 'UPDT'.     00080000
               88  DFOS04-FUNC-DELETE                 VALUE 'DELE'.     00090000
           03  DFOS04-RETURN-CODE      PIC 9(2)    VALUE ZEROES.        00100000
               88  DFOS04-RC-OK                        VALUE 0.         00110000
               88  DFOS04-RC-NO-SCHEMA                 VALUE 10.        00120000
               88  DFOS04-RC-DUPLICATE-TUPLE           VALUE 20.        00130000
               88  DFOS04-RC-NOT-FOUND                 VALUE 30.        00140000
           03  DFOS04-MAPPING-ID       PIC S9(9)   VALUE ZEROES.        00150000
           03  DFOS04-FORM-VERSION-ID  PIC X(20)   VALUE SPACES.        00160000
           03  DFOS04-SOURCE-TABLE     PIC X(100)  VALUE SPACES.        00170000
           03  DFOS04-SOURCE-COLUMN    PIC X(100)  VALUE SPACES.        00180000
           03  DFOS04-TARGET-FIELD-PATH                                 00190000
                                       PIC X(200)  VALUE SPACES.        00200000
           03  DFOS04-DATA-TYPE        PIC X(50)   VALUE SPACES.        00210000
           03  DFOS04-TRANSFORMATION-FUNCTION                           00220000
                                       PIC X(100)  VALUE SPACES.        00230000
           03  DFOS04-IS-REQUIRED      PIC X(1)    VALUE 'N'.           00240000
               88  DFOS04-REQUIRED                     VALUE 'Y'.       00250000
           03  DFOS04-DEFAULT-VALUE    PIC X(255)  VALUE SPACES.        00260000
           03  DFOS04-PROCESSING-ORDER PIC 9(5)    VALUE ZEROES.        00270000
           03  DFOS04-IS-ACTIVE        PIC X(1)    VALUE SPACES.        00280000
               88  DFOS04-ACTIVE                       VALUE 'Y'.       00290000
           03  DFOS04-CREATED-DATE     PIC X(26)   VALUE SPACES.        00300000
           03  DFOS04-CREATED-BY       PIC X(100)  VALUE SPACES.        00310000
