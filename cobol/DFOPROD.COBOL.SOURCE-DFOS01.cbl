                                                                        00010000
       IDENTIFICATION DIVISION.                                         00020000
       PROGRAM-ID. DFOS01.                                              00030000
       AUTHOR. R MAULDIN.                                               00040000
       INSTALLATION. DYNAMIC FORM ORDER SYSTEM.                         00050000
       DATE-WRITTEN. 01/08/91.                                          00060000
       DATE-COMPILED.                                                   00070000
       SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE DFO PROJECT.      00080000
      *            UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS       00090000
      *            PROHIBITED.                                          00100000
      *                                                                 00110000
      ***************************************************************** 00120000
      *                 DYNAMIC FORM ORDER SYSTEM (DFO)               * 00130000
      *                                                               * 00140000
      * PROGRAM :   DFOS01                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   PROGRAM DFOS01 IS A CALLED SUBROUTINE THAT        * 00170000
      *             IMPLEMENTS VERSIONORCHESTRATIONSERVICE.  GIVEN    * 00180000
      *             A FUNCTION CODE IN DFOS01-PARMS IT WILL CREATE A  * 00190000
      *             NEW ORDER VERSION (FLIPPING THE PRIOR LATEST      * 00200000
      *             VERSION'S FLAG AND WRITING BOTH THE FULL AND      * 00210000
      *             INDEX RECORDS) OR ANSWER A LATEST/SPECIFIC/       * 00220000
      *             HISTORY/COMMITTED-VERSIONS QUERY.                 * 00230000
      *                                                               * 00240000
      * FILES   :   SCHEMA-FILE            -  SEQUENTIAL     (INPUT)  * 00250000
      *             ORDVSN-FILE            -  SEQUENTIAL     (I-O)    * 00260000
      *             ORDIDX-FILE            -  SEQUENTIAL     (I-O)    * 00270000
      *                                                               * 00280000
      * CALLED BY:  DFOB01 AND ON-LINE CALLERS NOT IN THIS LIBRARY    * 00290000
      *                                                               * 00300000
      ***************************************************************** 00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *  01/08/91   R MAULDIN             ORIGINAL PROGRAM.           * 00370000
      *  03/22/93   R MAULDIN             ADDED GET-HISTORY AND       * 00380000
      *                                   GET-COMMITTED FUNCTION      * 00390000
      *                                   CODES PER REQUEST DFO-0114. * 00400000
      *  11/02/98   C PELLETIER           Y2K -- TIMESTAMP FIELDS ARE * 00410000
      *                                   ALREADY FULL 4-DIGIT YEAR   * 00420000
      *                                   (X(26) ISO FORM), NO DATE   * 00430000
      *                                   WINDOWING LOGIC REQUIRED.   * 00440000
      *                                   REQUEST DFO-0201.           * 00450000
      *  07/14/04   D OKAFOR              FIXED PRIOR-LATEST FLIP TO  * 00460000
      *                                   ALSO UPDATE THE INDEX       * 00470000
      *                                   RECORD, NOT JUST THE FULL   * 00480000
      *                                   STORE.  REQUEST DFO-0340.   * 00490000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00500000
      *                                                               * 00510000
      ***************************************************************** 00520000
           EJECT                                                        00530000
       ENVIRONMENT DIVISION.                                            00540000
       CONFIGURATION SECTION.                                           00550000
       SPECIAL-NAMES.                                                   00560000
           C01 IS TOP-OF-FORM.                                          00570000
       INPUT-OUTPUT SECTION.                                            00580000
       FILE-CONTROL.                                                    00590000
      *                                                                 00600000
           SELECT SCHEMA-FILE          ASSIGN TO SCHMFILE               00610000
                                       ORGANIZATION IS SEQUENTIAL       00620000
                                       FILE STATUS IS WS-SCHEMA-STATUS. 00630000
      *                                                                 00640000
           SELECT ORDVSN-FILE          ASSIGN TO ORDVFILE               00650000
                                       ORGANIZATION IS SEQUENTIAL       00660000
                                       FILE STATUS IS WS-ORDVSN-STATUS. 00670000
      *                                                                 00680000
           SELECT ORDIDX-FILE          ASSIGN TO ORDXFILE               00690000
                                       ORGANIZATION IS SEQUENTIAL       00700000
                                       FILE STATUS IS WS-ORDIDX-STATUS. 00710000
           EJECT                                                        00720000
       DATA DIVISION.                                                   00730000
       FILE SECTION.                                                    00740000
      *                                                                 00750000
       FD  SCHEMA-FILE                                                  00760000
           LABEL RECORDS ARE STANDARD                                   00770000
           RECORD CONTAINS 38426 CHARACTERS.                            00780000
           COPY VFRMSCH.                                                00790000
      *                                                                 00800000
       FD  ORDVSN-FILE                                                  00810000
           LABEL RECORDS ARE STANDARD                                   00820000
           RECORD CONTAINS 72141 CHARACTERS.                            00830000
           COPY VORDVSN.                                                00840000
      *                                                                 00850000
       FD  ORDIDX-FILE                                                  00860000
           LABEL RECORDS ARE STANDARD                                   00870000
           RECORD CONTAINS 724 CHARACTERS.                              00880000
           COPY VORDIDX.                                                00890000
           EJECT                                                        00900000
       WORKING-STORAGE SECTION.                                         00910000
      *                                                                 00920000
      ***************************************************************** 00930000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00940000
      ***************************************************************** 00950000
       77  WS-SUB1                     PIC S9(4)  COMP  VALUE +0.       00960000
       77  WS-SUB2                     PIC S9(4)  COMP  VALUE +0.       00970000
       77  WS-SCHEMA-SUB               PIC S9(4)  COMP  VALUE +0.       00980000
       77  WS-ORDVSN-SUB               PIC S9(4)  COMP  VALUE +0.       00990000
       77  WS-ORDIDX-SUB               PIC S9(4)  COMP  VALUE +0.       01000000
       77  WS-NEW-VERSION-NUMBER       PIC S9(9)  COMP-3 VALUE +0.      01010000
       77  WS-PREVIOUS-VERSION-NUMBER  PIC S9(9)  COMP-3 VALUE +0.      01020000
       77  WS-SCAN-POS                 PIC S9(4)  COMP  VALUE +0.       01030000
       77  WS-SCAN-DONE-SW             PIC X(01)      VALUE 'N'.        01040000
           88  WS-SCAN-DONE                            VALUE 'Y'.       01050000
      *                                                                 01060000
      ***************************************************************** 01070000
      *    SWITCHES                                                  *  01080000
      ***************************************************************** 01090000
       01  WS-SWITCHES.                                                 01100000
           05  WS-SCHEMA-STATUS         PIC XX    VALUE SPACES.         01110000
               88  SCHEMA-OK                      VALUE '00'.           01120000
               88  SCHEMA-END                     VALUE '10'.           01130000
           05  WS-ORDVSN-STATUS         PIC XX    VALUE SPACES.         01140000
               88  ORDVSN-OK                      VALUE '00'.           01150000
               88  ORDVSN-END                     VALUE '10'.           01160000
           05  WS-ORDIDX-STATUS         PIC XX    VALUE SPACES.         01170000
               88  ORDIDX-OK                      VALUE '00'.           01180000
               88  ORDIDX-END                     VALUE '10'.           01190000
           05  WS-ACTIVE-SCHEMA-SW      PIC X     VALUE 'N'.            01200000
               88  ACTIVE-SCHEMA-FOUND            VALUE 'Y'.            01210000
           05  WS-PRIOR-LATEST-SW       PIC X     VALUE 'N'.            01220000
               88  PRIOR-LATEST-FOUND             VALUE 'Y'.            01230000
      *                                                                 01240000
      ***************************************************************** 01250000
      *    IN-MEMORY MASTER TABLES -- SUBSTITUTE FOR INDEXED ACCESS   * 01260000
      *    BY A LINEAR PERFORM VARYING SEARCH; LOADED WHOLE AT ENTRY, * 01270000
      *    RE-WRITTEN WHOLE AT EXIT WHEN THE CALL MUTATED EITHER ONE  * 01280000
      *                                                               * 01290000
      *    NOTE -- THESE FIELDS ARE HAND-CARRIED FROM VFRMSCH,        * 01300000
      *    VORDVSN AND VORDIDX RATHER THAN COPYBOOK'D IN, SINCE THE   * 01310000
      *    TABLE ENTRY NAMES (SA-/VA-/XA-) MUST DIFFER FROM THE FD    * 01320000
      *    RECORD NAMES (FS-/OV-/OX-) THEY ARE LOADED FROM.           * 01330000
      ***************************************************************** 01340000
      *                                                                 01350000
       01  WS-SCHEMA-TABLE.                                             01360000
           05  WS-SCHEMA-COUNT          PIC 9(5) COMP-3 VALUE 0.        01370000
           05  WS-SCHEMA-ENTRY OCCURS 50 TIMES                          01380000
                   INDEXED BY WS-SCH-IDX.                               01390000
               10  SA-FORM-VERSION-ID   PIC X(20).                      01400000
               10  SA-FORM-NAME         PIC X(100).                     01410000
               10  SA-DESCRIPTION       PIC X(500).                     01420000
               10  SA-IS-ACTIVE         PIC X(01).                      01430000
                   88  SA-ACTIVE                    VALUE 'Y'.          01440000
                   88  SA-NOT-ACTIVE                VALUE 'N'.          01450000
               10  SA-CREATED-DATE      PIC X(26).                      01460000
               10  SA-DEPRECATED-DATE   PIC X(26).                      01470000
               10  SA-CREATED-BY        PIC X(100).                     01480000
               10  SA-FIELD-DEF-BLOB    PIC X(37653).                   01490000
      *                                                                 01500000
           05  FILLER                   PIC X(20).                      01510000
      *                                                                 01520000
       01  WS-ORDVSN-TABLE.                                             01530000
           05  WS-ORDVSN-COUNT          PIC 9(5) COMP-3 VALUE 0.        01540000
           05  WS-ORDVSN-ENTRY OCCURS 2000 TIMES                        01550000
                   INDEXED BY WS-OV-IDX.                                01560000
               10  VA-ORDER-ID          PIC X(20).                      01570000
               10  VA-ORDER-VERSION-NUMBER                              01580000
                                       PIC S9(09) COMP-3.               01590000
               10  VA-FORM-VERSION-ID   PIC X(20).                      01600000
               10  VA-ORDER-STATUS      PIC X(10).                      01610000
                   88  VA-STATUS-WIP                VALUE 'WIP'.        01620000
                   88  VA-STATUS-COMMITTED          VALUE 'COMMITTED'.  01630000
               10  VA-USER-NAME         PIC X(100).                     01640000
               10  VA-TIMESTAMP         PIC X(26).                      01650000
               10  VA-IS-LATEST-VERSION PIC X(01).                      01660000
                   88  VA-LATEST                    VALUE 'Y'.          01670000
               10  VA-PREVIOUS-VERSION-NUMBER                           01680000
                                       PIC S9(09) COMP-3.               01690000
               10  VA-HAS-PREVIOUS-VERSION-SW                           01700000
                                       PIC X(01).                       01710000
               10  VA-CHANGE-DESCRIPTION                                01720000
                                       PIC X(500).                      01730000
               10  VA-OD-ENTRY-COUNT    PIC 9(05) COMP-3 VALUE 0.       01740000
               10  VA-OD-ENTRY OCCURS 100 TIMES                         01750000
                                   INDEXED BY WS-OD-IDX.                01760000
                   15  VA-OD-FIELD-PATH PIC X(200).                     01770000
                   15  VA-OD-VALUE-TYPE PIC X(01).                      01780000
                   15  VA-OD-VALUE-TEXT PIC X(500).                     01790000
                   15  VA-OD-ELEMENT-COUNT                              01800000
                                       PIC 9(05) COMP-3.                01810000
      *                                                                 01820000
           05  FILLER                   PIC X(20).                      01830000
      *                                                                 01840000
       01  WS-ORDIDX-TABLE.                                             01850000
           05  WS-ORDIDX-COUNT          PIC 9(5) COMP-3 VALUE 0.        01860000
           05  WS-ORDIDX-ENTRY OCCURS 2000 TIMES                        01870000
                   INDEXED BY WS-OX-IDX.                                01880000
               10  XA-ORDER-ID          PIC X(20).                      01890000
               10  XA-ORDER-VERSION-NUMBER                              01900000
                                       PIC S9(09) COMP-3.               01910000
               10  XA-FORM-VERSION-ID   PIC X(20).                      01920000
               10  XA-ORDER-STATUS      PIC X(10).                      01930000
                   88  XA-STATUS-WIP                VALUE 'WIP'.        01940000
                   88  XA-STATUS-COMMITTED          VALUE 'COMMITTED'.  01950000
               10  XA-USER-NAME         PIC X(100).                     01960000
               10  XA-TIMESTAMP         PIC X(26).                      01970000
               10  XA-IS-LATEST-VERSION PIC X(01).                      01980000
                   88  XA-LATEST                    VALUE 'Y'.          01990000
               10  XA-PREVIOUS-VERSION-NUMBER                           02000000
                                       PIC S9(09) COMP-3.               02010000
               10  XA-HAS-PREVIOUS-VERSION-SW                           02020000
                                       PIC X(01).                       02030000
               10  XA-CHANGE-DESCRIPTION                                02040000
                                       PIC X(500).                      02050000
               10  XA-DOCUMENT-SIZE     PIC S9(09) COMP-3.              02060000
               10  XA-DELETED-SW        PIC X(01).                      02070000
                   88  XA-MARKED-DELETED            VALUE 'Y'.          02080000
      *                                                                 02090000
           05  FILLER                   PIC X(20).                      02100000
           EJECT                                                        02110000
      ***************************************************************** 02120000
      *    MISCELLANEOUS WORK FIELDS                                  * 02130000
      ***************************************************************** 02140000
       01  WS-MISCELLANEOUS-FIELDS.                                     02150000
           05  WMF-DATE-TIME            PIC X(26) VALUE SPACES.         02160000
           05  FILLER                   REDEFINES WMF-DATE-TIME.        02170000
               07  WMF-DT-YEAR          PIC X(04).                      02180000
               07  FILLER               PIC X(01).                      02190000
               07  WMF-DT-MONTH         PIC X(02).                      02200000
               07  FILLER               PIC X(01).                      02210000
               07  WMF-DT-DAY           PIC X(02).                      02220000
               07  FILLER               PIC X(16).                      02230000
           05  WMF-TEXT-LENGTH          PIC S9(9) COMP-3 VALUE +0.      02240000
           05  WMF-DOCUMENT-SIZE        PIC S9(9) COMP-3 VALUE +0.      02250000
           05  WMF-ACTIVE-FORM-VERSION  PIC X(20) VALUE SPACES.         02260000
           05  WMF-VALID-STATUS-TABLE.                                  02270000
               07  FILLER               PIC X(10) VALUE 'WIP'.          02280000
               07  FILLER               PIC X(10) VALUE 'COMMITTED'.    02290000
           05  FILLER                                                   02300000
                   REDEFINES WMF-VALID-STATUS-TABLE.                    02310000
               07  WMF-VALID-STATUS     OCCURS 2 TIMES                  02320000
                                       PIC X(10).                       02330000
           05  WMF-STATUS-VALID-SW      PIC X(01) VALUE 'N'.            02340000
               88  WMF-STATUS-IS-VALID            VALUE 'Y'.            02350000
      *                                                                 02360000
      ***************************************************************** 02370000
      *  THIS AREA CONTAINS THE DATA FROM THE FUNCTION CURRENT-DATE   * 02380000
      ***************************************************************** 02390000
       01  WS-CURRENT-DATE-TIME.                                        02400000
           03  WS-CDT-DATE.                                             02410000
               05  WS-CDT-D-YEAR        PIC 9(4)  VALUE ZEROES.         02420000
               05  WS-CDT-D-MONTH       PIC 99    VALUE ZEROES.         02430000
               05  WS-CDT-D-DAY         PIC 99    VALUE ZEROES.         02440000
           03  FILLER                   REDEFINES WS-CDT-DATE.          02450000
               05  WS-CDT-D-ALL         PIC 9(8).                       02460000
           03  WS-CDT-TIME.                                             02470000
               05  WS-CDT-T-HOURS       PIC 99    VALUE ZEROES.         02480000
               05  WS-CDT-T-MINUTES     PIC 99    VALUE ZEROES.         02490000
               05  WS-CDT-T-SECONDS     PIC 99    VALUE ZEROES.         02500000
               05  WS-CDT-T-HUNDRETHS   PIC 99    VALUE ZEROES.         02510000
           03  FILLER                   REDEFINES WS-CDT-TIME.          02520000
               05  WS-CDT-T-ALL         PIC 9(8).                       02530000
      *                                                                 02540000
      ***************************************************************** 02550000
      *    SUBROUTINE PARAMETER / WORK AREAS                          * 02560000
      ***************************************************************** 02570000
           COPY DFOS01CY.                                               02580000
           EJECT                                                        02590000
      ***************************************************************** 02600000
      *    GENERAL ERROR PROCESSING WORK AREAS                        * 02610000
      ***************************************************************** 02620000
           COPY DFOERRWS.                                               02630000
           EJECT                                                        02640000
      ***************************************************************** 02650000
      *    L I N K A G E     S E C T I O N                            * 02660000
      ***************************************************************** 02670000
       LINKAGE SECTION.                                                 02680000
      *                                                                 02690000
       01  LS-DFOS01-PARMS              PIC X(641).                     02700000
       01  LS-DFOS01-ORDER-DATA.                                        02710000
           COPY VFVALUE.                                                02720000
      *                                                                 02730000
      ***************************************************************** 02740000
      *    P R O C E D U R E    D I V I S I O N                       * 02750000
      ***************************************************************** 02760000
       PROCEDURE DIVISION USING LS-DFOS01-PARMS                         02770000
                                 LS-DFOS01-ORDER-DATA.                  02780000
      *                                                                 02790000
       P00000-MAINLINE.                                                 02800000
      *                                                                 02810000
           MOVE LS-DFOS01-PARMS        TO DFOS01-PARMS.                 02820000
           MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-TIME.         02830000
           STRING WS-CDT-D-YEAR  '-' WS-CDT-D-MONTH  '-'                02840000
                  WS-CDT-D-DAY   '-' WS-CDT-T-HOURS   '.'               02850000
                  WS-CDT-T-MINUTES '.' WS-CDT-T-SECONDS '.'             02860000
                  WS-CDT-T-HUNDRETHS '0000'                             02870000
               DELIMITED BY SIZE INTO WMF-DATE-TIME.                    02880000
           PERFORM P01000-LOAD-TABLES  THRU P01000-EXIT.                02890000
      *                                                                 02900000
           EVALUATE TRUE                                                02910000
               WHEN DFOS01-FUNC-CREATE-VERSION                          02920000
                   PERFORM P02000-CREATE-VERSION THRU P02000-EXIT       02930000
               WHEN DFOS01-FUNC-GET-LATEST                              02940000
                   PERFORM P03000-GET-LATEST     THRU P03000-EXIT       02950000
               WHEN DFOS01-FUNC-GET-SPECIFIC                            02960000
                   PERFORM P04000-GET-SPECIFIC   THRU P04000-EXIT       02970000
               WHEN DFOS01-FUNC-GET-HISTORY                             02980000
                   PERFORM P05000-GET-HISTORY    THRU P05000-EXIT       02990000
               WHEN DFOS01-FUNC-GET-COMMITTED                           03000000
                   PERFORM P06000-GET-COMMITTED  THRU P06000-EXIT       03010000
               WHEN OTHER                                               03020000
                   MOVE 99 TO DFOS01-RETURN-CODE                        03030000
           END-EVALUATE.                                                03040000
      *                                                                 03050000
           MOVE DFOS01-PARMS           TO LS-DFOS01-PARMS.              03060000
           GOBACK.                                                      03070000
      *                                                                 03080000
       P00000-EXIT.                                                     03090000
           EXIT.                                                        03100000
           EJECT                                                        03110000
      ***************************************************************** 03120000
      *                                                               * 03130000
      *    PARAGRAPH:  P01000-LOAD-TABLES                            *  03140000
      *                                                               * 03150000
      *    FUNCTION :  OPEN AND LOAD THE SCHEMA, ORDER-VERSION AND    * 03160000
      *                ORDER-VERSION-INDEX FILES INTO THEIR WS        * 03170000
      *                TABLES.                                        * 03180000
      *                                                               * 03190000
      *    CALLED BY:  P00000-MAINLINE                                * 03200000
      *                                                               * 03210000
      ***************************************************************** 03220000
       P01000-LOAD-TABLES.                                              03230000
      *                                                                 03240000
           MOVE 0 TO WS-SCHEMA-COUNT.                                   03250000
           MOVE '00' TO WS-SCHEMA-STATUS.                               03260000
           OPEN INPUT SCHEMA-FILE.                                      03270000
           PERFORM P01010-SCHEMA-READ-LOOP THRU P01010-EXIT             03280000
               UNTIL SCHEMA-END.                                        03290000
           CLOSE SCHEMA-FILE.                                           03300000
      *                                                                 03310000
           MOVE 0 TO WS-ORDVSN-COUNT.                                   03320000
           MOVE '00' TO WS-ORDVSN-STATUS.                               03330000
           OPEN INPUT ORDVSN-FILE.                                      03340000
           PERFORM P01090-ORDVSN-READ-LOOP THRU P01090-EXIT             03350000
               UNTIL ORDVSN-END.                                        03360000
           CLOSE ORDVSN-FILE.                                           03370000
      *                                                                 03380000
           MOVE 0 TO WS-ORDIDX-COUNT.                                   03390000
           MOVE '00' TO WS-ORDIDX-STATUS.                               03400000
           OPEN INPUT ORDIDX-FILE.                                      03410000
           PERFORM P01190-ORDIDX-READ-LOOP THRU P01190-EXIT             03420000
               UNTIL ORDIDX-END.                                        03430000
           CLOSE ORDIDX-FILE.                                           03440000
      *                                                                 03450000
       P01000-EXIT.                                                     03460000
           EXIT.                                                        03470000
      ***************************************************************** 03480000
      *    PARAGRAPH:  P01010-SCHEMA-READ-LOOP                       *  03490000
      ***************************************************************** 03500000
       P01010-SCHEMA-READ-LOOP.                                         03510000
      *                                                                 03520000
           READ SCHEMA-FILE.                                            03530000
           IF SCHEMA-END                                                03540000
               GO TO P01010-EXIT.                                       03550000
           ADD 1 TO WS-SCHEMA-COUNT.                                    03560000
           SET WS-SCH-IDX TO WS-SCHEMA-COUNT.                           03570000
           MOVE FS-FORM-VERSION-ID                                      03580000
               TO SA-FORM-VERSION-ID(WS-SCH-IDX).                       03590000
           MOVE FS-FORM-NAME                                            03600000
               TO SA-FORM-NAME(WS-SCH-IDX).                             03610000
           MOVE FS-DESCRIPTION                                          03620000
               TO SA-DESCRIPTION(WS-SCH-IDX).                           03630000
           MOVE FS-IS-ACTIVE                                            03640000
               TO SA-IS-ACTIVE(WS-SCH-IDX).                             03650000
           MOVE FS-CREATED-DATE                                         03660000
               TO SA-CREATED-DATE(WS-SCH-IDX).                          03670000
           MOVE FS-DEPRECATED-DATE                                      03680000
               TO SA-DEPRECATED-DATE(WS-SCH-IDX).                       03690000
           MOVE FS-CREATED-BY                                           03700000
               TO SA-CREATED-BY(WS-SCH-IDX).                            03710000
      *                                                                 03720000
       P01010-EXIT.                                                     03730000
           EXIT.                                                        03740000
      ***************************************************************** 03750000
      *    PARAGRAPH:  P01090-ORDVSN-READ-LOOP                       *  03760000
      ***************************************************************** 03770000
       P01090-ORDVSN-READ-LOOP.                                         03780000
      *                                                                 03790000
           READ ORDVSN-FILE.                                            03800000
           IF ORDVSN-END                                                03810000
               GO TO P01090-EXIT.                                       03820000
           ADD 1 TO WS-ORDVSN-COUNT.                                    03830000
           SET WS-OV-IDX TO WS-ORDVSN-COUNT.                            03840000
           PERFORM P01100-LOAD-ORDVSN-ENTRY THRU P01100-EXIT.           03850000
      *                                                                 03860000
       P01090-EXIT.                                                     03870000
           EXIT.                                                        03880000
      ***************************************************************** 03890000
      *    PARAGRAPH:  P01100-LOAD-ORDVSN-ENTRY                      *  03900000
      ***************************************************************** 03910000
       P01100-LOAD-ORDVSN-ENTRY.                                        03920000
      *                                                                 03930000
           MOVE OV-ORDER-ID         TO VA-ORDER-ID(WS-OV-IDX).          03940000
           MOVE OV-ORDER-VERSION-NUMBER                                 03950000
                           TO VA-ORDER-VERSION-NUMBER(WS-OV-IDX).       03960000
           MOVE OV-FORM-VERSION-ID  TO VA-FORM-VERSION-ID(WS-OV-IDX).   03970000
           MOVE OV-ORDER-STATUS     TO VA-ORDER-STATUS(WS-OV-IDX).      03980000
           MOVE OV-USER-NAME        TO VA-USER-NAME(WS-OV-IDX).         03990000
           MOVE OV-TIMESTAMP        TO VA-TIMESTAMP(WS-OV-IDX).         04000000
           MOVE OV-IS-LATEST-VERSION                                    04010000
                                   TO VA-IS-LATEST-VERSION(WS-OV-IDX).  04020000
           MOVE OV-PREVIOUS-VERSION-NUMBER                              04030000
                           TO VA-PREVIOUS-VERSION-NUMBER(WS-OV-IDX).    04040000
           MOVE OV-HAS-PREVIOUS-VERSION-SW                              04050000
                           TO VA-HAS-PREVIOUS-VERSION-SW(WS-OV-IDX).    04060000
           MOVE OV-CHANGE-DESCRIPTION                                   04070000
                                   TO VA-CHANGE-DESCRIPTION(WS-OV-IDX). 04080000
           MOVE OV-OD-ENTRY-COUNT   TO VA-OD-ENTRY-COUNT(WS-OV-IDX).    04090000
           PERFORM P01110-COPY-ORDVSN-OD-ENTRY THRU P01110-EXIT         04100000
               VARYING WS-SUB2 FROM 1 BY 1                              04110000
               UNTIL WS-SUB2 > OV-OD-ENTRY-COUNT.                       04120000
      *                                                                 04130000
       P01100-EXIT.                                                     04140000
           EXIT.                                                        04150000
      ***************************************************************** 04160000
      *    PARAGRAPH:  P01110-COPY-ORDVSN-OD-ENTRY                   *  04170000
      ***************************************************************** 04180000
       P01110-COPY-ORDVSN-OD-ENTRY.                                     04190000
      *                                                                 04200000
           MOVE OV-OD-FIELD-PATH(WS-SUB2)                               04210000
                           TO VA-OD-FIELD-PATH(WS-OV-IDX, WS-SUB2).     04220000
           MOVE OV-OD-VALUE-TYPE(WS-SUB2)                               04230000
                           TO VA-OD-VALUE-TYPE(WS-OV-IDX, WS-SUB2).     04240000
           MOVE OV-OD-VALUE-TEXT(WS-SUB2)                               04250000
                           TO VA-OD-VALUE-TEXT(WS-OV-IDX, WS-SUB2).     04260000
           MOVE OV-OD-ELEMENT-COUNT(WS-SUB2)                            04270000
                        TO VA-OD-ELEMENT-COUNT(WS-OV-IDX, WS-SUB2).     04280000
      *                                                                 04290000
       P01110-EXIT.                                                     04300000
           EXIT.                                                        04310000
      ***************************************************************** 04320000
      *    PARAGRAPH:  P01190-ORDIDX-READ-LOOP                       *  04330000
      ***************************************************************** 04340000
       P01190-ORDIDX-READ-LOOP.                                         04350000
      *                                                                 04360000
           READ ORDIDX-FILE.                                            04370000
           IF ORDIDX-END                                                04380000
               GO TO P01190-EXIT.                                       04390000
           ADD 1 TO WS-ORDIDX-COUNT.                                    04400000
           SET WS-OX-IDX TO WS-ORDIDX-COUNT.                            04410000
           PERFORM P01200-LOAD-ORDIDX-ENTRY THRU P01200-EXIT.           04420000
      *                                                                 04430000
       P01190-EXIT.                                                     04440000
           EXIT.                                                        04450000
      ***************************************************************** 04460000
      *    PARAGRAPH:  P01200-LOAD-ORDIDX-ENTRY                      *  04470000
      ***************************************************************** 04480000
       P01200-LOAD-ORDIDX-ENTRY.                                        04490000
      *                                                                 04500000
           MOVE OX-ORDER-ID         TO XA-ORDER-ID(WS-OX-IDX).          04510000
           MOVE OX-ORDER-VERSION-NUMBER                                 04520000
                           TO XA-ORDER-VERSION-NUMBER(WS-OX-IDX).       04530000
           MOVE OX-FORM-VERSION-ID  TO XA-FORM-VERSION-ID(WS-OX-IDX).   04540000
           MOVE OX-ORDER-STATUS     TO XA-ORDER-STATUS(WS-OX-IDX).      04550000
           MOVE OX-USER-NAME        TO XA-USER-NAME(WS-OX-IDX).         04560000
           MOVE OX-TIMESTAMP        TO XA-TIMESTAMP(WS-OX-IDX).         04570000
           MOVE OX-IS-LATEST-VERSION                                    04580000
                                   TO XA-IS-LATEST-VERSION(WS-OX-IDX).  04590000
           MOVE OX-PREVIOUS-VERSION-NUMBER                              04600000
                           TO XA-PREVIOUS-VERSION-NUMBER(WS-OX-IDX).    04610000
           MOVE OX-HAS-PREVIOUS-VERSION-SW                              04620000
                           TO XA-HAS-PREVIOUS-VERSION-SW(WS-OX-IDX).    04630000
           MOVE OX-CHANGE-DESCRIPTION                                   04640000
                                   TO XA-CHANGE-DESCRIPTION(WS-OX-IDX). 04650000
           MOVE OX-DOCUMENT-SIZE    TO XA-DOCUMENT-SIZE(WS-OX-IDX).     04660000
           MOVE OX-DELETED-SW       TO XA-DELETED-SW(WS-OX-IDX).        04670000
      *                                                                 04680000
       P01200-EXIT.                                                     04690000
           EXIT.                                                        04700000
           EJECT                                                        04710000
      ***************************************************************** 04720000
      *                                                               * 04730000
      *    PARAGRAPH:  P02000-CREATE-VERSION                         *  04740000
      *                                                               * 04750000
      *    FUNCTION :  IMPLEMENT BATCH FLOW STEPS 1-7 OF              * 04760000
      *                VERSIONORCHESTRATIONSERVICE -- LOOK UP THE     * 04770000
      *                ACTIVE SCHEMA, COMPUTE THE NEXT VERSION        * 04780000
      *                NUMBER, STAMP STATUS, WRITE THE NEW FULL AND   * 04790000
      *                INDEX RECORDS, FLIP THE PRIOR LATEST VERSION,  * 04800000
      *                AND REWRITE BOTH MASTER FILES.                 * 04810000
      *                                                               * 04820000
      *    CALLED BY:  P00000-MAINLINE                                * 04830000
      *                                                               * 04840000
      ***************************************************************** 04850000
       P02000-CREATE-VERSION.                                           04860000
      *                                                                 04870000
           MOVE 'N' TO WS-ACTIVE-SCHEMA-SW.                             04880000
           PERFORM P02010-FIND-ACTIVE-SCHEMA THRU P02010-EXIT           04890000
               VARYING WS-SUB1 FROM 1 BY 1                              04900000
               UNTIL WS-SUB1 > WS-SCHEMA-COUNT.                         04910000
      *                                                                 04920000
           IF NOT ACTIVE-SCHEMA-FOUND                                   04930000
               MOVE 10 TO DFOS01-RETURN-CODE                            04940000
               GO TO P02000-EXIT.                                       04950000
      *                                                                 04960000
           PERFORM P02100-FIND-PRIOR-LATEST THRU P02100-EXIT.           04970000
      *                                                                 04980000
           IF PRIOR-LATEST-FOUND                                        04990000
               COMPUTE WS-NEW-VERSION-NUMBER =                          05000000
                       VA-ORDER-VERSION-NUMBER(WS-ORDVSN-SUB) + 1       05010000
               MOVE VA-ORDER-VERSION-NUMBER(WS-ORDVSN-SUB)              05020000
                                       TO WS-PREVIOUS-VERSION-NUMBER    05030000
           ELSE                                                         05040000
               MOVE 1 TO WS-NEW-VERSION-NUMBER                          05050000
               MOVE 0 TO WS-PREVIOUS-VERSION-NUMBER                     05060000
           END-IF.                                                      05070000
      *                                                                 05080000
           PERFORM P02200-WRITE-NEW-VERSION THRU P02200-EXIT.           05090000
      *                                                                 05100000
           IF PRIOR-LATEST-FOUND                                        05110000
               PERFORM P02300-FLIP-PRIOR-LATEST THRU P02300-EXIT.       05120000
      *                                                                 05130000
           PERFORM P02400-REWRITE-MASTER-FILES THRU P02400-EXIT.        05140000
      *                                                                 05150000
           MOVE 0 TO DFOS01-RETURN-CODE.                                05160000
      *                                                                 05170000
       P02000-EXIT.                                                     05180000
           EXIT.                                                        05190000
      ***************************************************************** 05200000
      *    PARAGRAPH:  P02010-FIND-ACTIVE-SCHEMA                     *  05210000
      ***************************************************************** 05220000
       P02010-FIND-ACTIVE-SCHEMA.                                       05230000
      *                                                                 05240000
           IF SA-ACTIVE(WS-SUB1)                                        05250000
               MOVE 'Y' TO WS-ACTIVE-SCHEMA-SW                          05260000
               MOVE SA-FORM-VERSION-ID(WS-SUB1)                         05270000
                   TO WMF-ACTIVE-FORM-VERSION                           05280000
           END-IF.                                                      05290000
      *                                                                 05300000
       P02010-EXIT.                                                     05310000
           EXIT.                                                        05320000
      ***************************************************************** 05330000
      *    PARAGRAPH:  P02100-FIND-PRIOR-LATEST                      *  05340000
      *    FUNCTION :  LOCATE THE INDEX AND FULL-STORE ENTRIES FOR    * 05350000
      *                THIS ORDER-ID WHERE IS-LATEST-VERSION = Y.     * 05360000
      ***************************************************************** 05370000
       P02100-FIND-PRIOR-LATEST.                                        05380000
      *                                                                 05390000
           MOVE 'N' TO WS-PRIOR-LATEST-SW.                              05400000
           MOVE 0   TO WS-ORDIDX-SUB.                                   05410000
           MOVE 0   TO WS-ORDVSN-SUB.                                   05420000
           PERFORM P02110-SCAN-ORDIDX-LATEST THRU P02110-EXIT           05430000
               VARYING WS-SUB1 FROM 1 BY 1                              05440000
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         05450000
      *                                                                 05460000
           IF PRIOR-LATEST-FOUND                                        05470000
               PERFORM P02120-SCAN-ORDVSN-MATCH THRU P02120-EXIT        05480000
                   VARYING WS-SUB1 FROM 1 BY 1                          05490000
                   UNTIL WS-SUB1 > WS-ORDVSN-COUNT                      05500000
           END-IF.                                                      05510000
      *                                                                 05520000
       P02100-EXIT.                                                     05530000
           EXIT.                                                        05540000
      ***************************************************************** 05550000
      *    PARAGRAPH:  P02110-SCAN-ORDIDX-LATEST                     *  05560000
      ***************************************************************** 05570000
       P02110-SCAN-ORDIDX-LATEST.                                       05580000
      *                                                                 05590000
           IF XA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    05600000
              AND XA-LATEST(WS-SUB1)                                    05610000
               MOVE 'Y' TO WS-PRIOR-LATEST-SW                           05620000
               MOVE WS-SUB1 TO WS-ORDIDX-SUB                            05630000
           END-IF.                                                      05640000
      *                                                                 05650000
       P02110-EXIT.                                                     05660000
           EXIT.                                                        05670000
      ***************************************************************** 05680000
      *    PARAGRAPH:  P02120-SCAN-ORDVSN-MATCH                      *  05690000
      ***************************************************************** 05700000
       P02120-SCAN-ORDVSN-MATCH.                                        05710000
      *                                                                 05720000
           IF VA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    05730000
              AND VA-ORDER-VERSION-NUMBER(WS-SUB1) =                    05740000
                  XA-ORDER-VERSION-NUMBER(WS-ORDIDX-SUB)                05750000
               MOVE WS-SUB1 TO WS-ORDVSN-SUB                            05760000
           END-IF.                                                      05770000
      *                                                                 05780000
       P02120-EXIT.                                                     05790000
           EXIT.                                                        05800000
      ***************************************************************** 05810000
      *    PARAGRAPH:  P02200-WRITE-NEW-VERSION                     *   05820000
      *    FUNCTION :  APPEND THE NEW FULL AND INDEX ENTRIES TO THE  *  05830000
      *                IN-MEMORY MASTER TABLES.                      *  05840000
      ***************************************************************** 05850000
       P02200-WRITE-NEW-VERSION.                                        05860000
      *                                                                 05870000
           ADD 1 TO WS-ORDVSN-COUNT.                                    05880000
           SET WS-OV-IDX TO WS-ORDVSN-COUNT.                            05890000
           MOVE DFOS01-ORDER-ID        TO VA-ORDER-ID(WS-OV-IDX).       05900000
           MOVE WS-NEW-VERSION-NUMBER  TO VA-ORDER-VERSION-NUMBER       05910000
                                           (WS-OV-IDX).                 05920000
           MOVE WMF-ACTIVE-FORM-VERSION                                 05930000
                                       TO VA-FORM-VERSION-ID(WS-OV-IDX).05940000
           IF DFOS01-FINAL-SAVE                                         05950000
               MOVE 'COMMITTED'        TO VA-ORDER-STATUS(WS-OV-IDX)    05960000
           ELSE                                                         05970000
               MOVE 'WIP'              TO VA-ORDER-STATUS(WS-OV-IDX)    05980000
           END-IF.                                                      05990000
      *                                                                 06000000
      *    VALIDATE THE STAMPED STATUS AGAINST THE DOMAIN TABLE --      06010000
      *    DFO-0276 PROBLEM TICKET, A BAD CALLER SENT A FUNCTION        06020000
      *    CODE THAT BYPASSED THE FINAL-SAVE-FLAG MOVE ABOVE.           06030000
      *                                                                 06040000
           MOVE 'N' TO WMF-STATUS-VALID-SW.                             06050000
           PERFORM P02205-CHECK-STATUS-DOMAIN THRU P02205-EXIT          06060000
               VARYING WS-SUB2 FROM 1 BY 1                              06070000
               UNTIL WS-SUB2 > 2.                                       06080000
           IF NOT WMF-STATUS-IS-VALID                                   06090000
               MOVE 98 TO DFOS01-RETURN-CODE                            06100000
               GO TO P02200-EXIT.                                       06110000
      *                                                                 06120000
           MOVE DFOS01-USER-NAME       TO VA-USER-NAME(WS-OV-IDX).      06130000
           MOVE WMF-DATE-TIME          TO VA-TIMESTAMP(WS-OV-IDX).      06140000
           MOVE 'Y'                    TO VA-IS-LATEST-VERSION          06150000
                                           (WS-OV-IDX).                 06160000
           MOVE WS-PREVIOUS-VERSION-NUMBER                              06170000
                                       TO VA-PREVIOUS-VERSION-NUMBER    06180000
                                           (WS-OV-IDX).                 06190000
           IF WS-PREVIOUS-VERSION-NUMBER NOT = 0                        06200000
               MOVE 'Y' TO VA-HAS-PREVIOUS-VERSION-SW(WS-OV-IDX)        06210000
           ELSE                                                         06220000
               MOVE 'N' TO VA-HAS-PREVIOUS-VERSION-SW(WS-OV-IDX)        06230000
           END-IF.                                                      06240000
           MOVE DFOS01-CHANGE-DESCRIPTION                               06250000
                                       TO VA-CHANGE-DESCRIPTION         06260000
                                           (WS-OV-IDX).                 06270000
           MOVE FV-ENTRY-COUNT IN LS-DFOS01-ORDER-DATA                  06280000
                                   TO VA-OD-ENTRY-COUNT(WS-OV-IDX).     06290000
           PERFORM P02210-COPY-LINKAGE-OD-ENTRY THRU P02210-EXIT        06300000
               VARYING WS-SUB2 FROM 1 BY 1                              06310000
               UNTIL WS-SUB2 > FV-ENTRY-COUNT                           06320000
                         IN LS-DFOS01-ORDER-DATA.                       06330000
      *                                                                 06340000
           PERFORM P02220-COMPUTE-DOC-SIZE THRU P02220-EXIT.            06350000
      *                                                                 06360000
           ADD 1 TO WS-ORDIDX-COUNT.                                    06370000
           SET WS-OX-IDX TO WS-ORDIDX-COUNT.                            06380000
           MOVE DFOS01-ORDER-ID        TO XA-ORDER-ID(WS-OX-IDX).       06390000
           MOVE WS-NEW-VERSION-NUMBER  TO XA-ORDER-VERSION-NUMBER       06400000
                                           (WS-OX-IDX).                 06410000
           MOVE VA-FORM-VERSION-ID(WS-OV-IDX)                           06420000
                                       TO XA-FORM-VERSION-ID(WS-OX-IDX).06430000
           MOVE VA-ORDER-STATUS(WS-OV-IDX)                              06440000
                                       TO XA-ORDER-STATUS(WS-OX-IDX).   06450000
           MOVE VA-USER-NAME(WS-OV-IDX) TO XA-USER-NAME(WS-OX-IDX).     06460000
           MOVE VA-TIMESTAMP(WS-OV-IDX) TO XA-TIMESTAMP(WS-OX-IDX).     06470000
           MOVE 'Y'                    TO XA-IS-LATEST-VERSION          06480000
                                           (WS-OX-IDX).                 06490000
           MOVE VA-PREVIOUS-VERSION-NUMBER(WS-OV-IDX)                   06500000
                               TO XA-PREVIOUS-VERSION-NUMBER(WS-OX-IDX).06510000
           MOVE VA-HAS-PREVIOUS-VERSION-SW(WS-OV-IDX)                   06520000
                               TO XA-HAS-PREVIOUS-VERSION-SW(WS-OX-IDX).06530000
           MOVE VA-CHANGE-DESCRIPTION(WS-OV-IDX)                        06540000
                                    TO XA-CHANGE-DESCRIPTION(WS-OX-IDX).06550000
           MOVE WMF-DOCUMENT-SIZE      TO XA-DOCUMENT-SIZE(WS-OX-IDX).  06560000
           MOVE 'N'                    TO XA-DELETED-SW(WS-OX-IDX).     06570000
      *                                                                 06580000
           MOVE WS-NEW-VERSION-NUMBER  TO DFOS01-VERSION-NUMBER.        06590000
      *                                                                 06600000
       P02200-EXIT.                                                     06610000
           EXIT.                                                        06620000
      ***************************************************************** 06630000
      *    PARAGRAPH:  P02205-CHECK-STATUS-DOMAIN                    *  06640000
      ***************************************************************** 06650000
       P02205-CHECK-STATUS-DOMAIN.                                      06660000
      *                                                                 06670000
           IF VA-ORDER-STATUS(WS-OV-IDX) = WMF-VALID-STATUS(WS-SUB2)    06680000
               MOVE 'Y' TO WMF-STATUS-VALID-SW                          06690000
           END-IF.                                                      06700000
      *                                                                 06710000
       P02205-EXIT.                                                     06720000
           EXIT.                                                        06730000
      ***************************************************************** 06740000
      *    PARAGRAPH:  P02210-COPY-LINKAGE-OD-ENTRY                  *  06750000
      ***************************************************************** 06760000
       P02210-COPY-LINKAGE-OD-ENTRY.                                    06770000
      *                                                                 06780000
           MOVE FV-FIELD-PATH(WS-SUB2) IN LS-DFOS01-ORDER-DATA          06790000
                       TO VA-OD-FIELD-PATH(WS-OV-IDX, WS-SUB2).         06800000
           MOVE FV-VALUE-TYPE(WS-SUB2) IN LS-DFOS01-ORDER-DATA          06810000
                       TO VA-OD-VALUE-TYPE(WS-OV-IDX, WS-SUB2).         06820000
           MOVE FV-VALUE-TEXT(WS-SUB2) IN LS-DFOS01-ORDER-DATA          06830000
                       TO VA-OD-VALUE-TEXT(WS-OV-IDX, WS-SUB2).         06840000
           MOVE FV-ELEMENT-COUNT(WS-SUB2) IN LS-DFOS01-ORDER-DATA       06850000
                    TO VA-OD-ELEMENT-COUNT(WS-OV-IDX, WS-SUB2).         06860000
      *                                                                 06870000
       P02210-EXIT.                                                     06880000
           EXIT.                                                        06890000
      ***************************************************************** 06900000
      *    PARAGRAPH:  P02220-COMPUTE-DOC-SIZE                       *  06910000
      *    FUNCTION :  DOCUMENT-SIZE = 500 + 2 * LENGTH(ORDER-DATA    * 06920000
      *                AS TEXT).  APPROXIMATE THE TEXT LENGTH AS THE  * 06930000
      *                SUM OF THE OCCUPIED PATH AND VALUE TEXT OF     * 06940000
      *                EVERY ENTRY IN THE FLATTENED TABLE.            * 06950000
      ***************************************************************** 06960000
       P02220-COMPUTE-DOC-SIZE.                                         06970000
      *                                                                 06980000
           MOVE 0 TO WMF-TEXT-LENGTH.                                   06990000
           PERFORM P02225-SUM-OD-LENGTH THRU P02225-EXIT                07000000
               VARYING WS-SUB1 FROM 1 BY 1                              07010000
               UNTIL WS-SUB1 > VA-OD-ENTRY-COUNT(WS-OV-IDX).            07020000
           COMPUTE WMF-DOCUMENT-SIZE = 500 + (2 * WMF-TEXT-LENGTH).     07030000
      *                                                                 07040000
       P02220-EXIT.                                                     07050000
           EXIT.                                                        07060000
      ***************************************************************** 07070000
      *    PARAGRAPH:  P02225-SUM-OD-LENGTH                          *  07080000
      *    FUNCTION :  OCCUPIED LENGTH OF THE PATH AND VALUE TEXT IS  * 07090000
      *                FOUND BY SCANNING EACH FIELD BACKWARD FROM ITS * 07100000
      *                LAST BYTE UNTIL A NON-BLANK CHARACTER TURNS UP.* 07110000
      ***************************************************************** 07120000
       P02225-SUM-OD-LENGTH.                                            07130000
      *                                                                 07140000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 07150000
           MOVE 200 TO WS-SCAN-POS.                                     07160000
           PERFORM P02226-BACKSCAN-PATH THRU P02226-EXIT                07170000
               UNTIL WS-SCAN-DONE OR WS-SCAN-POS = 0.                   07180000
           ADD WS-SCAN-POS TO WMF-TEXT-LENGTH.                          07190000
      *                                                                 07200000
           MOVE 'N' TO WS-SCAN-DONE-SW.                                 07210000
           MOVE 500 TO WS-SCAN-POS.                                     07220000
           PERFORM P02227-BACKSCAN-VALUE THRU P02227-EXIT               07230000
               UNTIL WS-SCAN-DONE OR WS-SCAN-POS = 0.                   07240000
           ADD WS-SCAN-POS TO WMF-TEXT-LENGTH.                          07250000
      *                                                                 07260000
       P02225-EXIT.                                                     07270000
           EXIT.                                                        07280000
      ***************************************************************** 07290000
      *    PARAGRAPH:  P02226-BACKSCAN-PATH                          *  07300000
      ***************************************************************** 07310000
       P02226-BACKSCAN-PATH.                                            07320000
      *                                                                 07330000
           IF VA-OD-FIELD-PATH(WS-OV-IDX, WS-SUB1)(WS-SCAN-POS:1)       07340000
                   NOT = SPACE                                          07350000
               MOVE 'Y' TO WS-SCAN-DONE-SW                              07360000
           ELSE                                                         07370000
               SUBTRACT 1 FROM WS-SCAN-POS                              07380000
           END-IF.                                                      07390000
      *                                                                 07400000
       P02226-EXIT.                                                     07410000
           EXIT.                                                        07420000
      ***************************************************************** 07430000
      *    PARAGRAPH:  P02227-BACKSCAN-VALUE                         *  07440000
      ***************************************************************** 07450000
       P02227-BACKSCAN-VALUE.                                           07460000
      *                                                                 07470000
           IF VA-OD-VALUE-TEXT(WS-OV-IDX, WS-SUB1)(WS-SCAN-POS:1)       07480000
                   NOT = SPACE                                          07490000
               MOVE 'Y' TO WS-SCAN-DONE-SW                              07500000
           ELSE                                                         07510000
               SUBTRACT 1 FROM WS-SCAN-POS                              07520000
           END-IF.                                                      07530000
      *                                                                 07540000
       P02227-EXIT.                                                     07550000
           EXIT.                                                        07560000
      ***************************************************************** 07570000
      *    PARAGRAPH:  P02300-FLIP-PRIOR-LATEST                      *  07580000
      *    FUNCTION :  SET IS-LATEST-VERSION = N ON THE PRIOR LATEST  * 07590000
      *                VERSION IN BOTH THE FULL STORE AND THE INDEX.  * 07600000
      ***************************************************************** 07610000
       P02300-FLIP-PRIOR-LATEST.                                        07620000
      *                                                                 07630000
           MOVE 'N' TO VA-IS-LATEST-VERSION(WS-ORDVSN-SUB).             07640000
           MOVE 'N' TO XA-IS-LATEST-VERSION(WS-ORDIDX-SUB).             07650000
      *                                                                 07660000
       P02300-EXIT.                                                     07670000
           EXIT.                                                        07680000
      ***************************************************************** 07690000
      *    PARAGRAPH:  P02400-REWRITE-MASTER-FILES                   *  07700000
      *    FUNCTION :  REWRITE THE ORDER-VERSION AND ORDER-VERSION-   * 07710000
      *                INDEX SEQUENTIAL FILES IN FULL FROM THE        * 07720000
      *                UPDATED WS TABLES.                             * 07730000
      ***************************************************************** 07740000
       P02400-REWRITE-MASTER-FILES.                                     07750000
      *                                                                 07760000
           OPEN OUTPUT ORDVSN-FILE.                                     07770000
           PERFORM P02410-REWRITE-ORDVSN-ENTRY THRU P02410-EXIT         07780000
               VARYING WS-SUB1 FROM 1 BY 1                              07790000
               UNTIL WS-SUB1 > WS-ORDVSN-COUNT.                         07800000
           CLOSE ORDVSN-FILE.                                           07810000
      *                                                                 07820000
           OPEN OUTPUT ORDIDX-FILE.                                     07830000
           PERFORM P02450-REWRITE-ORDIDX-ENTRY THRU P02450-EXIT         07840000
               VARYING WS-SUB1 FROM 1 BY 1                              07850000
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         07860000
           CLOSE ORDIDX-FILE.                                           07870000
      *                                                                 07880000
       P02400-EXIT.                                                     07890000
           EXIT.                                                        07900000
      ***************************************************************** 07910000
      *    PARAGRAPH:  P02410-REWRITE-ORDVSN-ENTRY                   *  07920000
      ***************************************************************** 07930000
       P02410-REWRITE-ORDVSN-ENTRY.                                     07940000
      *                                                                 07950000
           MOVE VA-ORDER-ID(WS-SUB1)       TO OV-ORDER-ID.              07960000
           MOVE VA-ORDER-VERSION-NUMBER(WS-SUB1)                        07970000
                                   TO OV-ORDER-VERSION-NUMBER.          07980000
           MOVE VA-FORM-VERSION-ID(WS-SUB1) TO OV-FORM-VERSION-ID.      07990000
           MOVE VA-ORDER-STATUS(WS-SUB1)   TO OV-ORDER-STATUS.          08000000
           MOVE VA-USER-NAME(WS-SUB1)      TO OV-USER-NAME.             08010000
           MOVE VA-TIMESTAMP(WS-SUB1)      TO OV-TIMESTAMP.             08020000
           MOVE VA-IS-LATEST-VERSION(WS-SUB1)                           08030000
                                           TO OV-IS-LATEST-VERSION.     08040000
           MOVE VA-PREVIOUS-VERSION-NUMBER(WS-SUB1)                     08050000
                                   TO OV-PREVIOUS-VERSION-NUMBER.       08060000
           MOVE VA-HAS-PREVIOUS-VERSION-SW(WS-SUB1)                     08070000
                                   TO OV-HAS-PREVIOUS-VERSION-SW.       08080000
           MOVE VA-CHANGE-DESCRIPTION(WS-SUB1)                          08090000
                                   TO OV-CHANGE-DESCRIPTION.            08100000
           MOVE VA-OD-ENTRY-COUNT(WS-SUB1) TO OV-OD-ENTRY-COUNT.        08110000
           PERFORM P02415-COPY-OD-TO-FD THRU P02415-EXIT                08120000
               VARYING WS-SUB2 FROM 1 BY 1                              08130000
               UNTIL WS-SUB2 > VA-OD-ENTRY-COUNT(WS-SUB1).              08140000
           WRITE ORDER-VERSION-RECORD.                                  08150000
      *                                                                 08160000
       P02410-EXIT.                                                     08170000
           EXIT.                                                        08180000
      ***************************************************************** 08190000
      *    PARAGRAPH:  P02415-COPY-OD-TO-FD                          *  08200000
      ***************************************************************** 08210000
       P02415-COPY-OD-TO-FD.                                            08220000
      *                                                                 08230000
           MOVE VA-OD-FIELD-PATH(WS-SUB1, WS-SUB2)                      08240000
                               TO OV-OD-FIELD-PATH(WS-SUB2).            08250000
           MOVE VA-OD-VALUE-TYPE(WS-SUB1, WS-SUB2)                      08260000
                               TO OV-OD-VALUE-TYPE(WS-SUB2).            08270000
           MOVE VA-OD-VALUE-TEXT(WS-SUB1, WS-SUB2)                      08280000
                               TO OV-OD-VALUE-TEXT(WS-SUB2).            08290000
           MOVE VA-OD-ELEMENT-COUNT(WS-SUB1, WS-SUB2)                   08300000
                               TO OV-OD-ELEMENT-COUNT(WS-SUB2).         08310000
      *                                                                 08320000
       P02415-EXIT.                                                     08330000
           EXIT.                                                        08340000
      ***************************************************************** 08350000
      *    PARAGRAPH:  P02450-REWRITE-ORDIDX-ENTRY                   *  08360000
      ***************************************************************** 08370000
       P02450-REWRITE-ORDIDX-ENTRY.                                     08380000
      *                                                                 08390000
           MOVE XA-ORDER-ID(WS-SUB1)       TO OX-ORDER-ID.              08400000
           MOVE XA-ORDER-VERSION-NUMBER(WS-SUB1)                        08410000
                                   TO OX-ORDER-VERSION-NUMBER.          08420000
           MOVE XA-FORM-VERSION-ID(WS-SUB1) TO OX-FORM-VERSION-ID.      08430000
           MOVE XA-ORDER-STATUS(WS-SUB1)   TO OX-ORDER-STATUS.          08440000
           MOVE XA-USER-NAME(WS-SUB1)      TO OX-USER-NAME.             08450000
           MOVE XA-TIMESTAMP(WS-SUB1)      TO OX-TIMESTAMP.             08460000
           MOVE XA-IS-LATEST-VERSION(WS-SUB1)                           08470000
                                           TO OX-IS-LATEST-VERSION.     08480000
           MOVE XA-PREVIOUS-VERSION-NUMBER(WS-SUB1)                     08490000
                                   TO OX-PREVIOUS-VERSION-NUMBER.       08500000
           MOVE XA-HAS-PREVIOUS-VERSION-SW(WS-SUB1)                     08510000
                                   TO OX-HAS-PREVIOUS-VERSION-SW.       08520000
           MOVE XA-CHANGE-DESCRIPTION(WS-SUB1)                          08530000
                                   TO OX-CHANGE-DESCRIPTION.            08540000
           MOVE XA-DOCUMENT-SIZE(WS-SUB1)  TO OX-DOCUMENT-SIZE.         08550000
           MOVE XA-DELETED-SW(WS-SUB1)     TO OX-DELETED-SW.            08560000
           WRITE ORDER-VERSION-INDEX-RECORD.                            08570000
      *                                                                 08580000
       P02450-EXIT.                                                     08590000
           EXIT.                                                        08600000
           EJECT                                                        08610000
      ***************************************************************** 08620000
      *    PARAGRAPH:  P03000-GET-LATEST                             *  08630000
      *    FUNCTION :  RETURN THE VERSION NUMBER WHERE ORDER-ID       * 08640000
      *                MATCHES AND IS-LATEST-VERSION = Y.             * 08650000
      ***************************************************************** 08660000
       P03000-GET-LATEST.                                               08670000
      *                                                                 08680000
           MOVE 20 TO DFOS01-RETURN-CODE.                               08690000
           PERFORM P03010-SCAN-FOR-LATEST THRU P03010-EXIT              08700000
               VARYING WS-SUB1 FROM 1 BY 1                              08710000
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         08720000
      *                                                                 08730000
       P03000-EXIT.                                                     08740000
           EXIT.                                                        08750000
           EJECT                                                        08760000
      ***************************************************************** 08770000
      *    PARAGRAPH:  P03010-SCAN-FOR-LATEST                        *  08780000
      ***************************************************************** 08790000
       P03010-SCAN-FOR-LATEST.                                          08800000
      *                                                                 08810000
           IF XA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    08820000
              AND XA-LATEST(WS-SUB1)                                    08830000
               MOVE XA-ORDER-VERSION-NUMBER(WS-SUB1)                    08840000
                                   TO DFOS01-VERSION-NUMBER             08850000
               MOVE 0 TO DFOS01-RETURN-CODE                             08860000
           END-IF.                                                      08870000
      *                                                                 08880000
       P03010-EXIT.                                                     08890000
           EXIT.                                                        08900000
      ***************************************************************** 08910000
      *    PARAGRAPH:  P04000-GET-SPECIFIC                           *  08920000
      *    FUNCTION :  LOCATE (ORDER-ID, VERSION-NUMBER) IN THE FULL- * 08930000
      *                STORE TABLE AND RETURN ITS ORDER DATA TO THE   * 08940000
      *                CALLER.                                        * 08950000
      ***************************************************************** 08960000
       P04000-GET-SPECIFIC.                                             08970000
      *                                                                 08980000
           MOVE 20 TO DFOS01-RETURN-CODE.                               08990000
           PERFORM P04010-SCAN-ORDVSN-SPECIFIC THRU P04010-EXIT         09000000
               VARYING WS-SUB1 FROM 1 BY 1                              09010000
               UNTIL WS-SUB1 > WS-ORDVSN-COUNT.                         09020000
      *                                                                 09030000
       P04000-EXIT.                                                     09040000
           EXIT.                                                        09050000
           EJECT                                                        09060000
      ***************************************************************** 09070000
      *    PARAGRAPH:  P04010-SCAN-ORDVSN-SPECIFIC                   *  09080000
      ***************************************************************** 09090000
       P04010-SCAN-ORDVSN-SPECIFIC.                                     09100000
      *                                                                 09110000
           IF VA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    09120000
            AND VA-ORDER-VERSION-NUMBER(WS-SUB1) =                      09130000
                DFOS01-VERSION-NUMBER                                   09140000
               MOVE 0 TO DFOS01-RETURN-CODE                             09150000
               MOVE VA-OD-ENTRY-COUNT(WS-SUB1)                          09160000
                       TO FV-ENTRY-COUNT IN LS-DFOS01-ORDER-DATA        09170000
               PERFORM P04015-COPY-OD-TO-LINKAGE THRU P04015-EXIT       09180000
                   VARYING WS-SUB2 FROM 1 BY 1                          09190000
                   UNTIL WS-SUB2 > VA-OD-ENTRY-COUNT(WS-SUB1)           09200000
           END-IF.                                                      09210000
      *                                                                 09220000
       P04010-EXIT.                                                     09230000
           EXIT.                                                        09240000
      ***************************************************************** 09250000
      *    PARAGRAPH:  P04015-COPY-OD-TO-LINKAGE                     *  09260000
      ***************************************************************** 09270000
       P04015-COPY-OD-TO-LINKAGE.                                       09280000
      *                                                                 09290000
           MOVE VA-OD-FIELD-PATH(WS-SUB1, WS-SUB2)                      09300000
              TO FV-FIELD-PATH(WS-SUB2) IN LS-DFOS01-ORDER-DATA.        09310000
           MOVE VA-OD-VALUE-TYPE(WS-SUB1, WS-SUB2)                      09320000
              TO FV-VALUE-TYPE(WS-SUB2) IN LS-DFOS01-ORDER-DATA.        09330000
           MOVE VA-OD-VALUE-TEXT(WS-SUB1, WS-SUB2)                      09340000
              TO FV-VALUE-TEXT(WS-SUB2) IN LS-DFOS01-ORDER-DATA.        09350000
           MOVE VA-OD-ELEMENT-COUNT(WS-SUB1, WS-SUB2)                   09360000
              TO FV-ELEMENT-COUNT(WS-SUB2) IN LS-DFOS01-ORDER-DATA.     09370000
      *                                                                 09380000
       P04015-EXIT.                                                     09390000
           EXIT.                                                        09400000
           EJECT                                                        09410000
      ***************************************************************** 09420000
      *    PARAGRAPH:  P05000-GET-HISTORY                            *  09430000
      *    FUNCTION :  COUNT THE VERSIONS ON FILE FOR AN ORDER-ID.    * 09440000
      *                THE CALLER RE-DRIVES THIS MODULE WITH          * 09450000
      *                GET-SPECIFIC FOR EACH VERSION NUMBER IT NEEDS  * 09460000
      *                THE BODY OF.                                   * 09470000
      ***************************************************************** 09480000
       P05000-GET-HISTORY.                                              09490000
      *                                                                 09500000
           MOVE 0 TO DFOS01-RESULT-COUNT.                               09510000
           PERFORM P05010-SCAN-ORDIDX-HISTORY THRU P05010-EXIT          09520000
               VARYING WS-SUB1 FROM 1 BY 1                              09530000
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         09540000
           MOVE 0 TO DFOS01-RETURN-CODE.                                09550000
      *                                                                 09560000
       P05000-EXIT.                                                     09570000
           EXIT.                                                        09580000
           EJECT                                                        09590000
      ***************************************************************** 09600000
      *    PARAGRAPH:  P05010-SCAN-ORDIDX-HISTORY                    *  09610000
      ***************************************************************** 09620000
       P05010-SCAN-ORDIDX-HISTORY.                                      09630000
      *                                                                 09640000
           IF XA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    09650000
               ADD 1 TO DFOS01-RESULT-COUNT                             09660000
           END-IF.                                                      09670000
      *                                                                 09680000
       P05010-EXIT.                                                     09690000
           EXIT.                                                        09700000
      ***************************************************************** 09710000
      *    PARAGRAPH:  P06000-GET-COMMITTED                          *  09720000
      *    FUNCTION :  COUNT THE COMMITTED VERSIONS ON FILE FOR AN    * 09730000
      *                ORDER-ID.                                      * 09740000
      ***************************************************************** 09750000
       P06000-GET-COMMITTED.                                            09760000
      *                                                                 09770000
           MOVE 0 TO DFOS01-RESULT-COUNT.                               09780000
           PERFORM P06010-SCAN-ORDIDX-COMMITTED THRU P06010-EXIT        09790000
               VARYING WS-SUB1 FROM 1 BY 1                              09800000
               UNTIL WS-SUB1 > WS-ORDIDX-COUNT.                         09810000
           MOVE 0 TO DFOS01-RETURN-CODE.                                09820000
      *                                                                 09830000
       P06000-EXIT.                                                     09840000
           EXIT.                                                        09850000
      ***************************************************************** 09860000
      *    PARAGRAPH:  P06010-SCAN-ORDIDX-COMMITTED                  *  09870000
      ***************************************************************** 09880000
       P06010-SCAN-ORDIDX-COMMITTED.                                    09890000
      *                                                                 09900000
           IF XA-ORDER-ID(WS-SUB1) = DFOS01-ORDER-ID                    09910000
              AND XA-STATUS-COMMITTED(WS-SUB1)                          09920000
               ADD 1 TO DFOS01-RESULT-COUNT                             09930000
           END-IF.                                                      09940000
      *                                                                 09950000
       P06010-EXIT.                                                     09960000
           EXIT.                                                        09970000
